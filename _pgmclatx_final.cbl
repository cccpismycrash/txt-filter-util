000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMCLATX.
000300       AUTHOR.        R. VARELA MOYANO.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - BATCH NOCTURNO.
000500       DATE-WRITTEN.  11/03/1979.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - CONFIDENCIAL.
000800*
000900******************************************************************
001000*    PGMCLATX                                                      *
001100*    =====================                                        *
001200*    CLASIFICADOR DE LINEAS DE TEXTO.                              *
001300*    LEE UNA TARJETA DE PARAMETROS (DDPARM) CON OPCIONES Y UNA     *
001400*    LISTA DE ARCHIVOS .TXT DE ENTRADA, CLASIFICA CADA LINEA DE    *
001500*    CADA ARCHIVO EN ENTERO / DECIMAL / CADENA, Y GRABA CADA       *
001600*    VALOR EN SU ARCHIVO DE SALIDA CORRESPONDIENTE (INTEGERS.TXT,  *
001700*    FLOATS.TXT, STRINGS.TXT) DEBAJO DEL DIRECTORIO INDICADO CON   *
001800*    -o / --output (CORRIDA ACTUAL SI NO SE INDICA).               *
001900*                                                                    *
002000*    SI SE PIDE -s (SIMPLE) O -f (COMPLETA), AL FINAL SE INVOCA    *
002100*    LA SUBRUTINA PGMESTTX PARA OBTENER LA MEDIA DE CADA TIPO       *
002200*    NUMERICO Y SE EMITE UN REPORTE POR CONSOLA (SYSOUT).          *
002300*                                                                    *
002400*    REEMPLAZA AL VIEJO PGM_11A (CONTROL DE MOVIMIENTOS) COMO       *
002500*    TRABAJO DE CLASE 51 DEL BATCH NOCTURNO.                        *
002600*                                                                    *
002700*    ESTE TRABAJO NO ORDENA NI DEDUPLICA LAS LINEAS DE ENTRADA, NI  *
002800*    VALIDA SU CODIFICACION DE CARACTERES: SOLO CLASIFICA CADA      *
002900*    RENGLON TAL COMO LLEGA.  TAMPOCO RESPALDA NI BORRA LOS         *
003000*    ARCHIVOS DE SALIDA PREVIOS; CON -a SE AGREGA AL FINAL, SIN -a  *
003100*    SE SOBRESCRIBEN (ES DECISION DE OPERACIONES, NO DE ESTE        *
003200*    PROGRAMA, CUIDAR QUE NO SE PISE UNA CORRIDA ANTERIOR QUE       *
003300*    TODAVIA SE NECESITE).                                          *
003400******************************************************************
003500*----------------- REGISTRO DE CAMBIOS -------------------------*
003600*    79-03-11 RVM  ALTA INICIAL DEL PROGRAMA.                  TK01
003700*    81-07-22 HBN  SE AGREGA EL SOPORTE DE NOTACION CIENTIFICA   TK02
003800*                  (E/e) EN EL RECONOCIMIENTO DE DECIMALES.      *
003900*    85-05-30 HBN  SE PERMITEN VARIOS ARCHIVOS DE ENTRADA EN     TK03
004000*                  UNA SOLA CORRIDA (TABLA WS-TABLA-ENTRADAS).   *
004100*    89-04-18 RVM  SE AGREGA EL RECORTE DE BLANCOS DEL TOKEN DE  TK04
004200*                  PARAMETROS (PRM-INICIO / PRM-FIN).            *
004300*    92-11-04 RVM  SE AGREGA LA DETECCION DE OPCION REPETIDA      TK05
004400*                  COMO ERROR FATAL DE CORRIDA.                  *
004500*    96-09-02 MGR  SE AGREGA LA VALIDACION DE CARACTERES         TK06
004600*                  PROHIBIDOS EN EL PREFIJO (-p).                *
004700*    99-02-22 MGR  REVISION Y2K - EL PROGRAMA NO USA CAMPOS DE     Y2K
004800*                  FECHA PARA NINGUN CALCULO DE NEGOCIO, SOLO SE  *
004900*                  DEJA CONSTANCIA EN EL LOG DE CORRIDA.          *
005000*    02-05-07 HBN  SE AGREGA LA OPCION -a / --append PARA         TK07
005100*                  AGREGAR EN LUGAR DE SOBRESCRIBIR LAS SALIDAS.  *
005200*    07-08-14 HBN  SE AMPLIA LA RUTA DE SALIDA A 200 BYTES A      TK08
005300*                  PEDIDO DE OPERACIONES.                         *
005400*    11-03-22 RVM  SE INVOCA PGMESTTX PARA LA MEDIA DE ENTEROS Y  TK09
005500*                  DECIMALES EN LUGAR DE CALCULARLA AQUI MISMO.   *
005600*    14-06-10 HBN  SE CORRIGE EL REPORTE: MIN/MAX/SUMA/MEDIA DE   TK10
005700*                  FLOTANTES Y LA MEDIA DE ENTEROS SE PASABAN AL *
005800*                  CAMPO EDITADO CON MOVE (TRUNCA) EN VEZ DE      *
005900*                  COMPUTE ROUNDED (AUDITORIA DETECTO DIFERENCIAS *
006000*                  DE CENTAVOS CONTRA EL CALCULO MANUAL).         *
006100*    14-06-10 HBN  SE QUITAN C01/UPSI-0 DE SPECIAL-NAMES: NO HAY   TK11
006200*                  IMPRESORA EN ESTE TRABAJO Y LOS SWITCHES NUNCA *
006300*                  SE USAN; EL TALLER NUNCA LOS USO EN NINGUN     *
006400*                  PROGRAMA DE ESTA CLASE.                        *
006500*    14-06-11 RVM  SE CAMBIAN LOS SELECT DE ENTRADA/SALIDA A DD     TK12
006600*                  FIJA (DDENTRA/DDSALEN/DDSALDE/DDSALCA) EN VEZ    *
006700*                  DE ASSIGN A UN WS- VARIABLE; LA RUTA REAL SE     *
006800*                  FIJA CON DISPLAY ... UPON ENVIRONMENT-NAME/      *
006900*                  -VALUE ANTES DE CADA OPEN (AUDITORIA DE          *
007000*                  ESTANDARES: NINGUN OTRO TRABAJO DEL TALLER        *
007100*                  ASIGNA UN SELECT A UNA VARIABLE).                *
007200*    14-06-11 MGR  SE QUITA CLASS DIGITO/CARPROHB DE SPECIAL-NAMES  TK13
007300*                  (CONVENCION NO USADA EN NINGUN OTRO PROGRAMA DEL *
007400*                  TALLER); SE REEMPLAZAN POR COMPARACIONES         *
007500*                  RELACIONALES EXPLICITAS CONTRA '0'/'9' Y CONTRA  *
007600*                  CADA CARACTER PROHIBIDO, COMO YA SE HACE EN EL   *
007700*                  RESTO DE ESTE PROGRAMA.                          *
007800*----------------------------------------------------------------*
007900*
008000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008100*    TK12 - TODOS LOS SELECT DE ESTE PROGRAMA ASIGNAN A UNA DD FIJA
008200*    EN MAYUSCULAS (DDENTRA/DDSALEN/DDSALDE/DDSALCA), COMO EN EL
008300*    RESTO DEL TALLER.  LA RUTA REAL DE CADA ARCHIVO DE ENTRADA O
008400*    SALIDA (TOMADA DE LA TARJETA DDPARM) SE LE COMUNICA AL RUN-TIME
008500*    CON UN PAR DISPLAY ... UPON ENVIRONMENT-NAME / ENVIRONMENT-VALUE
008600*    INMEDIATAMENTE ANTES DE CADA OPEN (VER 1180-, 2010-, 2311-,
008700*    2321- Y 2331-); LA DD NUNCA CAMBIA, SOLO EL ARCHIVO AL QUE
008800*    APUNTA EN ESE INSTANTE.
008900       ENVIRONMENT DIVISION.
009000       INPUT-OUTPUT SECTION.
009100       FILE-CONTROL.
009200           SELECT PARMCARD  ASSIGN TO DDPARM
009300               ORGANIZATION IS LINE SEQUENTIAL
009400               FILE STATUS  IS FS-PARMCARD.
009500
009600           SELECT OPTIONAL ENTRADA ASSIGN TO DDENTRA
009700               ORGANIZATION IS LINE SEQUENTIAL
009800               FILE STATUS  IS FS-ENTRADA.
009900
010000           SELECT OPTIONAL SAL-ENTEROS ASSIGN TO DDSALEN
010100               ORGANIZATION IS LINE SEQUENTIAL
010200               FILE STATUS  IS FS-SAL-ENTEROS.
010300
010400           SELECT OPTIONAL SAL-DECIMALES ASSIGN TO DDSALDE
010500               ORGANIZATION IS LINE SEQUENTIAL
010600               FILE STATUS  IS FS-SAL-DECIMALES.
010700
010800           SELECT OPTIONAL SAL-CADENAS ASSIGN TO DDSALCA
010900               ORGANIZATION IS LINE SEQUENTIAL
011000               FILE STATUS  IS FS-SAL-CADENAS.
011100*
011200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300       DATA DIVISION.
011400       FILE SECTION.
011500*----------------------------------------------------------------
011600*    PARMCARD ES LA UNICA FD DE ENTRADA DE LONGITUD FIJA (80,
011700*    COMO TODA TARJETA); ENTRADA Y LAS TRES SALIDAS SON LINE
011800*    SEQUENTIAL DE LONGITUD VARIABLE DE HASTA 256 BYTES, PORQUE
011900*    NO HAY LIMITE DE ANCHO IMPUESTO AL .txt DE ORIGEN NI A LOS
012000*    VALORES QUE SE VUELCAN EN INTEGERS.TXT/FLOATS.TXT/
012100*    STRINGS.TXT.
012200*----------------------------------------------------------------
012300*
012400       FD  PARMCARD.
012500       01  REG-PARM                   PIC X(80).
012600*
012700       FD  ENTRADA.
012800       01  REG-ENTRADA                PIC X(256).
012900*
013000*    LOS TRES REGISTROS DE SALIDA LLEVAN EL MISMO FILLER DE
013100*    RELLENO QUE EL RESTO DE LOS TRABAJOS DEL TALLER, AUNQUE EN
013200*    LINE SEQUENTIAL NO TENGA EFECTO EN DISCO (CONVENCION DE
013300*    LA CASA PARA TODO REGISTRO DE SALIDA, SIN EXCEPCION).
013400       FD  SAL-ENTEROS.
013500       01  REG-SAL-ENTERO.
013600           03  RSE-TEXTO               PIC X(256).
013700           03  FILLER                  PIC X(04) VALUE SPACES.
013800*
013900       FD  SAL-DECIMALES.
014000       01  REG-SAL-DECIMAL.
014100           03  RSD-TEXTO               PIC X(256).
014200           03  FILLER                  PIC X(04) VALUE SPACES.
014300*
014400       FD  SAL-CADENAS.
014500       01  REG-SAL-CADENA.
014600           03  RSC-TEXTO               PIC X(256).
014700           03  FILLER                  PIC X(04) VALUE SPACES.
014800*
014900       WORKING-STORAGE SECTION.
015000*=======================*
015100       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015200
015300       COPY CPTXTLIN.
015400       COPY CPTXTPRM.
015500
015600*----------- ESTADOS DE FIN DE ARCHIVO ----------------------
015700       77  WS-STATUS-FIN-PARM      PIC X        VALUE 'N'.
015800           88  WS-FIN-PARM                  VALUE 'Y'.
015900           88  WS-NO-FIN-PARM                VALUE 'N'.
016000       77  WS-STATUS-FIN-ENTRADA    PIC X        VALUE 'N'.
016100           88  WS-FIN-ENTRADA                VALUE 'Y'.
016200           88  WS-NO-FIN-ENTRADA             VALUE 'N'.
016300
016400*----------- FILE STATUS DE CADA ARCHIVO --------------------
016500       77  FS-PARMCARD              PIC XX       VALUE '00'.
016600       77  FS-ENTRADA               PIC XX       VALUE '00'.
016700       77  FS-SAL-ENTEROS           PIC XX       VALUE '00'.
016800       77  FS-SAL-DECIMALES         PIC XX       VALUE '00'.
016900       77  FS-SAL-CADENAS           PIC XX       VALUE '00'.
017000
017100*----------- RUTA DE ENTRADA ACTUALMENTE ABIERTA ------------
017200       77  WS-RUTA-ENTRADA-ACTUAL   PIC X(200)   VALUE SPACES.
017300
017400*----------- FLAGS DE ARCHIVO DE SALIDA YA ABIERTO ----------
017500       77  WS-ENT-ABIERTO           PIC X        VALUE 'N'.
017600           88  WS-ENT-FUE-ABIERTO            VALUE 'Y'.
017700       77  WS-DEC-ABIERTO           PIC X        VALUE 'N'.
017800           88  WS-DEC-FUE-ABIERTO            VALUE 'Y'.
017900       77  WS-CAD-ABIERTO           PIC X        VALUE 'N'.
018000           88  WS-CAD-FUE-ABIERTO            VALUE 'Y'.
018100       77  WS-ENT-ESCRITO           PIC X        VALUE 'N'.
018200           88  WS-ENT-FUE-ESCRITO             VALUE 'Y'.
018300       77  WS-DEC-ESCRITO           PIC X        VALUE 'N'.
018400           88  WS-DEC-FUE-ESCRITO             VALUE 'Y'.
018500       77  WS-CAD-ESCRITO           PIC X        VALUE 'N'.
018600           88  WS-CAD-FUE-ESCRITO             VALUE 'Y'.
018700
018800*----------- ACUMULADORES DE ESTADISTICAS (POR TIPO) --------
018900       01  WS-ACUM-ENTERO.
019000           03  WS-ENT-CANT          PIC 9(09)        COMP  VALUE ZERO.
019100           03  WS-ENT-SUMA          PIC S9(17)V9(09) COMP-3 VALUE ZERO.
019200           03  WS-ENT-MIN           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
019300           03  WS-ENT-MAX           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
019400           03  WS-ENT-MEDIA         PIC S9(17)V9(09) COMP-3 VALUE ZERO.
019500
019600       01  WS-ACUM-DECIMAL.
019700           03  WS-DEC-CANT          PIC 9(09)        COMP  VALUE ZERO.
019800           03  WS-DEC-SUMA          PIC S9(17)V9(09) COMP-3 VALUE ZERO.
019900           03  WS-DEC-MIN           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
020000           03  WS-DEC-MAX           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
020100           03  WS-DEC-MEDIA         PIC S9(17)V9(09) COMP-3 VALUE ZERO.
020200
020300       01  WS-ACUM-CADENA.
020400           03  WS-CAD-CANT          PIC 9(09)        COMP  VALUE ZERO.
020500           03  WS-CAD-MIN-LARGO     PIC 9(09)        COMP  VALUE ZERO.
020600           03  WS-CAD-MAX-LARGO     PIC 9(09)        COMP  VALUE ZERO.
020700
020800*----------- AREA DE LLAMADA A PGMESTTX (ESTADISTICAS) ------
020900       01  WS-AREA-ESTADISTICA.
021000           03  WS-EST-TIPO          PIC X.
021100               88  WS-EST-TIPO-ENTERO    VALUE 'E'.
021200               88  WS-EST-TIPO-DECIMAL   VALUE 'D'.
021300               88  WS-EST-TIPO-CADENA    VALUE 'S'.
021400           03  WS-EST-CANTIDAD      PIC 9(09)        COMP.
021500           03  WS-EST-SUMA          PIC S9(17)V9(09) COMP-3.
021600           03  WS-EST-MINIMO        PIC S9(17)V9(09) COMP-3.
021700           03  WS-EST-MAXIMO        PIC S9(17)V9(09) COMP-3.
021800           03  WS-EST-MEDIA         PIC S9(17)V9(09) COMP-3.
021900
022000*----------- VISTA ALTERNATIVA DE LA RUTA DE SALIDA ----------
022100*  (PERMITE REVISAR SI COMIENZA CON UNIDAD "X:" DE WINDOWS,
022200*   REQUERIDO POR EL SERVIDOR DE ARCHIVOS COMPARTIDO).  ES UNA
022300*  DE LAS TRES REDEFINES DE ESTE PROGRAMA (LAS OTRAS DOS SON
022400*  PRM-CARACTERES EN CPTXTPRM Y LIN-CARACTERES EN CPTXTLIN);
022500*  LAS TRES EXISTEN PARA PODER MIRAR UN CAMPO X(n) CARACTER POR
022600*  CARACTER SIN NINGUNA FUNCION INTRINSECA DE SUBCADENAS.
022700       01  WS-DIR-SALIDA-R REDEFINES WS-DIR-SALIDA.
022800           03  WS-DIR-UNIDAD        PIC XX.
022900           03  FILLER               PIC X(198).
023000
023100*----------- SEPARADOR DE RUTA Y CAMPOS DE ARMADO ------------
023200       77  WS-SEPARADOR             PIC X        VALUE '/'.
023300       77  WS-DIR-LARGO             PIC 9(04) COMP VALUE ZERO.
023400       77  WS-SEP-CANT              PIC 9(04) COMP VALUE ZERO.
023500
023600*----------- CAMPOS DE TRABAJO DEL ESCANEO DE TOKENS ----------
023700       77  WS-P                     PIC 9(02) COMP VALUE ZERO.
023800       77  WS-Q                     PIC 9(02) COMP VALUE ZERO.
023900       77  WS-LARGO-REND            PIC 9(02) COMP VALUE ZERO.
024000       77  WS-SUF-INICIO            PIC 9(04) COMP VALUE ZERO.
024100       77  WS-PREFIJO-MALO          PIC X        VALUE 'N'.
024200           88  WS-PREFIJO-ES-MALO            VALUE 'Y'.
024300
024400*----------- MAQUINA DE CLASIFICACION DE LA LINEA -------------
024500*    WS-POS RECORRE LIN-TEXTO CARACTER POR CARACTER MIENTRAS SE
024600*    RECONOCE EL TOKEN NUMERICO; WS-POS2 ES UN PUNTERO AUXILIAR
024700*    QUE VUELVE A RECORRER EL MISMO TRAMO YA CONTADO PARA ARMAR
024800*    EL VALOR DIGITO POR DIGITO (2230-/2231-, 2250-/2251-/2252-,
024900*    2271-).  WS-DIVISOR-FRACC Y WS-MULT-FRACC ESCALAN LA PARTE
025000*    FRACCIONARIA A 9 DECIMALES SIN IMPORTAR CUANTAS CIFRAS
025100*    TRAIA EL TOKEN ORIGINAL.
025200       77  WS-POS                   PIC 9(04) COMP VALUE ZERO.
025300       77  WS-POS2                  PIC 9(04) COMP VALUE ZERO.
025400       77  WS-INICIO-DIGITOS        PIC 9(04) COMP VALUE ZERO.
025500       77  WS-FIN-ENTERA            PIC 9(04) COMP VALUE ZERO.
025600       77  WS-INICIO-FRACC          PIC 9(04) COMP VALUE ZERO.
025700       77  WS-INICIO-EXP            PIC 9(04) COMP VALUE ZERO.
025800       77  WS-DIGITOS-CANT          PIC 9(04) COMP VALUE ZERO.
025900       77  WS-FRAC-CANT             PIC 9(04) COMP VALUE ZERO.
026000       77  WS-EXP-CANT              PIC 9(04) COMP VALUE ZERO.
026100       77  WS-EXP-VALOR             PIC 9(04) COMP VALUE ZERO.
026200       77  WS-CARACTER-NUM          PIC 9(01)      VALUE ZERO.
026300       77  WS-SIGNO-NEG             PIC X        VALUE 'N'.
026400           88  WS-ES-NEGATIVO                VALUE 'Y'.
026500       77  WS-EXP-SIGNO-NEG         PIC X        VALUE 'N'.
026600           88  WS-EXP-ES-NEGATIVO            VALUE 'Y'.
026700       77  WS-PARTE-ENTERA-WK       PIC S9(15)    COMP VALUE ZERO.
026800       77  WS-VALOR-FRACC           PIC 9(09)     COMP VALUE ZERO.
026900       77  WS-DIVISOR-FRACC         PIC 9(10)     COMP VALUE 1.
027000       77  WS-MULT-FRACC            PIC 9(10)     COMP VALUE 1.
027100       77  WS-TIPO-DATO             PIC X        VALUE 'C'.
027200           88  WS-ES-ENTERO                  VALUE 'I'.
027300           88  WS-ES-DECIMAL                 VALUE 'D'.
027400           88  WS-ES-CADENA                  VALUE 'C'.
027500
027600*----------- CAMPOS EDITADOS PARA EL REPORTE -------------------
027700       77  WS-CANT-EDITADA          PIC ZZZZZZZZ9.
027800       77  WS-ENT-MIN-EDIT          PIC -(17)9.
027900       77  WS-ENT-MAX-EDIT          PIC -(17)9.
028000       77  WS-ENT-SUMA-EDIT         PIC -(17)9.
028100       77  WS-ENT-MEDIA-EDIT        PIC -(13)9.9999.
028200       77  WS-DEC-MIN-EDIT          PIC -(11)9.9999.
028300       77  WS-DEC-MAX-EDIT          PIC -(11)9.9999.
028400       77  WS-DEC-SUMA-EDIT         PIC -(11)9.9999.
028500       77  WS-DEC-MEDIA-EDIT        PIC -(11)9.9999.
028600       77  WS-CAD-LARGO-EDIT        PIC ZZZZZZZZ9.
028700
028800*----------- CAMPO EDITADO PARA EL RENGLON DE FLOTANTE ---------
028900       77  WS-DEC-EDITADO           PIC -(15)9.9(09).
029000       77  WS-ENT-EDITADO           PIC -(17)9.
029100
029200       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
029300*
029400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029500       PROCEDURE DIVISION.
029600*
029700*================================================================
029800*    MAIN-PROGRAM - CONTROL GENERAL DE LA CORRIDA
029900*================================================================
030000*    SECUENCIA FIJA DE TRES ETAPAS, CADA UNA EN SU PROPIO RANGO
030100*    DE PARRAFOS:
030200*       1000-1999  ARGUMENTSHANDLER - LEE Y VALIDA DDPARM
030300*       2000-2999  FILEPROCESSOR    - CLASIFICA Y GRABA CADA
030400*                                      ARCHIVO DE ENTRADA VALIDADO
030500*       9999        CIERRE, CALCULO DE MEDIAS (VIA PGMESTTX) Y
030600*                   REPORTE FINAL POR CONSOLA (8000-8999)
030700*    SI --help SE PIDIO, O SI HUBO UN ERROR FATAL AL VALIDAR LA
030800*    TARJETA DE PARAMETROS, NO SE ABRE NINGUN ARCHIVO DE ENTRADA
030900*    NI DE SALIDA; UN ERROR FATAL DEVUELVE RETURN-CODE 1600 AL
031000*    JCL QUE LLAMO A ESTE PASO.
031100       MAIN-PROGRAM-I.
031200
031300           PERFORM 1000-LEER-PARM-I THRU 1000-LEER-PARM-F.
031400           IF WS-AYUDA-PEDIDA
031500              CONTINUE
031600           ELSE
031700              PERFORM 1200-VALIDAR-SALIDA-I THRU 1200-VALIDAR-SALIDA-F
031800              IF WS-HUBO-ERROR-FATAL
031900*    1600 ES EL CODIGO DE RETORNO QUE EL JCL DE ESTE TRABAJO
032000*    REVISA PARA DECIDIR SI SALTA LOS PASOS SIGUIENTES DE LA
032100*    CLASE 51 (VER EL PROCEDIMIENTO DE OPERACIONES DEL BATCH
032200*    NOCTURNO, NO ESTE PROGRAMA).
032300                 MOVE 1600 TO RETURN-CODE
032400              ELSE
032500                 PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
032600                    VARYING WS-IDX-ENTRADA FROM 1 BY 1
032700                    UNTIL WS-IDX-ENTRADA GREATER THAN WS-ENTRADAS-CANT
032800                 PERFORM 9999-FINAL-I THRU 9999-FINAL-F
032900              END-IF
033000           END-IF.
033100
033200       MAIN-PROGRAM-F. GOBACK.
033300
033400
033500*================================================================
033600*    1000-1999  ARGUMENTSHANDLER - TARJETA DE PARAMETROS
033700*================================================================
033800*    DDPARM TRAE UN TOKEN POR RENGLON: UNA OPCION (--help, -o,
033900*    -p, -a, -s, -f) O UN OPERANDO (EL ARGUMENTO DE -o/-p, O EL
034000*    NOMBRE DE UN ARCHIVO .txt DE ENTRADA).  NINGUNA OPCION
034100*    PUEDE REPETIRSE EN LA MISMA CORRIDA (SE CONTROLA CON LOS
034200*    SWITCHES WS-FLAG-xxx-DADO DE CPTXTPRM) Y -s/-f SON
034300*    MUTUAMENTE EXCLUYENTES; CUALQUIERA DE ESTOS CASOS ES ERROR
034400*    FATAL DE CORRIDA.  LOS ARCHIVOS DE ENTRADA, EN CAMBIO, SON
034500*    ACUMULATIVOS: PUEDE HABER TANTOS OPERANDOS .txt COMO SE
034600*    QUIERA, HASTA EL TOPE DE 200 DE WS-TABLA-ENTRADAS.
034700*
034800*    ORDEN DE VALIDACION (NO IMPORTA EL ORDEN EN QUE LAS OPCIONES
034900*    APAREZCAN EN DDPARM, SOLO EL RESULTADO FINAL):
035000*       1) CADA OPCION SE VALIDA AL MOMENTO DE LEERLA (1100-,
035100*          1120-, 1130-, 1140-, 1150-, 1160-); UN ERROR AHI ES
035200*          FATAL DE INMEDIATO, NO SE SIGUE LEYENDO LA TARJETA.
035300*       2) LOS OPERANDOS DE ARCHIVO SE VALIDAN UNO A UNO A MEDIDA
035400*          QUE SE LEEN (1170-/1180-); UN ARCHIVO INEXISTENTE SOLO
035500*          ES AVISO, NUNCA FATAL POR SI SOLO.
035600*       3) AL TERMINAR TODA LA TARJETA, 1200- HACE LA UNICA
035700*          VALIDACION QUE DEPENDE DEL CONJUNTO COMPLETO: QUE HAYA
035800*          QUEDADO AL MENOS UN ARCHIVO VALIDO EN LA TABLA.  SI LA
035900*          TARJETA SE QUEDA SIN ARCHIVOS VALIDOS, RECIEN AHI ES
036000*          FATAL, AUNQUE CADA OPCION INDIVIDUAL HAYA SIDO CORRECTA.
036100*---- LECTURA COMPLETA DE LA TARJETA DDPARM ---------------------
036200       1000-LEER-PARM-I.
036300
036400           OPEN INPUT PARMCARD.
036500           SET WS-NO-FIN-PARM TO TRUE.
036600           IF FS-PARMCARD NOT EQUAL '00'
036700              DISPLAY '* ERROR EN OPEN PARMCARD = ' FS-PARMCARD
036800              SET WS-FIN-PARM TO TRUE
036900           ELSE
037000              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
037100           END-IF.
037200           PERFORM 1020-PROCESAR-TOKEN-I THRU 1020-PROCESAR-TOKEN-F
037300              UNTIL WS-FIN-PARM
037400                 OR WS-AYUDA-PEDIDA
037500                 OR WS-HUBO-ERROR-FATAL.
037600           IF FS-PARMCARD EQUAL '00'
037700              CLOSE PARMCARD
037800           END-IF.
037900
038000       1000-LEER-PARM-F. EXIT.
038100
038200*---- LECTURA Y RECORTE DE UN TOKEN ------------------------------
038300*    SE LLAMA UNA VEZ POR CADA RENGLON DE DDPARM: LEE EL RENGLON,
038400*    LO RECORTA CON 1011- Y DEVUELVE EL CONTROL A 1000- O A QUIEN
038500*    HAYA PEDIDO EL PROXIMO TOKEN (P.EJ. 1100- CUANDO -o ESPERA
038600*    SU OPERANDO).  UN FS-PARMCARD '10' (FIN DE ARCHIVO) NO ES
038700*    ERROR: SIGNIFICA QUE LA TARJETA SE AGOTO Y EL CICLO DE
038800*    1000- TERMINA NORMALMENTE.
038900       1010-LEER-TOKEN-I.
039000
039100           READ PARMCARD INTO PRM-TEXTO
039200              AT END SET WS-FIN-PARM TO TRUE
039300           END-READ.
039400           EVALUATE FS-PARMCARD
039500              WHEN '00'
039600                 PERFORM 1011-RECORTAR-TOKEN-I THRU 1011-RECORTAR-TOKEN-F
039700              WHEN '10'
039800                 SET WS-FIN-PARM TO TRUE
039900              WHEN OTHER
040000                 DISPLAY '* ERROR EN LECTURA PARMCARD = ' FS-PARMCARD
040100                 SET WS-FIN-PARM TO TRUE
040200           END-EVALUATE.
040300
040400       1010-LEER-TOKEN-F. EXIT.
040500
040600*---- RECORTA EN-BLANCOS AL PRINCIPIO Y AL FINAL DEL TOKEN --------
040700*    LEIDO DE DDPARM (EL RENGLON VIENE CON PIC X(80) COMPLETO,
040800*    RELLENO DE ESPACIOS A LA DERECHA COMO CUALQUIER LINE
040900*    SEQUENTIAL).  SIN PRM-INICIO/PRM-FIN NO HAY FORMA DE SABER
041000*    DONDE EMPIEZA Y TERMINA LA OPCION U OPERANDO REAL.  EL MISMO
041100*    RECORTE SE REPITE SOBRE LIN-TEXTO EN 2110- (CON SUS PROPIOS
041200*    PUNTEROS LIN-INICIO/LIN-FIN) PORQUE AHI EL CAMPO ES DE 256
041300*    BYTES EN VEZ DE 80.
041400       1011-RECORTAR-TOKEN-I.
041500
041600           MOVE 1  TO PRM-INICIO.
041700           PERFORM 1012-AVANZAR-INICIO-I THRU 1012-AVANZAR-INICIO-F
041800              UNTIL PRM-INICIO GREATER THAN 80
041900                 OR PRM-CARACTER (PRM-INICIO) NOT EQUAL SPACE.
042000           MOVE 80 TO PRM-FIN.
042100           PERFORM 1013-RETROCEDER-FIN-I THRU 1013-RETROCEDER-FIN-F
042200              UNTIL PRM-FIN LESS THAN PRM-INICIO
042300                 OR PRM-CARACTER (PRM-FIN) NOT EQUAL SPACE.
042400           IF PRM-FIN LESS THAN PRM-INICIO
042500              MOVE ZERO TO PRM-LARGO
042600              MOVE 1    TO PRM-INICIO
042700              MOVE ZERO TO PRM-FIN
042800           ELSE
042900              COMPUTE PRM-LARGO = PRM-FIN - PRM-INICIO + 1
043000           END-IF.
043100
043200       1011-RECORTAR-TOKEN-F. EXIT.
043300
043400*    AVANZA PRM-INICIO UN CARACTER (CUERPO DEL PERFORM UNTIL DE
043500*    1011-) BUSCANDO EL PRIMER CARACTER NO BLANCO DESDE LA
043600*    IZQUIERDA DEL TOKEN.
043700       1012-AVANZAR-INICIO-I.
043800           ADD 1 TO PRM-INICIO.
043900       1012-AVANZAR-INICIO-F. EXIT.
044000
044100*    RETROCEDE PRM-FIN UN CARACTER (CUERPO DEL PERFORM UNTIL DE
044200*    1011-) BUSCANDO EL ULTIMO CARACTER NO BLANCO DESDE LA
044300*    DERECHA DEL TOKEN.
044400       1013-RETROCEDER-FIN-I.
044500           SUBTRACT 1 FROM PRM-FIN.
044600       1013-RETROCEDER-FIN-F. EXIT.
044700
044800*---- RECONOCIMIENTO DEL TOKEN (OPCION U OPERANDO) ---------------
044900*    COMPARA EL TOKEN YA RECORTADO CONTRA CADA OPCION CONOCIDA
045000*    (FORMA CORTA Y LARGA); LO QUE NO CALZA CON NINGUNA SE TRATA
045100*    COMO OPERANDO DE ENTRADA (1170-).  AL VOLVER DE LA RAMA
045200*    ELEGIDA, SE PIDE EL SIGUIENTE TOKEN SALVO QUE YA SE HAYA
045300*    LLEGADO A FIN DE TARJETA, A --help O A UN ERROR FATAL.
045400       1020-PROCESAR-TOKEN-I.
045500
045600           EVALUATE TRUE
045700              WHEN PRM-LARGO EQUAL ZERO
045800                 CONTINUE
045900              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--help'
046000                 SET WS-AYUDA-PEDIDA TO TRUE
046100                 PERFORM 1900-MOSTRAR-AYUDA-I THRU 1900-MOSTRAR-AYUDA-F
046200              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-o'
046300                OR PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--output'
046400                 PERFORM 1100-OPCION-SALIDA-I THRU 1100-OPCION-SALIDA-F
046500              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-p'
046600                OR PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--prefix'
046700                 PERFORM 1120-OPCION-PREFIJO-I THRU 1120-OPCION-PREFIJO-F
046800              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-a'
046900                OR PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--append'
047000                 PERFORM 1140-OPCION-APPEND-I THRU 1140-OPCION-APPEND-F
047100              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-s'
047200                 PERFORM 1150-OPCION-SIMPLE-I THRU 1150-OPCION-SIMPLE-F
047300              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-f'
047400                 PERFORM 1160-OPCION-FULL-I THRU 1160-OPCION-FULL-F
047500              WHEN OTHER
047600                 PERFORM 1170-OPERANDO-ENTRADA-I
047700                    THRU 1170-OPERANDO-ENTRADA-F
047800           END-EVALUATE.
047900           IF NOT WS-FIN-PARM AND NOT WS-AYUDA-PEDIDA
048000                              AND NOT WS-HUBO-ERROR-FATAL
048100              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
048200           END-IF.
048300
048400       1020-PROCESAR-TOKEN-F. EXIT.
048500
048600*---- OPCION -o / --output ----------------------------------------
048700*    LA OPCION -o TOMA UN OPERANDO OBLIGATORIO (EL DIRECTORIO DE
048800*    SALIDA); SE LEE EL TOKEN SIGUIENTE DE DDPARM CON 1010- Y SE
048900*    VALIDA CON 1110-.  SI LA TARJETA SE ACABA ANTES DE LLEGAR AL
049000*    OPERANDO, ES ERROR FATAL (NO HAY FORMA DE SEGUIR SIN SABER
049100*    DONDE ESCRIBIR).
049200       1100-OPCION-SALIDA-I.
049300
049400           IF WS-SALIDA-YA-DADA
049500              DISPLAY '* ERROR: OPCION -o REPETIDA'
049600              SET WS-HUBO-ERROR-FATAL TO TRUE
049700           ELSE
049800              SET WS-SALIDA-YA-DADA TO TRUE
049900              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
050000              IF WS-FIN-PARM
050100                 DISPLAY '* ERROR: FALTA OPERANDO PARA -o'
050200                 SET WS-HUBO-ERROR-FATAL TO TRUE
050300              ELSE
050400                 PERFORM 1110-VALIDAR-DIR-SALIDA-I
050500                    THRU 1110-VALIDAR-DIR-SALIDA-F
050600              END-IF
050700           END-IF.
050800
050900       1100-OPCION-SALIDA-F. EXIT.
051000
051100*---- VALIDA EL OPERANDO DE -o / --output --------------------------
051200*    SE ACEPTA CUALQUIER RUTA QUE CONTENGA AL MENOS UNA BARRA
051300*    (RUTA UNIX RELATIVA O ABSOLUTA) O QUE EMPIECE CON LETRA DE
051400*    UNIDAD ESTILO WINDOWS ('C:', 'D:', ...) POR EL SERVIDOR DE
051500*    ARCHIVOS COMPARTIDO QUE OPERACIONES MONTA CON AMBOS
051600*    PROTOCOLOS.  CUALQUIER OTRA COSA SE RECHAZA COMO FATAL.
051700       1110-VALIDAR-DIR-SALIDA-I.
051800
051900           MOVE SPACES TO WS-DIR-SALIDA.
052000           MOVE PRM-TEXTO (PRM-INICIO:PRM-LARGO) TO WS-DIR-SALIDA.
052100           MOVE ZERO TO WS-SEP-CANT.
052200           INSPECT WS-DIR-SALIDA TALLYING WS-SEP-CANT FOR ALL '/'.
052300           IF WS-SEP-CANT GREATER THAN ZERO
052400              CONTINUE
052500           ELSE
052600              IF WS-DIR-SALIDA (2:1) EQUAL ':'
052700                 AND WS-DIR-UNIDAD (1:1) IS ALPHABETIC
052800                 CONTINUE
052900              ELSE
053000                 DISPLAY '* ERROR: RUTA DE SALIDA INVALIDA -o '
053100                          WS-DIR-SALIDA
053200                 SET WS-HUBO-ERROR-FATAL TO TRUE
053300              END-IF
053400           END-IF.
053500
053600       1110-VALIDAR-DIR-SALIDA-F. EXIT.
053700
053800*---- OPCION -p / --prefix -----------------------------------------
053900*    IGUAL MECANICA QUE 1100- PARA -o: LEE EL OPERANDO SIGUIENTE
054000*    DE DDPARM Y LO DEJA EN WS-PREFIJO PARA QUE 1210- LO USE AL
054100*    ARMAR LAS TRES RUTAS DE SALIDA.  EL PREFIJO ES OPCIONAL PARA
054200*    LA CORRIDA (SI NUNCA SE DA -p, WS-PREFIJO QUEDA EN BLANCO Y
054300*    LOS ARCHIVOS SALEN SIN PREFIJO).
054400       1120-OPCION-PREFIJO-I.
054500
054600           IF WS-PREFIJO-YA-DADO
054700              DISPLAY '* ERROR: OPCION -p REPETIDA'
054800              SET WS-HUBO-ERROR-FATAL TO TRUE
054900           ELSE
055000              SET WS-PREFIJO-YA-DADO TO TRUE
055100              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
055200              IF WS-FIN-PARM
055300                 DISPLAY '* ERROR: FALTA OPERANDO PARA -p'
055400                 SET WS-HUBO-ERROR-FATAL TO TRUE
055500              ELSE
055600                 MOVE SPACES TO WS-PREFIJO
055700                 MOVE PRM-TEXTO (PRM-INICIO:PRM-LARGO) TO WS-PREFIJO
055800                 PERFORM 1130-VALIDAR-PREFIJO-I
055900                    THRU 1130-VALIDAR-PREFIJO-F
056000              END-IF
056100           END-IF.
056200
056300       1120-OPCION-PREFIJO-F. EXIT.
056400
056500*---- VALIDA EL OPERANDO DE -p / --prefix --------------------------
056600*    RECORRE LOS 40 BYTES DE WS-PREFIJO CARACTER POR CARACTER
056700*    (1131-) BUSCANDO ALGUNO DE LOS NUEVE CARACTERES PROHIBIDOS
056800*    EN UN NOMBRE DE ARCHIVO DEL SERVIDOR COMPARTIDO.  A
056900*    DIFERENCIA DE 1110- (RUTA DE SALIDA), AQUI NO SE ACEPTA
057000*    NINGUNA BARRA: EL PREFIJO ES SOLO UN PEDAZO DEL NOMBRE DEL
057100*    ARCHIVO, NUNCA UN DIRECTORIO.
057200       1130-VALIDAR-PREFIJO-I.
057300
057400           MOVE 1   TO WS-P.
057500           MOVE 'N' TO WS-PREFIJO-MALO.
057600           PERFORM 1131-REVISAR-CARACTER-I THRU 1131-REVISAR-CARACTER-F
057700              UNTIL WS-P GREATER THAN 40.
057800           IF WS-PREFIJO-ES-MALO
057900              DISPLAY '* ERROR: PREFIJO -p CONTIENE CARACTER PROHIBIDO'
058000              SET WS-HUBO-ERROR-FATAL TO TRUE
058100           END-IF.
058200
058300       1130-VALIDAR-PREFIJO-F. EXIT.
058400
058500*---- TK13 - SE COMPARA CONTRA CADA CARACTER PROHIBIDO EN FORMA --
058600*    EXPLICITA (SIN CLASS); SON LOS MISMOS NUEVE CARACTERES QUE
058700*    EL SISTEMA DE ARCHIVOS COMPARTIDO RECHAZA EN UN NOMBRE DE
058800*    ARCHIVO (BARRA, DOS PUNTOS, ASTERISCO, ETC.).
058900       1131-REVISAR-CARACTER-I.
059000           IF WS-PREFIJO (WS-P:1) EQUAL '\'
059100              OR WS-PREFIJO (WS-P:1) EQUAL '/'
059200              OR WS-PREFIJO (WS-P:1) EQUAL ':'
059300              OR WS-PREFIJO (WS-P:1) EQUAL '*'
059400              OR WS-PREFIJO (WS-P:1) EQUAL '?'
059500              OR WS-PREFIJO (WS-P:1) EQUAL '"'
059600              OR WS-PREFIJO (WS-P:1) EQUAL '<'
059700              OR WS-PREFIJO (WS-P:1) EQUAL '>'
059800              OR WS-PREFIJO (WS-P:1) EQUAL '|'
059900              MOVE 'Y' TO WS-PREFIJO-MALO
060000           END-IF.
060100           ADD 1 TO WS-P.
060200       1131-REVISAR-CARACTER-F. EXIT.
060300
060400*---- OPCION -a / --append -----------------------------------------
060500*    NO LLEVA OPERANDO; SOLO PRENDE WS-ABRIR-EN-EXTEND, QUE LOS
060600*    PARRAFOS 2311-/2321-/2331- CONSULTAN PARA DECIDIR SI LA
060700*    SALIDA SE ABRE EXTEND (AGREGAR AL FINAL) U OUTPUT
060800*    (SOBRESCRIBIR, EL COMPORTAMIENTO POR DEFECTO SIN -a).
060900       1140-OPCION-APPEND-I.
061000
061100           IF WS-APPEND-YA-DADO
061200              DISPLAY '* ERROR: OPCION -a REPETIDA'
061300              SET WS-HUBO-ERROR-FATAL TO TRUE
061400           ELSE
061500              SET WS-APPEND-YA-DADO TO TRUE
061600              SET WS-ABRIR-EN-EXTEND TO TRUE
061700           END-IF.
061800
061900       1140-OPCION-APPEND-F. EXIT.
062000
062100*---- OPCION -s (ESTADISTICAS SIMPLES) -----------------------------
062200*    PIDE EL REPORTE DE CONSOLA (8000-) PERO SOLO CON LA CANTIDAD
062300*    DE ELEMENTOS POR TIPO; -s Y -f SON MUTUAMENTE EXCLUYENTES
062400*    (VER 1160-) PORQUE -f YA INCLUYE TODO LO QUE DA -s.
062500       1150-OPCION-SIMPLE-I.
062600
062700           IF WS-SIMPLE-YA-DADO OR WS-FULL-YA-DADO
062800              DISPLAY '* ERROR: -s / -f REPETIDA O EN CONFLICTO'
062900              SET WS-HUBO-ERROR-FATAL TO TRUE
063000           ELSE
063100              SET WS-SIMPLE-YA-DADO TO TRUE
063200              SET WS-PEDIR-STATS-SIMPLE TO TRUE
063300           END-IF.
063400
063500       1150-OPCION-SIMPLE-F. EXIT.
063600
063700*---- OPCION -f (ESTADISTICAS COMPLETAS) ---------------------------
063800*    PIDE EL REPORTE EXTENDIDO: ADEMAS DE LA CANTIDAD, MIN/MAX/
063900*    SUMA/MEDIA PARA ENTEROS Y DECIMALES, Y LARGO MINIMO/MAXIMO
064000*    PARA CADENAS (8100-/8200-/8300-).  SE PRENDE TAMBIEN
064100*    WS-PEDIR-STATS-SIMPLE PARA QUE 8000- NO TENGA QUE CONSULTAR
064200*    DOS SWITCHES DISTINTOS AL DECIDIR SI MUESTRA CADA BLOQUE.
064300       1160-OPCION-FULL-I.
064400
064500           IF WS-FULL-YA-DADO OR WS-SIMPLE-YA-DADO
064600              DISPLAY '* ERROR: -s / -f REPETIDA O EN CONFLICTO'
064700              SET WS-HUBO-ERROR-FATAL TO TRUE
064800           ELSE
064900              SET WS-FULL-YA-DADO TO TRUE
065000              SET WS-PEDIR-STATS-FULL TO TRUE
065100              SET WS-PEDIR-STATS-SIMPLE TO TRUE
065200           END-IF.
065300
065400       1160-OPCION-FULL-F. EXIT.
065500
065600*---- OPERANDO: POSIBLE ARCHIVO DE ENTRADA -------------------------
065700*    CUALQUIER TOKEN QUE NO CALZO CON NINGUNA OPCION SE TRATA
065800*    COMO NOMBRE DE ARCHIVO DE ENTRADA; SOLO SE ACEPTA SI TERMINA
065900*    EN '.txt' Y TIENE AL MENOS 5 BYTES (UN CARACTER MAS LA
066000*    EXTENSION); LO DEMAS SE IGNORA CON UN AVISO, SIN QUE ESO
066100*    DETENGA LA CORRIDA.
066200       1170-OPERANDO-ENTRADA-I.
066300
066400           IF PRM-LARGO LESS THAN 5
066500              DISPLAY '* AVISO: OPERANDO INVALIDO IGNORADO: '
066600                       PRM-TEXTO (PRM-INICIO:PRM-LARGO)
066700           ELSE
066800              COMPUTE WS-SUF-INICIO = PRM-INICIO + PRM-LARGO - 4
066900              IF PRM-TEXTO (WS-SUF-INICIO:4) EQUAL '.txt'
067000                 PERFORM 1180-VALIDAR-ARCHIVO-I
067100                    THRU 1180-VALIDAR-ARCHIVO-F
067200              ELSE
067300                 DISPLAY '* AVISO: OPERANDO INVALIDO IGNORADO: '
067400                          PRM-TEXTO (PRM-INICIO:PRM-LARGO)
067500              END-IF
067600           END-IF.
067700
067800       1170-OPERANDO-ENTRADA-F. EXIT.
067900
068000*---- TK12 - SE APUNTA LA DD DDENTRA A ESTA RUTA ANTES DE ABRIR --
068100*    SE COMPRUEBA QUE EL ARCHIVO EXISTA ABRIENDOLO Y CERRANDOLO
068200*    DE INMEDIATO (NO SE LEE NADA TODAVIA); SI EXISTE, SU RUTA SE
068300*    AGREGA A WS-TABLA-ENTRADAS PARA QUE MAIN-PROGRAM-I LA
068400*    PROCESE DE VERDAD MAS ADELANTE (2000-).  UN ARCHIVO QUE NO
068500*    EXISTE SOLO GENERA UN AVISO POR CONSOLA, NO ES FATAL.
068600       1180-VALIDAR-ARCHIVO-I.
068700
068800           MOVE SPACES TO WS-RUTA-ENTRADA-ACTUAL.
068900           MOVE PRM-TEXTO (PRM-INICIO:PRM-LARGO)
069000             TO WS-RUTA-ENTRADA-ACTUAL.
069100           DISPLAY 'DDENTRA' UPON ENVIRONMENT-NAME.
069200           DISPLAY WS-RUTA-ENTRADA-ACTUAL UPON ENVIRONMENT-VALUE.
069300           OPEN INPUT ENTRADA.
069400           IF FS-ENTRADA EQUAL '00'
069500              CLOSE ENTRADA
069600              IF WS-ENTRADAS-CANT LESS THAN 200
069700                 ADD 1 TO WS-ENTRADAS-CANT
069800                 MOVE WS-RUTA-ENTRADA-ACTUAL
069900                   TO WS-ENTRADA-RUTA (WS-ENTRADAS-CANT)
070000              ELSE
070100                 DISPLAY '* AVISO: SE ALCANZO EL MAXIMO DE ENTRADAS'
070200              END-IF
070300           ELSE
070400              DISPLAY '* AVISO: ARCHIVO DE ENTRADA NO EXISTE: '
070500                       WS-RUTA-ENTRADA-ACTUAL
070600           END-IF.
070700
070800       1180-VALIDAR-ARCHIVO-F. EXIT.
070900
071000*---- VALIDACION FINAL DE LA SALIDA Y ARMADO DE RUTAS --------------
071100*    SE EJECUTA AL TERMINAR DE LEER TODA LA TARJETA DDPARM: SI
071200*    NUNCA SE DIO -o, EL DIRECTORIO DE SALIDA QUEDA EN '.' (EL
071300*    DIRECTORIO ACTUAL DE LA CORRIDA); LUEGO SE ARMAN LAS TRES
071400*    RUTAS DE SALIDA (1210-) Y SE VERIFICA QUE HAYA QUEDADO POR
071500*    LO MENOS UN ARCHIVO DE ENTRADA VALIDO EN LA TABLA.
071600       1200-VALIDAR-SALIDA-I.
071700
071800           IF WS-AYUDA-PEDIDA OR WS-HUBO-ERROR-FATAL
071900              CONTINUE
072000           ELSE
072100              IF NOT WS-SALIDA-YA-DADA
072200                 MOVE SPACES TO WS-DIR-SALIDA
072300                 MOVE '.'    TO WS-DIR-SALIDA (1:1)
072400              END-IF
072500              PERFORM 1210-COMPONER-RUTAS-I THRU 1210-COMPONER-RUTAS-F
072600              IF WS-ENTRADAS-CANT EQUAL ZERO
072700                 DISPLAY '* ERROR FATAL: NO SE SUMINISTRARON ENTRADAS'
072800                 SET WS-HUBO-ERROR-FATAL TO TRUE
072900              END-IF
073000           END-IF.
073100
073200       1200-VALIDAR-SALIDA-F. EXIT.
073300
073400*---- ARMA LAS TRES RUTAS DE SALIDA (INTEGERS/FLOATS/STRINGS) -----
073500*    A PARTIR DEL DIRECTORIO -o (YA RECORTADO DE BLANCOS A LA
073600*    DERECHA) Y DEL PREFIJO -p (SI NO SE DIO, WS-PREFIJO QUEDA
073700*    EN BLANCO Y EL STRING LO OMITE POR DELIMITED BY SPACE).
073800*    EL SEPARADOR SE OMITE SI EL DIRECTORIO YA TERMINA EN '/'.
073900       1210-COMPONER-RUTAS-I.
074000
074100           MOVE 200 TO WS-DIR-LARGO.
074200           PERFORM 1211-RETROCEDER-DIR-I THRU 1211-RETROCEDER-DIR-F
074300              UNTIL WS-DIR-LARGO EQUAL ZERO
074400                 OR WS-DIR-SALIDA (WS-DIR-LARGO:1) NOT EQUAL SPACE.
074500           IF WS-DIR-LARGO EQUAL ZERO
074600              MOVE 1 TO WS-DIR-LARGO
074700           END-IF.
074800           IF WS-DIR-SALIDA (WS-DIR-LARGO:1) EQUAL '/'
074900              MOVE SPACES TO WS-SEPARADOR
075000           ELSE
075100              MOVE '/' TO WS-SEPARADOR
075200           END-IF.
075300           MOVE SPACES TO WS-RUTA-ENTEROS WS-RUTA-DECIMALES
075400                         WS-RUTA-CADENAS.
075500*    WS-PREFIJO SE CONCATENA DELIMITED BY SPACE PARA QUE, SI NO
075600*    SE DIO -p, EL STRING LO SALTEE POR COMPLETO (WS-PREFIJO
075700*    QUEDA TODO EN BLANCO) EN VEZ DE DEJAR 40 BYTES DE RELLENO
075800*    ENTRE EL SEPARADOR Y EL NOMBRE DEL ARCHIVO.
075900           STRING WS-DIR-SALIDA (1:WS-DIR-LARGO) DELIMITED BY SIZE
076000                  WS-SEPARADOR                    DELIMITED BY SIZE
076100                  WS-PREFIJO                      DELIMITED BY SPACE
076200                  'integers.txt'                  DELIMITED BY SIZE
076300             INTO WS-RUTA-ENTEROS
076400           END-STRING.
076500           STRING WS-DIR-SALIDA (1:WS-DIR-LARGO) DELIMITED BY SIZE
076600                  WS-SEPARADOR                    DELIMITED BY SIZE
076700                  WS-PREFIJO                      DELIMITED BY SPACE
076800                  'floats.txt'                    DELIMITED BY SIZE
076900             INTO WS-RUTA-DECIMALES
077000           END-STRING.
077100           STRING WS-DIR-SALIDA (1:WS-DIR-LARGO) DELIMITED BY SIZE
077200                  WS-SEPARADOR                    DELIMITED BY SIZE
077300                  WS-PREFIJO                      DELIMITED BY SPACE
077400                  'strings.txt'                   DELIMITED BY SIZE
077500             INTO WS-RUTA-CADENAS
077600           END-STRING.
077700
077800       1210-COMPONER-RUTAS-F. EXIT.
077900
078000*    RETROCEDE WS-DIR-LARGO UN CARACTER (CUERPO DEL PERFORM UNTIL
078100*    QUE BUSCA EL ULTIMO CARACTER NO BLANCO DE WS-DIR-SALIDA);
078200*    EL RESULTADO LO USA 1210- PARA SABER SI HAY QUE AGREGAR EL
078300*    SEPARADOR '/' O NO.
078400       1211-RETROCEDER-DIR-I.
078500           SUBTRACT 1 FROM WS-DIR-LARGO.
078600       1211-RETROCEDER-DIR-F. EXIT.
078700
078800*---- TEXTO DE AYUDA (--help) --------------------------------------
078900*    SE MUESTRA POR CONSOLA Y LA CORRIDA TERMINA SIN PROCESAR
079000*    NINGUN ARCHIVO, AUNQUE LA TARJETA TRAIGA OTRAS OPCIONES U
079100*    OPERANDOS DESPUES DE --help (1020- NO SIGUE PIDIENDO TOKENS
079200*    UNA VEZ QUE WS-AYUDA-PEDIDA QUEDA EN TRUE).
079300       1900-MOSTRAR-AYUDA-I.
079400
079500           DISPLAY 'PGMCLATX - CLASIFICADOR DE LINEAS DE TEXTO'.
079600           DISPLAY 'TARJETA DDPARM: UNA OPCION U OPERANDO POR RENGLON'.
079700           DISPLAY '  --help            MUESTRA ESTE TEXTO Y TERMINA'.
079800           DISPLAY '  -o / --output     DIRECTORIO DE SALIDA'.
079900           DISPLAY '  -p / --prefix     PREFIJO DE LOS ARCHIVOS DE'.
080000           DISPLAY '                    SALIDA'.
080100           DISPLAY '  -a / --append     AGREGA EN VEZ DE SOBRESCRIBIR'.
080200           DISPLAY '  -s                ESTADISTICAS SIMPLES'.
080300           DISPLAY '  -f                ESTADISTICAS COMPLETAS'.
080400
080500       1900-MOSTRAR-AYUDA-F. EXIT.
080600
080700
080800*================================================================
080900*    2000-2999  FILEPROCESSOR - LECTURA Y CLASIFICACION
081000*================================================================
081100*    MAIN-PROGRAM-I RECORRE WS-TABLA-ENTRADAS CON UN PERFORM
081200*    VARYING WS-IDX-ENTRADA; POR CADA ARCHIVO VALIDADO EN 1180-
081300*    SE ABRE (2010-), SE LEE LINEA POR LINEA HASTA FIN DE
081400*    ARCHIVO (2020-/2100-), CADA LINEA SE CLASIFICA (2200-) Y SE
081500*    GRABA EN SU SALIDA CORRESPONDIENTE (2300-), Y AL TERMINAR SE
081600*    CIERRA LA ENTRADA (2030-).  LOS TRES ARCHIVOS DE SALIDA
081700*    (INTEGERS/FLOATS/STRINGS) SE COMPARTEN ENTRE TODOS LOS
081800*    ARCHIVOS DE ENTRADA DE LA CORRIDA: NO SE REABREN POR CADA
081900*    ARCHIVO, SOLO LA PRIMERA VEZ QUE CADA TIPO APARECE.
082000*---- UN ARCHIVO DE ENTRADA COMPLETO (UNA VUELTA DE WS-IDX-ENTRADA) 
082100*    ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA RENGLON DE
082200*    WS-TABLA-ENTRADAS, DESDE EL PERFORM VARYING DE
082300*    MAIN-PROGRAM-I; SI EL OPEN FALLA SE SALTA EL ARCHIVO Y SE
082400*    SIGUE CON EL SIGUIENTE (NO ES FATAL PARA LA CORRIDA).
082500       2000-PROCESO-I.
082600
082700           PERFORM 2010-ABRIR-ENTRADA-I THRU 2010-ABRIR-ENTRADA-F.
082800           IF WS-NO-FIN-ENTRADA
082900              PERFORM 2020-LEER-CLASIFICAR-I THRU 2020-LEER-CLASIFICAR-F
083000                 UNTIL WS-FIN-ENTRADA
083100              PERFORM 2030-CERRAR-ENTRADA-I THRU 2030-CERRAR-ENTRADA-F
083200           END-IF.
083300
083400       2000-PROCESO-F. EXIT.
083500
083600*---- TK12 - IDEM 1180-: LA DD DDENTRA SE REAPUNTA A LA ENTRADA --
083700*    QUE LE CORRESPONDE A ESTA VUELTA DE WS-IDX-ENTRADA ANTES
083800*    DE ABRIRLA (UNA SOLA DD, REUTILIZADA POR EL CICLO QUE
083900*    RECORRE WS-TABLA-ENTRADAS DESDE 2000-PROCESO-I).  SI EL
084000*    OPEN FALLA (ARCHIVO BORRADO O SIN PERMISO ENTRE LA
084100*    VALIDACION DE 1180- Y ESTA VUELTA) SE DEJA CONSTANCIA POR
084200*    CONSOLA Y SE SALTA ESE ARCHIVO SIN DETENER LA CORRIDA.
084300       2010-ABRIR-ENTRADA-I.
084400
084500           MOVE WS-ENTRADA-RUTA (WS-IDX-ENTRADA)
084600             TO WS-RUTA-ENTRADA-ACTUAL.
084700           SET WS-NO-FIN-ENTRADA TO TRUE.
084800           DISPLAY 'DDENTRA' UPON ENVIRONMENT-NAME.
084900           DISPLAY WS-RUTA-ENTRADA-ACTUAL UPON ENVIRONMENT-VALUE.
085000           OPEN INPUT ENTRADA.
085100           IF FS-ENTRADA NOT EQUAL '00'
085200              DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
085300                      ' ARCHIVO = ' WS-RUTA-ENTRADA-ACTUAL
085400              SET WS-FIN-ENTRADA TO TRUE
085500           ELSE
085600              PERFORM 2100-LEER-LINEA-I THRU 2100-LEER-LINEA-F
085700           END-IF.
085800
085900       2010-ABRIR-ENTRADA-F. EXIT.
086000
086100*    UNA LINEA: CLASIFICAR, GRABAR EN SU SALIDA Y LEER LA
086200*    SIGUIENTE (CICLO PRINCIPAL DEL FILEPROCESSOR); SE REPITE
086300*    HASTA FIN DE ARCHIVO, CONTROLADO POR EL PERFORM UNTIL DE
086400*    2000-PROCESO-I.
086500       2020-LEER-CLASIFICAR-I.
086600
086700           PERFORM 2200-CLASIFICAR-I THRU 2200-CLASIFICAR-F.
086800           PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F.
086900           PERFORM 2100-LEER-LINEA-I THRU 2100-LEER-LINEA-F.
087000
087100       2020-LEER-CLASIFICAR-F. EXIT.
087200
087300*    CIERRA EL ARCHIVO DE ENTRADA ACTUAL; UN ERROR AQUI SOLO SE
087400*    AVISA POR CONSOLA, NO DETIENE LA CORRIDA.  LOS TRES
087500*    ARCHIVOS DE SALIDA NO SE CIERRAN ACA: SIGUEN ABIERTOS PARA
087600*    RECIBIR VALORES DEL PROXIMO ARCHIVO DE ENTRADA DE LA TABLA;
087700*    SOLO SE CIERRAN AL FINAL DE TODA LA CORRIDA (9999-).
087800       2030-CERRAR-ENTRADA-I.
087900
088000           CLOSE ENTRADA.
088100           IF FS-ENTRADA NOT EQUAL '00'
088200              DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
088300           END-IF.
088400
088500       2030-CERRAR-ENTRADA-F. EXIT.
088600
088700*---- LECTURA DE UNA LINEA Y RECORTE DE BLANCOS --------------------
088800*    SE LLAMA DESPUES DE ABRIR EL ARCHIVO (2010-) Y DESPUES DE
088900*    CLASIFICAR/GRABAR CADA LINEA (2020-); EL RECORTE DE BLANCOS
089000*    SE HACE DE UNA SOLA VEZ AQUI PARA QUE 2200- (CLASIFICAR) Y
089100*    2300- (GRABAR) SIEMPRE TRABAJEN SOBRE LIN-INICIO/LIN-FIN YA
089200*    AJUSTADOS, EN VEZ DE RECORTAR CADA UNO POR SU LADO.
089300       2100-LEER-LINEA-I.
089400
089500           READ ENTRADA INTO LIN-TEXTO
089600              AT END SET WS-FIN-ENTRADA TO TRUE
089700           END-READ.
089800           EVALUATE FS-ENTRADA
089900              WHEN '00'
090000                 PERFORM 2110-RECORTAR-LINEA-I THRU 2110-RECORTAR-LINEA-F
090100              WHEN '10'
090200                 SET WS-FIN-ENTRADA TO TRUE
090300              WHEN OTHER
090400                 DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
090500                 SET WS-FIN-ENTRADA TO TRUE
090600           END-EVALUATE.
090700
090800       2100-LEER-LINEA-F. EXIT.
090900
091000*---- RECORTA EN-BLANCOS DE LA LINEA LEIDA (MISMO CRITERIO QUE -----
091100*    1011- PERO SOBRE LOS 256 BYTES DE LIN-TEXTO).  UNA LINEA
091200*    TODA EN BLANCO QUEDA CON LIN-LARGO = CERO Y SE CLASIFICA
091300*    COMO CADENA VACIA EN 2200-.
091400       2110-RECORTAR-LINEA-I.
091500
091600           MOVE 1 TO LIN-INICIO.
091700           PERFORM 2111-AVANZAR-INICIO-I THRU 2111-AVANZAR-INICIO-F
091800              UNTIL LIN-INICIO GREATER THAN 256
091900                 OR LIN-CARACTER (LIN-INICIO) NOT EQUAL SPACE.
092000           MOVE 256 TO LIN-FIN.
092100           PERFORM 2112-RETROCEDER-FIN-I THRU 2112-RETROCEDER-FIN-F
092200              UNTIL LIN-FIN LESS THAN LIN-INICIO
092300                 OR LIN-CARACTER (LIN-FIN) NOT EQUAL SPACE.
092400           IF LIN-FIN LESS THAN LIN-INICIO
092500              MOVE ZERO TO LIN-LARGO
092600              MOVE 1    TO LIN-INICIO
092700              MOVE ZERO TO LIN-FIN
092800           ELSE
092900              COMPUTE LIN-LARGO = LIN-FIN - LIN-INICIO + 1
093000           END-IF.
093100
093200       2110-RECORTAR-LINEA-F. EXIT.
093300
093400*    AVANZA LIN-INICIO UN CARACTER (CUERPO DEL PERFORM UNTIL DE
093500*    2110-) BUSCANDO EL PRIMER CARACTER NO BLANCO DESDE LA
093600*    IZQUIERDA DE LA LINEA LEIDA.
093700       2111-AVANZAR-INICIO-I.
093800           ADD 1 TO LIN-INICIO.
093900       2111-AVANZAR-INICIO-F. EXIT.
094000
094100*    RETROCEDE LIN-FIN UN CARACTER (CUERPO DEL PERFORM UNTIL DE
094200*    2110-) BUSCANDO EL ULTIMO CARACTER NO BLANCO DESDE LA
094300*    DERECHA DE LA LINEA LEIDA.
094400       2112-RETROCEDER-FIN-I.
094500           SUBTRACT 1 FROM LIN-FIN.
094600       2112-RETROCEDER-FIN-F. EXIT.
094700
094800*---- CLASIFICACION DE LA LINEA (ENTERO / DECIMAL / CADENA) --------
094900*    REGLA DEL TALLER PARA RECONOCER UN NUMERO SIN FUNCIONES
095000*    INTRINSECAS NI UN SOLO CAMPO NUMEDIT: SIGNO OPCIONAL (2210-),
095100*    UNA O MAS CIFRAS (2220-); SI NO QUEDA NADA MAS ES ENTERO
095200*    (2230-); SI SIGUE UN '.' O UNA ',' Y AL MENOS UNA CIFRA MAS,
095300*    ES DECIMAL (2240-/2250-), CON NOTACION CIENTIFICA OPCIONAL
095400*    DESPUES ('E'/'e' + SIGNO OPCIONAL + CIFRAS, 2260-/2270-).
095500*    CUALQUIER OTRA COMBINACION (INCLUIDA LA LINEA EN BLANCO) SE
095600*    DEJA COMO CADENA, QUE ES EL VALOR INICIAL DE WS-ES-CADENA
095700*    AL ENTRAR A ESTE PARRAFO.
095800       2200-CLASIFICAR-I.
095900
096000           MOVE SPACE TO WS-SIGNO-NEG.
096100           SET WS-ES-CADENA TO TRUE.
096200           MOVE ZERO  TO WS-DIGITOS-CANT WS-FRAC-CANT WS-EXP-CANT.
096300           MOVE ZERO  TO ENT-VALOR DEC-VALOR.
096400           MOVE '+'   TO ENT-SIGNO DEC-SIGNO.
096500           IF LIN-LARGO EQUAL ZERO
096600              CONTINUE
096700           ELSE
096800              MOVE LIN-INICIO TO WS-POS
096900              PERFORM 2210-LEER-SIGNO-I THRU 2210-LEER-SIGNO-F
097000              MOVE WS-POS TO WS-INICIO-DIGITOS
097100              PERFORM 2220-CONTAR-DIGITOS-I THRU 2220-CONTAR-DIGITOS-F
097200              IF WS-DIGITOS-CANT EQUAL ZERO
097300                 CONTINUE
097400              ELSE
097500                 IF WS-POS GREATER THAN LIN-FIN
097600                    PERFORM 2230-ARMAR-ENTERO-I THRU 2230-ARMAR-ENTERO-F
097700                    SET WS-ES-ENTERO TO TRUE
097800                 ELSE
097900                    IF LIN-CARACTER (WS-POS) EQUAL '.'
098000                       OR LIN-CARACTER (WS-POS) EQUAL ','
098100                       PERFORM 2240-LEER-DECIMAL-I
098200                          THRU 2240-LEER-DECIMAL-F
098300                    END-IF
098400                 END-IF
098500              END-IF
098600           END-IF.
098700
098800       2200-CLASIFICAR-F. EXIT.
098900
099000*---- SIGNO OPCIONAL AL PRINCIPIO DEL VALOR -------------------------
099100*    UN '+' SE CONSUME SIN MARCAR NADA; UN '-' PRENDE
099200*    WS-SIGNO-NEG, QUE 2230-/2250- USAN PARA INVERTIR EL VALOR
099300*    ARMADO.  SIN SIGNO, SE ASUME POSITIVO.
099400       2210-LEER-SIGNO-I.
099500
099600           IF LIN-CARACTER (WS-POS) EQUAL '+'
099700              ADD 1 TO WS-POS
099800           ELSE
099900              IF LIN-CARACTER (WS-POS) EQUAL '-'
100000                 MOVE 'Y' TO WS-SIGNO-NEG
100100                 ADD 1 TO WS-POS
100200              END-IF
100300           END-IF.
100400
100500       2210-LEER-SIGNO-F. EXIT.
100600
100700*---- TK13 - "ES DIGITO" SE PRUEBA CON UNA COMPARACION RELACIONAL
100800*    CONTRA '0' Y '9' (RANGO CONTIGUO EN EL ORDEN DE COLACION),
100900*    NO CON UNA CLASE; SE REPITE IGUAL EN 2240- Y 2260-.
101000       2220-CONTAR-DIGITOS-I.
101100
101200           MOVE ZERO TO WS-DIGITOS-CANT.
101300           PERFORM 2221-UN-DIGITO-I THRU 2221-UN-DIGITO-F
101400              UNTIL WS-POS GREATER THAN LIN-FIN
101500                 OR (LIN-CARACTER (WS-POS) LESS THAN '0'
101600                 OR  LIN-CARACTER (WS-POS) GREATER THAN '9').
101700
101800       2220-CONTAR-DIGITOS-F. EXIT.
101900
102000*    UN DIGITO CONTADO (CUERPO DEL PERFORM UNTIL DE 2220-); SOLO
102100*    CUENTA, NO ARMA NINGUN VALOR TODAVIA (ESO LO HACE 2230- O
102200*    2250- DESPUES, RECORRIENDO DE NUEVO EL MISMO TRAMO CON
102300*    WS-POS2).
102400       2221-UN-DIGITO-I.
102500           ADD 1 TO WS-DIGITOS-CANT.
102600           ADD 1 TO WS-POS.
102700       2221-UN-DIGITO-F. EXIT.
102800
102900*---- ARMA ENT-VALOR DIGITO POR DIGITO (SIN FUNCION INTRINSECA) ----
103000*    SE ENTRA AQUI SOLO SI NO QUEDO NADA DESPUES DE LOS DIGITOS
103100*    (WS-POS > LIN-FIN); SI NO, 2200- PRUEBA SI SIGUE UN '.' O
103200*    ',' Y EL VALOR SE REARMA COMO DECIMAL EN 2250-.
103300       2230-ARMAR-ENTERO-I.
103400
103500           MOVE ZERO TO ENT-VALOR.
103600           MOVE WS-INICIO-DIGITOS TO WS-POS2.
103700           PERFORM 2231-UN-DIGITO-ENTERO-I THRU 2231-UN-DIGITO-ENTERO-F
103800              UNTIL WS-POS2 EQUAL WS-POS.
103900           IF WS-ES-NEGATIVO
104000              COMPUTE ENT-VALOR = ENT-VALOR * -1
104100              MOVE '-' TO ENT-SIGNO
104200           END-IF.
104300
104400       2230-ARMAR-ENTERO-F. EXIT.
104500
104600*    UN DIGITO MAS DE LA PARTE ENTERA (CUERPO DEL PERFORM UNTIL
104700*    DE 2230-); ENT-VALOR = ENT-VALOR * 10 + DIGITO.  WS-CARACTER-
104800*    NUM ES UN PIC 9(01) DISPLAY: EL MOVE DE UN SOLO BYTE
104900*    NUMERICO A ESE CAMPO HACE LA CONVERSION DE CARACTER A
105000*    DIGITO SIN NINGUNA FUNCION INTRINSECA.
105100       2231-UN-DIGITO-ENTERO-I.
105200           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
105300           COMPUTE ENT-VALOR = ENT-VALOR * 10 + WS-CARACTER-NUM.
105400           ADD 1 TO WS-POS2.
105500       2231-UN-DIGITO-ENTERO-F. EXIT.
105600
105700*---- PARTE FRACCIONARIA (DESPUES DEL '.' O DEL ',') ---------------
105800*    SI NO HAY NINGUN DIGITO DESPUES DEL SEPARADOR DECIMAL EL
105900*    TOKEN NO ES UN NUMERO VALIDO Y 2200- LO DEJA CLASIFICADO
106000*    COMO CADENA.  SI TERMINA AHI, ES DECIMAL; SI SIGUE UNA 'E'
106100*    O 'e', SE INTERPRETA COMO NOTACION CIENTIFICA (2260-).
106200       2240-LEER-DECIMAL-I.
106300
106400           MOVE WS-POS TO WS-FIN-ENTERA.
106500           ADD 1 TO WS-POS.
106600           MOVE WS-POS TO WS-INICIO-FRACC.
106700           PERFORM 2241-UN-DIGITO-FRACC-I THRU 2241-UN-DIGITO-FRACC-F
106800              UNTIL WS-POS GREATER THAN LIN-FIN
106900                 OR (LIN-CARACTER (WS-POS) LESS THAN '0'
107000                 OR  LIN-CARACTER (WS-POS) GREATER THAN '9').
107100           COMPUTE WS-FRAC-CANT = WS-POS - WS-INICIO-FRACC.
107200           IF WS-FRAC-CANT EQUAL ZERO
107300              CONTINUE
107400           ELSE
107500              IF WS-POS GREATER THAN LIN-FIN
107600                 PERFORM 2250-ARMAR-DECIMAL-I THRU 2250-ARMAR-DECIMAL-F
107700                 SET WS-ES-DECIMAL TO TRUE
107800              ELSE
107900                 IF LIN-CARACTER (WS-POS) EQUAL 'E'
108000                    OR LIN-CARACTER (WS-POS) EQUAL 'e'
108100                    PERFORM 2260-LEER-EXPONENTE-I
108200                       THRU 2260-LEER-EXPONENTE-F
108300                 END-IF
108400              END-IF
108500           END-IF.
108600
108700       2240-LEER-DECIMAL-F. EXIT.
108800
108900*    UN DIGITO MAS DE LA PARTE FRACCIONARIA (CUERPO DEL PERFORM
109000*    UNTIL DE 2240-); AQUI SOLO SE AVANZA WS-POS PARA CONTAR
109100*    CUANTOS DIGITOS HAY DESPUES DEL SEPARADOR DECIMAL, EL VALOR
109200*    SE ARMA DESPUES EN 2250-/2251-/2252-.
109300       2241-UN-DIGITO-FRACC-I.
109400           ADD 1 TO WS-POS.
109500       2241-UN-DIGITO-FRACC-F. EXIT.
109600
109700*---- ARMA DEC-VALOR (PARTE ENTERA + PARTE FRACCIONARIA / 10**N) ---
109800*    LA PARTE FRACCIONARIA SE ESCALA CON WS-MULT-FRACC PARA NO
109900*    PERDER PRECISION SI TIENE MENOS DE 9 DIGITOS (EL ACUMULADOR
110000*    INTERNO SIEMPRE TRABAJA A 9 DECIMALES).  TAMBIEN LA USA
110100*    2260- PARA EL CASO DE MANTISA SIN PARTE FRACCIONARIA
110200*    PROPIA (P.EJ. '3E5').
110300       2250-ARMAR-DECIMAL-I.
110400
110500           MOVE ZERO TO WS-PARTE-ENTERA-WK.
110600           MOVE WS-INICIO-DIGITOS TO WS-POS2.
110700           PERFORM 2251-UN-DIGITO-ENTERA-DEC-I
110800              THRU 2251-UN-DIGITO-ENTERA-DEC-F
110900              UNTIL WS-POS2 EQUAL WS-FIN-ENTERA.
111000
111100           MOVE ZERO TO WS-VALOR-FRACC.
111200           MOVE 1    TO WS-DIVISOR-FRACC.
111300           MOVE WS-INICIO-FRACC TO WS-POS2.
111400           PERFORM 2252-UN-DIGITO-FRACC-DEC-I
111500              THRU 2252-UN-DIGITO-FRACC-DEC-F
111600              UNTIL WS-POS2 EQUAL WS-POS.
111700
111800           COMPUTE WS-MULT-FRACC = 1000000000 / WS-DIVISOR-FRACC.
111900           COMPUTE DEC-VALOR ROUNDED =
112000                   WS-PARTE-ENTERA-WK +
112100                   ((WS-VALOR-FRACC * WS-MULT-FRACC) / 1000000000).
112200
112300           IF WS-ES-NEGATIVO
112400              COMPUTE DEC-VALOR = DEC-VALOR * -1
112500              MOVE '-' TO DEC-SIGNO
112600           END-IF.
112700
112800       2250-ARMAR-DECIMAL-F. EXIT.
112900
113000*    UN DIGITO MAS DE LA PARTE ENTERA DEL DECIMAL (CUERPO DEL
113100*    PERFORM UNTIL DE 2250-).  SE REUTILIZA WS-PARTE-ENTERA-WK
113200*    EN VEZ DE ENT-VALOR PORQUE AQUI LA PARTE ENTERA TODAVIA NO
113300*    ES EL VALOR FINAL: FALTA SUMARLE LA PARTE FRACCIONARIA.
113400       2251-UN-DIGITO-ENTERA-DEC-I.
113500           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
113600           COMPUTE WS-PARTE-ENTERA-WK = WS-PARTE-ENTERA-WK * 10
113700                                       + WS-CARACTER-NUM.
113800           ADD 1 TO WS-POS2.
113900       2251-UN-DIGITO-ENTERA-DEC-F. EXIT.
114000
114100*    UN DIGITO MAS DE LA PARTE FRACCIONARIA DEL DECIMAL (CUERPO
114200*    DEL PERFORM UNTIL DE 2250-); WS-DIVISOR-FRACC CRECE X10 POR
114300*    CADA DIGITO PARA PODER ESCALARLO DESPUES.
114400       2252-UN-DIGITO-FRACC-DEC-I.
114500           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
114600           COMPUTE WS-VALOR-FRACC = WS-VALOR-FRACC * 10
114700                                   + WS-CARACTER-NUM.
114800           COMPUTE WS-DIVISOR-FRACC = WS-DIVISOR-FRACC * 10.
114900           ADD 1 TO WS-POS2.
115000       2252-UN-DIGITO-FRACC-DEC-F. EXIT.
115100
115200*---- NOTACION CIENTIFICA (E / e) -----------------------------------
115300*    TK02 - SE SOPORTA '1.5E3', '1.5E+3' Y '1.5E-3'.  SI NO HAY
115400*    NINGUN DIGITO DESPUES DE LA 'E' (Y DE SU SIGNO OPCIONAL) NO
115500*    ES UN EXPONENTE VALIDO Y EL TOKEN QUEDA CLASIFICADO COMO
115600*    CADENA POR 2200-.  OBSERVAR QUE 2250- (ARMAR-DECIMAL) SE
115700*    VUELVE A EJECUTAR DESDE AQUI PARA CONSTRUIR LA MANTISA ANTES
115800*    DE APLICARLE EL EXPONENTE EN 2270-; ES EL MISMO PARRAFO QUE
115900*    USA 2240- PARA UN DECIMAL SIN NOTACION CIENTIFICA.
116000       2260-LEER-EXPONENTE-I.
116100
116200           ADD 1 TO WS-POS.
116300           MOVE 'N' TO WS-EXP-SIGNO-NEG.
116400           IF WS-POS NOT GREATER THAN LIN-FIN
116500              IF LIN-CARACTER (WS-POS) EQUAL '+'
116600                 ADD 1 TO WS-POS
116700              ELSE
116800                 IF LIN-CARACTER (WS-POS) EQUAL '-'
116900                    MOVE 'Y' TO WS-EXP-SIGNO-NEG
117000                    ADD 1 TO WS-POS
117100                 END-IF
117200              END-IF
117300           END-IF.
117400           MOVE WS-POS TO WS-INICIO-EXP.
117500           PERFORM 2261-UN-DIGITO-EXP-I THRU 2261-UN-DIGITO-EXP-F
117600              UNTIL WS-POS GREATER THAN LIN-FIN
117700                 OR (LIN-CARACTER (WS-POS) LESS THAN '0'
117800                 OR  LIN-CARACTER (WS-POS) GREATER THAN '9').
117900           COMPUTE WS-EXP-CANT = WS-POS - WS-INICIO-EXP.
118000           IF WS-EXP-CANT EQUAL ZERO
118100              CONTINUE
118200           ELSE
118300              IF WS-POS GREATER THAN LIN-FIN
118400                 PERFORM 2250-ARMAR-DECIMAL-I THRU 2250-ARMAR-DECIMAL-F
118500                 PERFORM 2270-ARMAR-EXPONENTE-I
118600                    THRU 2270-ARMAR-EXPONENTE-F
118700                 SET WS-ES-DECIMAL TO TRUE
118800              END-IF
118900           END-IF.
119000
119100       2260-LEER-EXPONENTE-F. EXIT.
119200
119300*    UN DIGITO MAS DEL EXPONENTE (CUERPO DEL PERFORM UNTIL DE
119400*    2260-); IGUAL QUE 2221-, SOLO CUENTA, EL VALOR LO ARMA
119500*    DESPUES 2270-/2271- SOBRE EL MISMO TRAMO.
119600       2261-UN-DIGITO-EXP-I.
119700           ADD 1 TO WS-POS.
119800       2261-UN-DIGITO-EXP-F. EXIT.
119900
120000*---- APLICA EL EXPONENTE SOBRE DEC-VALOR (X10 O /10 SEGUN SIGNO) --
120100*    NO HAY FUNCION INTRINSECA DE POTENCIA EN ESTE COMPILADOR DE
120200*    LA EPOCA; SE MULTIPLICA O DIVIDE POR 10 UNA VEZ POR CADA
120300*    UNIDAD DEL EXPONENTE (WS-EXP-VALOR TIMES).
120400       2270-ARMAR-EXPONENTE-I.
120500
120600           MOVE ZERO TO WS-EXP-VALOR.
120700           MOVE WS-INICIO-EXP TO WS-POS2.
120800           PERFORM 2271-UN-DIGITO-EXPVAL-I THRU 2271-UN-DIGITO-EXPVAL-F
120900              UNTIL WS-POS2 EQUAL WS-POS.
121000           IF WS-EXP-ES-NEGATIVO
121100              PERFORM 2272-DIVIDIR10-I THRU 2272-DIVIDIR10-F
121200                 WS-EXP-VALOR TIMES
121300           ELSE
121400              PERFORM 2273-MULTIPLICAR10-I THRU 2273-MULTIPLICAR10-F
121500                 WS-EXP-VALOR TIMES
121600           END-IF.
121700
121800       2270-ARMAR-EXPONENTE-F. EXIT.
121900
122000*    UN DIGITO MAS DEL VALOR NUMERICO DEL EXPONENTE (CUERPO DEL
122100*    PERFORM UNTIL DE 2270-).
122200       2271-UN-DIGITO-EXPVAL-I.
122300           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
122400           COMPUTE WS-EXP-VALOR = WS-EXP-VALOR * 10 + WS-CARACTER-NUM.
122500           ADD 1 TO WS-POS2.
122600       2271-UN-DIGITO-EXPVAL-F. EXIT.
122700
122800*    EXPONENTE NEGATIVO: DIVIDE POR 10 UNA VEZ (CUERPO DEL PERFORM
122900*    WS-EXP-VALOR TIMES DE 2270-).
123000       2272-DIVIDIR10-I.
123100           COMPUTE DEC-VALOR ROUNDED = DEC-VALOR / 10.
123200       2272-DIVIDIR10-F. EXIT.
123300
123400*    EXPONENTE POSITIVO: MULTIPLICA POR 10 UNA VEZ (CUERPO DEL
123500*    PERFORM WS-EXP-VALOR TIMES DE 2270-).
123600       2273-MULTIPLICAR10-I.
123700           COMPUTE DEC-VALOR = DEC-VALOR * 10.
123800       2273-MULTIPLICAR10-F. EXIT.
123900
124000*---- GRABACION DEL VALOR CLASIFICADO (ACTUALIZA ACUMULADORES) -----
124100       2300-GRABAR-I.
124200
124300           EVALUATE TRUE
124400              WHEN WS-ES-ENTERO
124500                 PERFORM 2310-GRABAR-ENTERO-I THRU 2310-GRABAR-ENTERO-F
124600              WHEN WS-ES-DECIMAL
124700                 PERFORM 2320-GRABAR-DECIMAL-I THRU 2320-GRABAR-DECIMAL-F
124800              WHEN OTHER
124900                 PERFORM 2330-GRABAR-CADENA-I THRU 2330-GRABAR-CADENA-F
125000           END-EVALUATE.
125100
125200       2300-GRABAR-F. EXIT.
125300
125400*---- GRABACION DEL VALOR CLASIFICADO (ACTUALIZA ACUMULADORES) -----
125500*    DESPACHA A 2310-/2320-/2330- SEGUN LO QUE HAYA DECIDIDO
125600*    2200-; CADA UNO DE ESOS TRES PARRAFOS LLEVA SUS PROPIOS
125700*    ACUMULADORES (CANTIDAD, SUMA, MINIMO, MAXIMO) PARA EL
125800*    REPORTE FINAL DE 8000-.
125900*---- ACTUALIZA CANT/SUMA/MIN/MAX DE ENTEROS Y GRABA LA LINEA ------
126000*    EL ARCHIVO DE SALIDA SE ABRE RECIEN CUANDO LLEGA EL PRIMER
126100*    ENTERO DE TODA LA CORRIDA (WS-ENT-FUE-ESCRITO), NO AL
126200*    PRINCIPIO DEL PROGRAMA; ASI NO QUEDA UN INTEGERS.TXT VACIO
126300*    SI NINGUNA LINEA CLASIFICA COMO ENTERO.  EL MIN Y EL MAX SE
126400*    INICIALIZAN CON EL PRIMER VALOR VISTO (WS-ENT-CANT EQUAL 1)
126500*    EN VEZ DE CON CERO, PORQUE UN ENTERO NEGATIVO COMO UNICO
126600*    VALOR DE LA CORRIDA TIENE QUE QUEDAR COMO MIN Y MAX A LA VEZ.
126700       2310-GRABAR-ENTERO-I.
126800
126900           ADD 1 TO WS-ENT-CANT.
127000           ADD ENT-VALOR TO WS-ENT-SUMA.
127100           IF WS-ENT-CANT EQUAL 1
127200              MOVE ENT-VALOR TO WS-ENT-MIN WS-ENT-MAX
127300           ELSE
127400              IF ENT-VALOR LESS THAN WS-ENT-MIN
127500                 MOVE ENT-VALOR TO WS-ENT-MIN
127600              END-IF
127700              IF ENT-VALOR GREATER THAN WS-ENT-MAX
127800                 MOVE ENT-VALOR TO WS-ENT-MAX
127900              END-IF
128000           END-IF.
128100           IF NOT WS-ENT-FUE-ESCRITO
128200              PERFORM 2311-ABRIR-SAL-ENTERO-I THRU 2311-ABRIR-SAL-ENTERO-F
128300              SET WS-ENT-FUE-ESCRITO TO TRUE
128400           END-IF.
128500           PERFORM 2312-EDITAR-ENTERO-I THRU 2312-EDITAR-ENTERO-F.
128600           WRITE REG-SAL-ENTERO.
128700           IF FS-SAL-ENTEROS NOT EQUAL '00'
128800              DISPLAY '* ERROR EN WRITE SAL-ENTEROS = ' FS-SAL-ENTEROS
128900           END-IF.
129000
129100       2310-GRABAR-ENTERO-F. EXIT.
129200
129300*---- TK12 - LA DD DDSALEN APUNTA A LA RUTA YA ARMADA EN --------
129400*    1210-COMPONER-RUTAS-I (DIRECTORIO -o + PREFIJO -p +
129500*    'integers.txt').
129600       2311-ABRIR-SAL-ENTERO-I.
129700
129800           DISPLAY 'DDSALEN' UPON ENVIRONMENT-NAME.
129900           DISPLAY WS-RUTA-ENTEROS UPON ENVIRONMENT-VALUE.
130000           IF WS-ABRIR-EN-EXTEND
130100              OPEN EXTEND SAL-ENTEROS
130200           ELSE
130300              OPEN OUTPUT SAL-ENTEROS
130400           END-IF.
130500           IF FS-SAL-ENTEROS NOT EQUAL '00'
130600              DISPLAY '* ERROR EN OPEN SAL-ENTEROS = ' FS-SAL-ENTEROS
130700           END-IF.
130800           MOVE 'Y' TO WS-ENT-ABIERTO.
130900
131000       2311-ABRIR-SAL-ENTERO-F. EXIT.
131100
131200*    QUITA LOS BLANCOS A LA IZQUIERDA QUE DEJA LA EDICION
131300*    PIC -(17)9 ANTES DE GRABAR (EL ARCHIVO DE SALIDA LLEVA EL
131400*    NUMERO SIN RELLENO, NO JUSTIFICADO A LA DERECHA).  EL SIGNO
131500*    '-' DE UN ENTERO NEGATIVO QUEDA PEGADO AL PRIMER DIGITO POR
131600*    LA MISMA EDICION (PIC -(17)9), ASI QUE NO HACE FALTA NINGUN
131700*    TRATAMIENTO ESPECIAL PARA EL SIGNO ACA.
131800       2312-EDITAR-ENTERO-I.
131900
132000           MOVE ENT-VALOR TO WS-ENT-EDITADO.
132100           MOVE 1 TO WS-P.
132200           PERFORM 2313-AVANZAR-EDIT-ENT-I THRU 2313-AVANZAR-EDIT-ENT-F
132300              UNTIL WS-P GREATER THAN 18
132400                 OR WS-ENT-EDITADO (WS-P:1) NOT EQUAL SPACE.
132500           MOVE SPACES TO REG-SAL-ENTERO.
132600           MOVE WS-ENT-EDITADO (WS-P:) TO RSE-TEXTO.
132700
132800       2312-EDITAR-ENTERO-F. EXIT.
132900
133000*    AVANZA WS-P UN CARACTER (CUERPO DEL PERFORM UNTIL DE 2312-)
133100*    BUSCANDO EL PRIMER DIGITO SIGNIFICATIVO DE WS-ENT-EDITADO.
133200       2313-AVANZAR-EDIT-ENT-I.
133300           ADD 1 TO WS-P.
133400       2313-AVANZAR-EDIT-ENT-F. EXIT.
133500
133600*---- ACTUALIZA CANT/SUMA/MIN/MAX DE DECIMALES Y GRABA LA LINEA ----
133700*    MISMO CRITERIO DE APERTURA DIFERIDA QUE 2310- PARA LOS
133800*    ENTEROS (SOLO SE ABRE FLOATS.TXT SI HUBO AL MENOS UN VALOR
133900*    DECIMAL EN TODA LA CORRIDA).  DEC-VALOR YA VIENE CON SU
134000*    ESCALA INTERNA DE 9 DECIMALES DESDE 2250-/2270-; SUMAR
134100*    DIRECTAMENTE SOBRE WS-DEC-SUMA NO PIERDE PRECISION PORQUE
134200*    EL ACUMULADOR TIENE LA MISMA ESCALA (COMP-3 S9(17)V9(09)).
134300       2320-GRABAR-DECIMAL-I.
134400
134500           ADD 1 TO WS-DEC-CANT.
134600           ADD DEC-VALOR TO WS-DEC-SUMA.
134700           IF WS-DEC-CANT EQUAL 1
134800              MOVE DEC-VALOR TO WS-DEC-MIN WS-DEC-MAX
134900           ELSE
135000              IF DEC-VALOR LESS THAN WS-DEC-MIN
135100                 MOVE DEC-VALOR TO WS-DEC-MIN
135200              END-IF
135300              IF DEC-VALOR GREATER THAN WS-DEC-MAX
135400                 MOVE DEC-VALOR TO WS-DEC-MAX
135500              END-IF
135600           END-IF.
135700           IF NOT WS-DEC-FUE-ESCRITO
135800              PERFORM 2321-ABRIR-SAL-DECIMAL-I
135900                 THRU 2321-ABRIR-SAL-DECIMAL-F
136000              SET WS-DEC-FUE-ESCRITO TO TRUE
136100           END-IF.
136200           PERFORM 2322-EDITAR-DECIMAL-I THRU 2322-EDITAR-DECIMAL-F.
136300           WRITE REG-SAL-DECIMAL.
136400           IF FS-SAL-DECIMALES NOT EQUAL '00'
136500              DISPLAY '* ERROR EN WRITE SAL-DECIMALES = ' FS-SAL-DECIMALES
136600           END-IF.
136700
136800       2320-GRABAR-DECIMAL-F. EXIT.
136900
137000*---- TK12 - LA DD DDSALDE APUNTA A LA RUTA DE FLOATS.TXT -------
137100*    MISMA MECANICA DE 2311-: SE REPUNTA LA DD ANTES DE ABRIR
137200*    PORQUE EL ARCHIVO SE ABRE DIFERIDO (SOLO CUANDO LLEGA EL
137300*    PRIMER VALOR DECIMAL DE TODA LA CORRIDA).
137400       2321-ABRIR-SAL-DECIMAL-I.
137500
137600           DISPLAY 'DDSALDE' UPON ENVIRONMENT-NAME.
137700           DISPLAY WS-RUTA-DECIMALES UPON ENVIRONMENT-VALUE.
137800           IF WS-ABRIR-EN-EXTEND
137900              OPEN EXTEND SAL-DECIMALES
138000           ELSE
138100              OPEN OUTPUT SAL-DECIMALES
138200           END-IF.
138300           IF FS-SAL-DECIMALES NOT EQUAL '00'
138400              DISPLAY '* ERROR EN OPEN SAL-DECIMALES = ' FS-SAL-DECIMALES
138500           END-IF.
138600           MOVE 'Y' TO WS-DEC-ABIERTO.
138700
138800       2321-ABRIR-SAL-DECIMAL-F. EXIT.
138900
139000*---- RECORTA CEROS SOBRANTES A LA DERECHA ANTES DE GRABAR ---------
139100*    EL ACUMULADOR INTERNO SIEMPRE TIENE 9 DECIMALES; EL ARCHIVO
139200*    FLOATS.TXT, EN CAMBIO, GRABA CADA VALOR CON LA CANTIDAD DE
139300*    DECIMALES QUE REALMENTE TENIA EN LA LINEA DE ORIGEN (SIN EL
139400*    RELLENO DE CEROS DE LA DERECHA NI LOS BLANCOS DE LA
139500*    IZQUIERDA).  EL REPORTE POR CONSOLA DE 8200- ES DISTINTO:
139600*    SIEMPRE MUESTRA 4 DECIMALES REDONDEADOS.
139700*    EL TOPE DE 16 (EN VEZ DE 17) PARA WS-Q CUANDO TODOS LOS
139800*    DECIMALES SON CERO ASEGURA QUE SIEMPRE QUEDE AL MENOS UN
139900*    DIGITO DESPUES DEL PUNTO (P.EJ. '3.0' Y NO '3.').
140000       2322-EDITAR-DECIMAL-I.
140100
140200           MOVE DEC-VALOR TO WS-DEC-EDITADO.
140300           MOVE 26 TO WS-Q.
140400           PERFORM 2323-RETROCEDER-FRACC-I THRU 2323-RETROCEDER-FRACC-F
140500              UNTIL WS-Q LESS THAN 18
140600                 OR WS-DEC-EDITADO (WS-Q:1) NOT EQUAL '0'.
140700           IF WS-Q LESS THAN 18
140800              MOVE 16 TO WS-Q
140900           END-IF.
141000           MOVE 1 TO WS-P.
141100           PERFORM 2324-AVANZAR-EDIT-DEC-I THRU 2324-AVANZAR-EDIT-DEC-F
141200              UNTIL WS-P GREATER THAN 26
141300                 OR WS-DEC-EDITADO (WS-P:1) NOT EQUAL SPACE.
141400           MOVE SPACES TO REG-SAL-DECIMAL.
141500           COMPUTE WS-LARGO-REND = WS-Q - WS-P + 1.
141600           MOVE WS-DEC-EDITADO (WS-P:WS-LARGO-REND) TO RSD-TEXTO.
141700
141800       2322-EDITAR-DECIMAL-F. EXIT.
141900
142000*    RETROCEDE WS-Q UN CARACTER BUSCANDO EL ULTIMO DIGITO NO
142100*    CERO DE LA PARTE FRACCIONARIA (CUERPO DEL PERFORM UNTIL DE
142200*    2322-); SI EL VALOR ES ENTERO (SIN PARTE FRACCIONARIA REAL,
142300*    P.EJ. VINO DE '3E5') EL TOPE DE 18 LO DETIENE ANTES DE
142400*    COMERSE TAMBIEN LA PARTE ENTERA.
142500       2323-RETROCEDER-FRACC-I.
142600           SUBTRACT 1 FROM WS-Q.
142700       2323-RETROCEDER-FRACC-F. EXIT.
142800
142900*    AVANZA WS-P UN CARACTER BUSCANDO EL PRIMER CARACTER NO
143000*    BLANCO (CUERPO DEL PERFORM UNTIL DE 2322-) A LA IZQUIERDA
143100*    DE WS-DEC-EDITADO, DESPUES DEL SIGNO SI LO HUBO.
143200       2324-AVANZAR-EDIT-DEC-I.
143300           ADD 1 TO WS-P.
143400       2324-AVANZAR-EDIT-DEC-F. EXIT.
143500
143600*---- ACTUALIZA CANT/MIN-LARGO/MAX-LARGO DE CADENAS Y GRABA LA -----
143700*    LINEA TAL COMO VINO (SIN RECORTAR, SALVO LOS BLANCOS QUE YA
143800*    QUITO 2110-).  LAS CADENAS NO TIENEN SUMA NI MEDIA, SOLO SE
143900*    LLEVA LA LONGITUD MINIMA Y MAXIMA VISTA.  CUALQUIER LINEA
144000*    QUE NO CLASIFICO COMO ENTERO NI COMO DECIMAL EN 2200- CAE
144100*    ACA, INCLUIDA LA LINEA TODA EN BLANCO (LIN-LARGO = CERO).
144200       2330-GRABAR-CADENA-I.
144300
144400           ADD 1 TO WS-CAD-CANT.
144500           IF WS-CAD-CANT EQUAL 1
144600              MOVE LIN-LARGO TO WS-CAD-MIN-LARGO WS-CAD-MAX-LARGO
144700           ELSE
144800              IF LIN-LARGO LESS THAN WS-CAD-MIN-LARGO
144900                 MOVE LIN-LARGO TO WS-CAD-MIN-LARGO
145000              END-IF
145100              IF LIN-LARGO GREATER THAN WS-CAD-MAX-LARGO
145200                 MOVE LIN-LARGO TO WS-CAD-MAX-LARGO
145300              END-IF
145400           END-IF.
145500           IF NOT WS-CAD-FUE-ESCRITO
145600              PERFORM 2331-ABRIR-SAL-CADENA-I THRU 2331-ABRIR-SAL-CADENA-F
145700              SET WS-CAD-FUE-ESCRITO TO TRUE
145800           END-IF.
145900           MOVE SPACES TO REG-SAL-CADENA.
146000           IF LIN-LARGO GREATER THAN ZERO
146100              MOVE LIN-TEXTO (LIN-INICIO:LIN-LARGO) TO RSC-TEXTO
146200           END-IF.
146300           WRITE REG-SAL-CADENA.
146400           IF FS-SAL-CADENAS NOT EQUAL '00'
146500              DISPLAY '* ERROR EN WRITE SAL-CADENAS = ' FS-SAL-CADENAS
146600           END-IF.
146700
146800       2330-GRABAR-CADENA-F. EXIT.
146900
147000*---- TK12 - LA DD DDSALCA APUNTA A LA RUTA DE STRINGS.TXT ------
147100*    MISMA MECANICA DE 2311-/2321-: SE REPUNTA LA DD ANTES DE
147200*    ABRIR PORQUE EL ARCHIVO SE ABRE DIFERIDO (SOLO CUANDO LLEGA
147300*    LA PRIMERA LINEA CLASIFICADA COMO CADENA).
147400       2331-ABRIR-SAL-CADENA-I.
147500
147600           DISPLAY 'DDSALCA' UPON ENVIRONMENT-NAME.
147700           DISPLAY WS-RUTA-CADENAS UPON ENVIRONMENT-VALUE.
147800           IF WS-ABRIR-EN-EXTEND
147900              OPEN EXTEND SAL-CADENAS
148000           ELSE
148100              OPEN OUTPUT SAL-CADENAS
148200           END-IF.
148300           IF FS-SAL-CADENAS NOT EQUAL '00'
148400              DISPLAY '* ERROR EN OPEN SAL-CADENAS = ' FS-SAL-CADENAS
148500           END-IF.
148600           MOVE 'Y' TO WS-CAD-ABIERTO.
148700
148800       2331-ABRIR-SAL-CADENA-F. EXIT.
148900
149000
149100*================================================================
149200*    8000-8999  VIEWHANDLER - REPORTE FINAL POR CONSOLA
149300*================================================================
149400*    EL REPORTE VA SIEMPRE POR CONSOLA (SYSOUT), NUNCA A UN
149500*    ARCHIVO; NO HAY DDNAME DE REPORTE EN ESTE TRABAJO.  CON -s
149600*    SOLO SE MUESTRA 'Number of elements' DE CADA TIPO; CON -f
149700*    SE AGREGA EL BLOQUE 'Extended statistics' (MIN/MAX/SUMA/
149800*    MEDIA PARA ENTEROS Y DECIMALES; LARGO MINIMO/MAXIMO PARA
149900*    CADENAS).  SIN -s NI -f NO SE LLAMA A NINGUNO DE ESTOS
150000*    PARRAFOS.
150100*---- REPORTE DE CONSOLA (SYSOUT), SOLO SI SE PIDIO -s O -f --------
150200*    CADA BLOQUE (ENTERO/DECIMAL/CADENA) SE SUPRIME SI ESE TIPO
150300*    NUNCA SE ESCRIBIO EN TODA LA CORRIDA; ASI NO SE INFORMA UN
150400*    'Number of elements: 0' PARA UN ARCHIVO QUE NI SIQUIERA SE
150500*    ABRIO.
150600       8000-REPORTE-I.
150700
150800           DISPLAY 'The program was successfully executed.'.
150900           DISPLAY ' '.
151000           IF WS-ENT-FUE-ESCRITO
151100              AND (WS-PEDIR-STATS-SIMPLE OR WS-PEDIR-STATS-FULL)
151200              PERFORM 8100-BLOQUE-ENTERO-I THRU 8100-BLOQUE-ENTERO-F
151300           END-IF.
151400           IF WS-DEC-FUE-ESCRITO
151500              AND (WS-PEDIR-STATS-SIMPLE OR WS-PEDIR-STATS-FULL)
151600              PERFORM 8200-BLOQUE-DECIMAL-I THRU 8200-BLOQUE-DECIMAL-F
151700           END-IF.
151800           IF WS-CAD-FUE-ESCRITO
151900              AND (WS-PEDIR-STATS-SIMPLE OR WS-PEDIR-STATS-FULL)
152000              PERFORM 8300-BLOQUE-CADENA-I THRU 8300-BLOQUE-CADENA-F
152100           END-IF.
152200
152300       8000-REPORTE-F. EXIT.
152400
152500*    LA CANTIDAD SE MUESTRA SIEMPRE; MIN/MAX/SUMA/MEDIA SOLO SI
152600*    SE PIDIO -f (ESTADISTICAS COMPLETAS); CON -s SOLO SE VE LA
152700*    CANTIDAD DE ELEMENTOS.  LOS TITULOS Y ETIQUETAS DEL REPORTE
152800*    VAN EN INGLES PORQUE ASI LOS PIDE LA ESPECIFICACION FUNCIONAL
152900*    DE ESTE TRABAJO, AUNQUE EL RESTO DEL PROGRAMA (MENSAJES DE
153000*    ERROR, COMENTARIOS) ESTE EN CASTELLANO COMO EL RESTO DEL
153100*    TALLER.
153200       8100-BLOQUE-ENTERO-I.
153300
153400           DISPLAY 'Integers:'.
153500           MOVE WS-ENT-CANT TO WS-CANT-EDITADA.
153600           DISPLAY '    - Number of elements:    ' WS-CANT-EDITADA.
153700           IF WS-PEDIR-STATS-FULL
153800              DISPLAY '    Extended statistics:'.
153900              MOVE WS-ENT-MIN   TO WS-ENT-MIN-EDIT.
154000              DISPLAY '        - Min:               ' WS-ENT-MIN-EDIT.
154100              MOVE WS-ENT-MAX   TO WS-ENT-MAX-EDIT.
154200              DISPLAY '        - Max:               ' WS-ENT-MAX-EDIT.
154300              MOVE WS-ENT-SUMA  TO WS-ENT-SUMA-EDIT.
154400              DISPLAY '        - Sum:               ' WS-ENT-SUMA-EDIT.
154500*                  TK10 - LA MEDIA SE REDONDEA AL PASARLA AL CAMPO
154600*                  EDITADO DE 4 DECIMALES; UN MOVE LA TRUNCA.
154700              COMPUTE WS-ENT-MEDIA-EDIT ROUNDED = WS-ENT-MEDIA.
154800              DISPLAY '        - Mean:              ' WS-ENT-MEDIA-EDIT
154900           END-IF.
155000           DISPLAY ' '.
155100
155200       8100-BLOQUE-ENTERO-F. EXIT.
155300
155400*    MISMO CRITERIO -s / -f QUE 8100-, PERO PARA LOS VALORES
155500*    DECIMALES.  LAS ETIQUETAS ('Number of elements', 'Min',
155600*    'Max', 'Sum', 'Mean') SON LAS MISMAS PARA ENTEROS Y
155700*    DECIMALES: EL FORMATO DEL REPORTE NO DISTINGUE EL TIPO EN
155800*    EL TEXTO, SOLO EN EL ENCABEZADO DEL BLOQUE ('Integers:' /
155900*    'Floats:' / 'Strings:').
156000       8200-BLOQUE-DECIMAL-I.
156100
156200           DISPLAY 'Floats:'.
156300           MOVE WS-DEC-CANT TO WS-CANT-EDITADA.
156400           DISPLAY '    - Number of elements:    ' WS-CANT-EDITADA.
156500           IF WS-PEDIR-STATS-FULL
156600              DISPLAY '    Extended statistics:'.
156700*                  TK10 - MIN/MAX/SUMA/MEDIA SE REDONDEAN AL PASARLOS
156800*                  A LOS CAMPOS EDITADOS DE 4 DECIMALES (COMPUTE
156900*                  ROUNDED); UN MOVE SOLO TRUNCA LOS DECIMALES
157000*                  DE MAS Y NO CUMPLE EL REDONDEO PEDIDO.
157100              COMPUTE WS-DEC-MIN-EDIT   ROUNDED = WS-DEC-MIN.
157200              DISPLAY '        - Min:               ' WS-DEC-MIN-EDIT.
157300              COMPUTE WS-DEC-MAX-EDIT   ROUNDED = WS-DEC-MAX.
157400              DISPLAY '        - Max:               ' WS-DEC-MAX-EDIT.
157500              COMPUTE WS-DEC-SUMA-EDIT  ROUNDED = WS-DEC-SUMA.
157600              DISPLAY '        - Sum:               ' WS-DEC-SUMA-EDIT.
157700              COMPUTE WS-DEC-MEDIA-EDIT ROUNDED = WS-DEC-MEDIA.
157800              DISPLAY '        - Mean:              ' WS-DEC-MEDIA-EDIT
157900           END-IF.
158000           DISPLAY ' '.
158100
158200       8200-BLOQUE-DECIMAL-F. EXIT.
158300
158400*    LAS CADENAS NO TIENEN MEDIA; CON -f SE INFORMA LARGO MINIMO
158500*    Y MAXIMO EN LUGAR DE MIN/MAX/SUMA/MEDIA.  EL LARGO SE MIDE
158600*    SOBRE LIN-LARGO, ES DECIR, DESPUES DE RECORTAR LOS BLANCOS
158700*    DE 2110-; UNA LINEA TODA EN BLANCO SE CUENTA COMO CADENA DE
158800*    LARGO CERO.
158900       8300-BLOQUE-CADENA-I.
159000
159100           DISPLAY 'Strings:'.
159200           MOVE WS-CAD-CANT TO WS-CANT-EDITADA.
159300           DISPLAY '    - Number of elements:    ' WS-CANT-EDITADA.
159400           IF WS-PEDIR-STATS-FULL
159500              DISPLAY '    Extended statistics:'.
159600              MOVE WS-CAD-MIN-LARGO TO WS-CAD-LARGO-EDIT.
159700              DISPLAY '        - Shortest length:   ' WS-CAD-LARGO-EDIT.
159800              MOVE WS-CAD-MAX-LARGO TO WS-CAD-LARGO-EDIT.
159900              DISPLAY '        - Longest length:    ' WS-CAD-LARGO-EDIT
160000           END-IF.
160100           DISPLAY ' '.
160200
160300       8300-BLOQUE-CADENA-F. EXIT.
160400
160500
160600*================================================================
160700*    9999  CIERRE DE SALIDAS, CALCULO DE MEDIAS Y REPORTE FINAL
160800*================================================================
160900*    ESTE RANGO SE EJECUTA UNA SOLA VEZ, AL TERMINAR EL PERFORM
161000*    VARYING DE MAIN-PROGRAM-I SOBRE TODOS LOS ARCHIVOS DE
161100*    ENTRADA.  PGMESTTX (PGM_51S, VER SU PROPIO ENCABEZADO) ES
161200*    UNA SUBRUTINA COMPARTIDA POR OTROS TRABAJOS DE ESTADISTICA
161300*    DEL TALLER; AQUI SE LE PASA EL AREA WS-AREA-ESTADISTICA POR
161400*    LINKAGE (CALL ... USING) Y DEVUELVE LA MEDIA YA CALCULADA.
161500*---- SE PIDE LA MEDIA A PGMESTTX, SE CIERRAN SALIDAS Y SE ---------
161600*    EMITE EL REPORTE.  SOLO SE LLAMA A PGMESTTX PARA LOS TIPOS
161700*    QUE REALMENTE SE ESCRIBIERON (NO TIENE SENTIDO PEDIR LA
161800*    MEDIA DE UN ACUMULADOR EN CERO).  SAL-CADENAS SE CIERRA
161900*    TAMBIEN ACA PERO SIN PASAR POR PGMESTTX: LAS CADENAS NO
162000*    TIENEN MEDIA NI NINGUN OTRO CALCULO QUE LA SUBRUTINA PUEDA
162100*    DEVOLVER.
162200       9999-FINAL-I.
162300
162400           IF WS-ENT-FUE-ESCRITO
162500              PERFORM 9100-CALC-ENTERO-I THRU 9100-CALC-ENTERO-F
162600              CLOSE SAL-ENTEROS
162700           END-IF.
162800           IF WS-DEC-FUE-ESCRITO
162900              PERFORM 9200-CALC-DECIMAL-I THRU 9200-CALC-DECIMAL-F
163000              CLOSE SAL-DECIMALES
163100           END-IF.
163200           IF WS-CAD-FUE-ESCRITO
163300              CLOSE SAL-CADENAS
163400           END-IF.
163500           PERFORM 8000-REPORTE-I THRU 8000-REPORTE-F.
163600
163700       9999-FINAL-F. EXIT.
163800
163900*---- ARMA EL AREA DE LINKAGE Y LLAMA A PGMESTTX PARA ENTEROS ------
164000*    TK09 - LA MEDIA YA NO SE CALCULA AQUI; LA DEVUELVE LA
164100*    SUBRUTINA EN WS-EST-MEDIA, REDONDEADA A SU ESCALA INTERNA
164200*    DE 9 DECIMALES (EL REDONDEO A 4 DECIMALES PARA EL REPORTE
164300*    SE HACE RECIEN EN 8100-, TK10).  WS-EST-TIPO NO CAMBIA EL
164400*    CALCULO, SOLO IDENTIFICA EL ORIGEN DE LA LLAMADA; LA FORMULA
164500*    DE LA MEDIA (SUMA / CANTIDAD) ES LA MISMA PARA CUALQUIER
164600*    TIPO QUE SE LE PASE A PGMESTTX.
164700       9100-CALC-ENTERO-I.
164800
164900           MOVE 'E'          TO WS-EST-TIPO.
165000           MOVE WS-ENT-CANT  TO WS-EST-CANTIDAD.
165100           MOVE WS-ENT-SUMA  TO WS-EST-SUMA.
165200           MOVE WS-ENT-MIN   TO WS-EST-MINIMO.
165300           MOVE WS-ENT-MAX   TO WS-EST-MAXIMO.
165400           CALL 'PGMESTTX' USING WS-AREA-ESTADISTICA.
165500           MOVE WS-EST-MEDIA TO WS-ENT-MEDIA.
165600
165700       9100-CALC-ENTERO-F. EXIT.
165800
165900*---- ARMA EL AREA DE LINKAGE Y LLAMA A PGMESTTX PARA DECIMALES ----
166000*    MISMO CRITERIO QUE 9100- PERO PARA EL ACUMULADOR DE
166100*    DECIMALES.  WS-EST-TIPO SE DEJA EN 'D' SOLO PARA QUE
166200*    PGMESTTX PUEDA IDENTIFICAR LA LLAMADA EN SU PROPIO LOG DE
166300*    DIAGNOSTICO; EL CALCULO DE LA MEDIA ES IDENTICO PARA
166400*    CUALQUIER TIPO NUMERICO.
166500       9200-CALC-DECIMAL-I.
166600
166700           MOVE 'D'          TO WS-EST-TIPO.
166800           MOVE WS-DEC-CANT  TO WS-EST-CANTIDAD.
166900           MOVE WS-DEC-SUMA  TO WS-EST-SUMA.
167000           MOVE WS-DEC-MIN   TO WS-EST-MINIMO.
167100           MOVE WS-DEC-MAX   TO WS-EST-MAXIMO.
167200           CALL 'PGMESTTX' USING WS-AREA-ESTADISTICA.
167300           MOVE WS-EST-MEDIA TO WS-DEC-MEDIA.
167400
167500       9200-CALC-DECIMAL-F. EXIT.
167600*
167700       END PROGRAM PGMCLATX.
