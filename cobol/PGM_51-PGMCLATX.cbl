000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMCLATX.
000300       AUTHOR.        R. VARELA MOYANO.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - BATCH NOCTURNO.
000500       DATE-WRITTEN.  11/03/1979.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - CONFIDENCIAL.
000800*
000900******************************************************************
001000*    PGMCLATX                                                      *
001100*    =====================                                        *
001200*    CLASIFICADOR DE LINEAS DE TEXTO.                              *
001300*    LEE UNA TARJETA DE PARAMETROS (DDPARM) CON OPCIONES Y UNA     *
001400*    LISTA DE ARCHIVOS .TXT DE ENTRADA, CLASIFICA CADA LINEA DE    *
001500*    CADA ARCHIVO EN ENTERO / DECIMAL / CADENA, Y GRABA CADA       *
001600*    VALOR EN SU ARCHIVO DE SALIDA CORRESPONDIENTE (INTEGERS.TXT,  *
001700*    FLOATS.TXT, STRINGS.TXT) DEBAJO DEL DIRECTORIO INDICADO CON   *
001800*    -o / --output (CORRIDA ACTUAL SI NO SE INDICA).               *
001900*                                                                    *
002000*    SI SE PIDE -s (SIMPLE) O -f (COMPLETA), AL FINAL SE INVOCA    *
002100*    LA SUBRUTINA PGMESTTX PARA OBTENER LA MEDIA DE CADA TIPO       *
002200*    NUMERICO Y SE EMITE UN REPORTE POR CONSOLA (SYSOUT).          *
002300*                                                                    *
002400*    REEMPLAZA AL VIEJO PGM_11A (CONTROL DE MOVIMIENTOS) COMO       *
002500*    TRABAJO DE CLASE 51 DEL BATCH NOCTURNO.                        *
002600*                                                                    *
002700*    ESTE TRABAJO NO ORDENA NI DEDUPLICA LAS LINEAS DE ENTRADA, NI  *
002800*    VALIDA SU CODIFICACION DE CARACTERES: SOLO CLASIFICA CADA      *
002900*    RENGLON TAL COMO LLEGA.  TAMPOCO RESPALDA NI BORRA LOS         *
003000*    ARCHIVOS DE SALIDA PREVIOS; CON -a SE AGREGA AL FINAL, SIN -a  *
003100*    SE SOBRESCRIBEN (ES DECISION DE OPERACIONES, NO DE ESTE        *
003200*    PROGRAMA, CUIDAR QUE NO SE PISE UNA CORRIDA ANTERIOR QUE       *
003300*    TODAVIA SE NECESITE).                                          *
003400******************************************************************
003500*----------------- REGISTRO DE CAMBIOS -------------------------*
003600*    79-03-11 RVM  ALTA INICIAL DEL PROGRAMA.                  TK01
003700*    81-07-22 HBN  SE AGREGA EL SOPORTE DE NOTACION CIENTIFICA   TK02
003800*                  (E/e) EN EL RECONOCIMIENTO DE DECIMALES.      *
003900*    85-05-30 HBN  SE PERMITEN VARIOS ARCHIVOS DE ENTRADA EN     TK03
004000*                  UNA SOLA CORRIDA (TABLA WS-TABLA-ENTRADAS).   *
004100*    89-04-18 RVM  SE AGREGA EL RECORTE DE BLANCOS DEL TOKEN DE  TK04
004200*                  PARAMETROS (PRM-INICIO / PRM-FIN).            *
004300*    92-11-04 RVM  SE AGREGA LA DETECCION DE OPCION REPETIDA      TK05
004400*                  COMO ERROR FATAL DE CORRIDA.                  *
004500*    96-09-02 MGR  SE AGREGA LA VALIDACION DE CARACTERES         TK06
004600*                  PROHIBIDOS EN EL PREFIJO (-p).                *
004700*    99-02-22 MGR  REVISION Y2K - EL PROGRAMA NO USA CAMPOS DE     Y2K
004800*                  FECHA PARA NINGUN CALCULO DE NEGOCIO, SOLO SE  *
004900*                  DEJA CONSTANCIA EN EL LOG DE CORRIDA.          *
005000*    02-05-07 HBN  SE AGREGA LA OPCION -a / --append PARA         TK07
005100*                  AGREGAR EN LUGAR DE SOBRESCRIBIR LAS SALIDAS.  *
005200*    07-08-14 HBN  SE AMPLIA LA RUTA DE SALIDA A 200 BYTES A      TK08
005300*                  PEDIDO DE OPERACIONES.                         *
005400*    11-03-22 RVM  SE INVOCA PGMESTTX PARA LA MEDIA DE ENTEROS Y  TK09
005500*                  DECIMALES EN LUGAR DE CALCULARLA AQUI MISMO.   *
005600*    14-06-10 HBN  SE CORRIGE EL REPORTE: MIN/MAX/SUMA/MEDIA DE   TK10
005700*                  FLOTANTES Y LA MEDIA DE ENTEROS SE PASABAN AL *
005800*                  CAMPO EDITADO CON MOVE (TRUNCA) EN VEZ DE      *
005900*                  COMPUTE ROUNDED (AUDITORIA DETECTO DIFERENCIAS *
006000*                  DE CENTAVOS CONTRA EL CALCULO MANUAL).         *
006100*    14-06-10 HBN  SE QUITAN C01/UPSI-0 DE SPECIAL-NAMES: NO HAY   TK11
006200*                  IMPRESORA EN ESTE TRABAJO Y LOS SWITCHES NUNCA *
006300*                  SE USAN; EL TALLER NUNCA LOS USO EN NINGUN     *
006400*                  PROGRAMA DE ESTA CLASE.                        *
006500*    14-06-11 RVM  SE CAMBIAN LOS SELECT DE ENTRADA/SALIDA A DD     TK12
006600*                  FIJA (DDENTRA/DDSALEN/DDSALDE/DDSALCA) EN VEZ    *
006700*                  DE ASSIGN A UN WS- VARIABLE; LA RUTA REAL SE     *
006800*                  FIJA CON DISPLAY ... UPON ENVIRONMENT-NAME/      *
006900*                  -VALUE ANTES DE CADA OPEN (AUDITORIA DE          *
007000*                  ESTANDARES: NINGUN OTRO TRABAJO DEL TALLER        *
007100*                  ASIGNA UN SELECT A UNA VARIABLE).                *
007200*    14-06-11 MGR  SE QUITA CLASS DIGITO/CARPROHB DE SPECIAL-NAMES  TK13
007300*                  (CONVENCION NO USADA EN NINGUN OTRO PROGRAMA DEL *
007400*                  TALLER); SE REEMPLAZAN POR COMPARACIONES         *
007500*                  RELACIONALES EXPLICITAS CONTRA '0'/'9' Y CONTRA  *
007600*                  CADA CARACTER PROHIBIDO, COMO YA SE HACE EN EL   *
007700*                  RESTO DE ESTE PROGRAMA.                          *
007800*    14-06-12 RVM  SE RESTAURA SPECIAL-NAMES (VER TK13) A PEDIDO    TK14
007900*                  DEL GRUPO DE ESTANDARES: TODO PROGRAMA NUEVO     *
008000*                  DEBE LLEVARLA AUNQUE NO USE DECIMAL-POINT IS     *
008100*                  COMMA.  2220- Y 1131- VUELVEN A PROBAR CONTRA    *
008200*                  CLASS DIGITO/CARPROHB EN VEZ DE LA COMPARACION   *
008300*                  RELACIONAL SUELTA QUE DEJO TK13.                 *
008400*----------------------------------------------------------------*
008500*
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700*    TK12 - TODOS LOS SELECT DE ESTE PROGRAMA ASIGNAN A UNA DD FIJA
008800*    EN MAYUSCULAS (DDENTRA/DDSALEN/DDSALDE/DDSALCA), COMO EN EL
008900*    RESTO DEL TALLER.  LA RUTA REAL DE CADA ARCHIVO DE ENTRADA O
009000*    SALIDA (TOMADA DE LA TARJETA DDPARM) SE LE COMUNICA AL RUN-TIME
009100*    CON UN PAR DISPLAY ... UPON ENVIRONMENT-NAME / ENVIRONMENT-VALUE
009200*    INMEDIATAMENTE ANTES DE CADA OPEN (VER 1180-, 2010-, 2311-,
009300*    2321- Y 2331-); LA DD NUNCA CAMBIA, SOLO EL ARCHIVO AL QUE
009400*    APUNTA EN ESE INSTANTE.
009500       ENVIRONMENT DIVISION.
009600       CONFIGURATION SECTION.
009700*---- TK14 - SPECIAL-NAMES DEL GRUPO DE ESTANDARES -------------------
009800*    SE RESTAURAN LAS CLASES QUITADAS EN TK13; NO SE PONE DECIMAL-
009900*    POINT IS COMMA PORQUE EL PROGRAMA NORMALIZA EL SEPARADOR
010000*    DECIMAL DEL TOKEN DE ENTRADA A PUNTO ANTES DE CLASIFICARLO
010100*    (VER 2240-LEER-DECIMAL-I), NUNCA A COMA.
010200       SPECIAL-NAMES.
010300           CLASS DIGITO   IS '0' THRU '9'
010400           CLASS CARPROHB IS '\' '/' ':' '*' '?' '"' '<' '>' '|'.
010500
010600       INPUT-OUTPUT SECTION.
010700       FILE-CONTROL.
010800           SELECT PARMCARD  ASSIGN TO DDPARM
010900               ORGANIZATION IS LINE SEQUENTIAL
011000               FILE STATUS  IS FS-PARMCARD.
011100
011200           SELECT OPTIONAL ENTRADA ASSIGN TO DDENTRA
011300               ORGANIZATION IS LINE SEQUENTIAL
011400               FILE STATUS  IS FS-ENTRADA.
011500
011600           SELECT OPTIONAL SAL-ENTEROS ASSIGN TO DDSALEN
011700               ORGANIZATION IS LINE SEQUENTIAL
011800               FILE STATUS  IS FS-SAL-ENTEROS.
011900
012000           SELECT OPTIONAL SAL-DECIMALES ASSIGN TO DDSALDE
012100               ORGANIZATION IS LINE SEQUENTIAL
012200               FILE STATUS  IS FS-SAL-DECIMALES.
012300
012400           SELECT OPTIONAL SAL-CADENAS ASSIGN TO DDSALCA
012500               ORGANIZATION IS LINE SEQUENTIAL
012600               FILE STATUS  IS FS-SAL-CADENAS.
012700*
012800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012900       DATA DIVISION.
013000       FILE SECTION.
013100*----------------------------------------------------------------
013200*    PARMCARD ES LA UNICA FD DE ENTRADA DE LONGITUD FIJA (80,
013300*    COMO TODA TARJETA); ENTRADA Y LAS TRES SALIDAS SON LINE
013400*    SEQUENTIAL DE LONGITUD VARIABLE DE HASTA 256 BYTES, PORQUE
013500*    NO HAY LIMITE DE ANCHO IMPUESTO AL .txt DE ORIGEN NI A LOS
013600*    VALORES QUE SE VUELCAN EN INTEGERS.TXT/FLOATS.TXT/
013700*    STRINGS.TXT.
013800*----------------------------------------------------------------
013900*
014000       FD  PARMCARD.
014100       01  REG-PARM                   PIC X(80).
014200*
014300       FD  ENTRADA.
014400       01  REG-ENTRADA                PIC X(256).
014500*
014600*    LOS TRES REGISTROS DE SALIDA LLEVAN EL MISMO FILLER DE
014700*    RELLENO QUE EL RESTO DE LOS TRABAJOS DEL TALLER, AUNQUE EN
014800*    LINE SEQUENTIAL NO TENGA EFECTO EN DISCO (CONVENCION DE
014900*    LA CASA PARA TODO REGISTRO DE SALIDA, SIN EXCEPCION).
015000       FD  SAL-ENTEROS.
015100       01  REG-SAL-ENTERO.
015200           03  RSE-TEXTO               PIC X(256).
015300           03  FILLER                  PIC X(04) VALUE SPACES.
015400*
015500       FD  SAL-DECIMALES.
015600       01  REG-SAL-DECIMAL.
015700           03  RSD-TEXTO               PIC X(256).
015800           03  FILLER                  PIC X(04) VALUE SPACES.
015900*
016000       FD  SAL-CADENAS.
016100       01  REG-SAL-CADENA.
016200           03  RSC-TEXTO               PIC X(256).
016300           03  FILLER                  PIC X(04) VALUE SPACES.
016400*
016500       WORKING-STORAGE SECTION.
016600*=======================*
016700       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
016800
016900       COPY CPTXTLIN.
017000       COPY CPTXTPRM.
017100
017200*----------- ESTADOS DE FIN DE ARCHIVO ----------------------
017300       77  WS-STATUS-FIN-PARM      PIC X        VALUE 'N'.
017400           88  WS-FIN-PARM                  VALUE 'Y'.
017500           88  WS-NO-FIN-PARM                VALUE 'N'.
017600       77  WS-STATUS-FIN-ENTRADA    PIC X        VALUE 'N'.
017700           88  WS-FIN-ENTRADA                VALUE 'Y'.
017800           88  WS-NO-FIN-ENTRADA             VALUE 'N'.
017900
018000*----------- FILE STATUS DE CADA ARCHIVO --------------------
018100       77  FS-PARMCARD              PIC XX       VALUE '00'.
018200       77  FS-ENTRADA               PIC XX       VALUE '00'.
018300       77  FS-SAL-ENTEROS           PIC XX       VALUE '00'.
018400       77  FS-SAL-DECIMALES         PIC XX       VALUE '00'.
018500       77  FS-SAL-CADENAS           PIC XX       VALUE '00'.
018600
018700*----------- RUTA DE ENTRADA ACTUALMENTE ABIERTA ------------
018800       77  WS-RUTA-ENTRADA-ACTUAL   PIC X(200)   VALUE SPACES.
018900
019000*----------- FLAGS DE ARCHIVO DE SALIDA YA ABIERTO ----------
019100       77  WS-ENT-ABIERTO           PIC X        VALUE 'N'.
019200           88  WS-ENT-FUE-ABIERTO            VALUE 'Y'.
019300       77  WS-DEC-ABIERTO           PIC X        VALUE 'N'.
019400           88  WS-DEC-FUE-ABIERTO            VALUE 'Y'.
019500       77  WS-CAD-ABIERTO           PIC X        VALUE 'N'.
019600           88  WS-CAD-FUE-ABIERTO            VALUE 'Y'.
019700       77  WS-ENT-ESCRITO           PIC X        VALUE 'N'.
019800           88  WS-ENT-FUE-ESCRITO             VALUE 'Y'.
019900       77  WS-DEC-ESCRITO           PIC X        VALUE 'N'.
020000           88  WS-DEC-FUE-ESCRITO             VALUE 'Y'.
020100       77  WS-CAD-ESCRITO           PIC X        VALUE 'N'.
020200           88  WS-CAD-FUE-ESCRITO             VALUE 'Y'.
020300
020400*----------- ACUMULADORES DE ESTADISTICAS (POR TIPO) --------
020500       01  WS-ACUM-ENTERO.
020600           03  WS-ENT-CANT          PIC 9(09)        COMP  VALUE ZERO.
020700           03  WS-ENT-SUMA          PIC S9(17)V9(09) COMP-3 VALUE ZERO.
020800           03  WS-ENT-MIN           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
020900           03  WS-ENT-MAX           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
021000           03  WS-ENT-MEDIA         PIC S9(17)V9(09) COMP-3 VALUE ZERO.
021100
021200       01  WS-ACUM-DECIMAL.
021300           03  WS-DEC-CANT          PIC 9(09)        COMP  VALUE ZERO.
021400           03  WS-DEC-SUMA          PIC S9(17)V9(09) COMP-3 VALUE ZERO.
021500           03  WS-DEC-MIN           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
021600           03  WS-DEC-MAX           PIC S9(17)V9(09) COMP-3 VALUE ZERO.
021700           03  WS-DEC-MEDIA         PIC S9(17)V9(09) COMP-3 VALUE ZERO.
021800
021900       01  WS-ACUM-CADENA.
022000           03  WS-CAD-CANT          PIC 9(09)        COMP  VALUE ZERO.
022100           03  WS-CAD-MIN-LARGO     PIC 9(09)        COMP  VALUE ZERO.
022200           03  WS-CAD-MAX-LARGO     PIC 9(09)        COMP  VALUE ZERO.
022300
022400*----------- AREA DE LLAMADA A PGMESTTX (ESTADISTICAS) ------
022500       01  WS-AREA-ESTADISTICA.
022600           03  WS-EST-TIPO          PIC X.
022700               88  WS-EST-TIPO-ENTERO    VALUE 'E'.
022800               88  WS-EST-TIPO-DECIMAL   VALUE 'D'.
022900               88  WS-EST-TIPO-CADENA    VALUE 'S'.
023000           03  WS-EST-CANTIDAD      PIC 9(09)        COMP.
023100           03  WS-EST-SUMA          PIC S9(17)V9(09) COMP-3.
023200           03  WS-EST-MINIMO        PIC S9(17)V9(09) COMP-3.
023300           03  WS-EST-MAXIMO        PIC S9(17)V9(09) COMP-3.
023400           03  WS-EST-MEDIA         PIC S9(17)V9(09) COMP-3.
023500
023600*----------- VISTA ALTERNATIVA DE LA RUTA DE SALIDA ----------
023700*  (PERMITE REVISAR SI COMIENZA CON UNIDAD "X:" DE WINDOWS,
023800*   REQUERIDO POR EL SERVIDOR DE ARCHIVOS COMPARTIDO).  ES UNA
023900*  DE LAS TRES REDEFINES DE ESTE PROGRAMA (LAS OTRAS DOS SON
024000*  PRM-CARACTERES EN CPTXTPRM Y LIN-CARACTERES EN CPTXTLIN);
024100*  LAS TRES EXISTEN PARA PODER MIRAR UN CAMPO X(n) CARACTER POR
024200*  CARACTER SIN NINGUNA FUNCION INTRINSECA DE SUBCADENAS.
024300       01  WS-DIR-SALIDA-R REDEFINES WS-DIR-SALIDA.
024400           03  WS-DIR-UNIDAD        PIC XX.
024500           03  FILLER               PIC X(198).
024600
024700*----------- SEPARADOR DE RUTA Y CAMPOS DE ARMADO ------------
024800       77  WS-SEPARADOR             PIC X        VALUE '/'.
024900       77  WS-DIR-LARGO             PIC 9(04) COMP VALUE ZERO.
025000       77  WS-SEP-CANT              PIC 9(04) COMP VALUE ZERO.
025100
025200*----------- CAMPOS DE TRABAJO DEL ESCANEO DE TOKENS ----------
025300       77  WS-P                     PIC 9(02) COMP VALUE ZERO.
025400       77  WS-Q                     PIC 9(02) COMP VALUE ZERO.
025500       77  WS-LARGO-REND            PIC 9(02) COMP VALUE ZERO.
025600       77  WS-SUF-INICIO            PIC 9(04) COMP VALUE ZERO.
025700       77  WS-PREFIJO-MALO          PIC X        VALUE 'N'.
025800           88  WS-PREFIJO-ES-MALO            VALUE 'Y'.
025900
026000*----------- MAQUINA DE CLASIFICACION DE LA LINEA -------------
026100*    WS-POS RECORRE LIN-TEXTO CARACTER POR CARACTER MIENTRAS SE
026200*    RECONOCE EL TOKEN NUMERICO; WS-POS2 ES UN PUNTERO AUXILIAR
026300*    QUE VUELVE A RECORRER EL MISMO TRAMO YA CONTADO PARA ARMAR
026400*    EL VALOR DIGITO POR DIGITO (2230-/2231-, 2250-/2251-/2252-,
026500*    2271-).  WS-DIVISOR-FRACC Y WS-MULT-FRACC ESCALAN LA PARTE
026600*    FRACCIONARIA A 9 DECIMALES SIN IMPORTAR CUANTAS CIFRAS
026700*    TRAIA EL TOKEN ORIGINAL.
026800       77  WS-POS                   PIC 9(04) COMP VALUE ZERO.
026900       77  WS-POS2                  PIC 9(04) COMP VALUE ZERO.
027000       77  WS-INICIO-DIGITOS        PIC 9(04) COMP VALUE ZERO.
027100       77  WS-FIN-ENTERA            PIC 9(04) COMP VALUE ZERO.
027200       77  WS-INICIO-FRACC          PIC 9(04) COMP VALUE ZERO.
027300       77  WS-INICIO-EXP            PIC 9(04) COMP VALUE ZERO.
027400       77  WS-DIGITOS-CANT          PIC 9(04) COMP VALUE ZERO.
027500       77  WS-FRAC-CANT             PIC 9(04) COMP VALUE ZERO.
027600       77  WS-EXP-CANT              PIC 9(04) COMP VALUE ZERO.
027700       77  WS-EXP-VALOR             PIC 9(04) COMP VALUE ZERO.
027800       77  WS-CARACTER-NUM          PIC 9(01)      VALUE ZERO.
027900       77  WS-SIGNO-NEG             PIC X        VALUE 'N'.
028000           88  WS-ES-NEGATIVO                VALUE 'Y'.
028100       77  WS-EXP-SIGNO-NEG         PIC X        VALUE 'N'.
028200           88  WS-EXP-ES-NEGATIVO            VALUE 'Y'.
028300       77  WS-PARTE-ENTERA-WK       PIC S9(15)    COMP VALUE ZERO.
028400       77  WS-VALOR-FRACC           PIC 9(09)     COMP VALUE ZERO.
028500       77  WS-DIVISOR-FRACC         PIC 9(10)     COMP VALUE 1.
028600       77  WS-MULT-FRACC            PIC 9(10)     COMP VALUE 1.
028700       77  WS-TIPO-DATO             PIC X        VALUE 'C'.
028800           88  WS-ES-ENTERO                  VALUE 'I'.
028900           88  WS-ES-DECIMAL                 VALUE 'D'.
029000           88  WS-ES-CADENA                  VALUE 'C'.
029100
029200*----------- CAMPOS EDITADOS PARA EL REPORTE -------------------
029300       77  WS-CANT-EDITADA          PIC ZZZZZZZZ9.
029400       77  WS-ENT-MIN-EDIT          PIC -(17)9.
029500       77  WS-ENT-MAX-EDIT          PIC -(17)9.
029600       77  WS-ENT-SUMA-EDIT         PIC -(17)9.
029700       77  WS-ENT-MEDIA-EDIT        PIC -(13)9.9999.
029800       77  WS-DEC-MIN-EDIT          PIC -(11)9.9999.
029900       77  WS-DEC-MAX-EDIT          PIC -(11)9.9999.
030000       77  WS-DEC-SUMA-EDIT         PIC -(11)9.9999.
030100       77  WS-DEC-MEDIA-EDIT        PIC -(11)9.9999.
030200       77  WS-CAD-LARGO-EDIT        PIC ZZZZZZZZ9.
030300
030400*----------- CAMPO EDITADO PARA EL RENGLON DE FLOTANTE ---------
030500       77  WS-DEC-EDITADO           PIC -(15)9.9(09).
030600       77  WS-ENT-EDITADO           PIC -(17)9.
030700
030800       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030900*
031000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031100       PROCEDURE DIVISION.
031200*
031300*================================================================
031400*    MAIN-PROGRAM - CONTROL GENERAL DE LA CORRIDA
031500*================================================================
031600*    SECUENCIA FIJA DE TRES ETAPAS, CADA UNA EN SU PROPIO RANGO
031700*    DE PARRAFOS:
031800*       1000-1999  ARGUMENTSHANDLER - LEE Y VALIDA DDPARM
031900*       2000-2999  FILEPROCESSOR    - CLASIFICA Y GRABA CADA
032000*                                      ARCHIVO DE ENTRADA VALIDADO
032100*       9999        CIERRE, CALCULO DE MEDIAS (VIA PGMESTTX) Y
032200*                   REPORTE FINAL POR CONSOLA (8000-8999)
032300*    SI --help SE PIDIO, O SI HUBO UN ERROR FATAL AL VALIDAR LA
032400*    TARJETA DE PARAMETROS, NO SE ABRE NINGUN ARCHIVO DE ENTRADA
032500*    NI DE SALIDA; UN ERROR FATAL DEVUELVE RETURN-CODE 1600 AL
032600*    JCL QUE LLAMO A ESTE PASO.
032700       MAIN-PROGRAM-I.
032800
032900           PERFORM 1000-LEER-PARM-I THRU 1000-LEER-PARM-F.
033000           IF WS-AYUDA-PEDIDA
033100              CONTINUE
033200           ELSE
033300              PERFORM 1200-VALIDAR-SALIDA-I THRU 1200-VALIDAR-SALIDA-F
033400              IF WS-HUBO-ERROR-FATAL
033500*    1600 ES EL CODIGO DE RETORNO QUE EL JCL DE ESTE TRABAJO
033600*    REVISA PARA DECIDIR SI SALTA LOS PASOS SIGUIENTES DE LA
033700*    CLASE 51 (VER EL PROCEDIMIENTO DE OPERACIONES DEL BATCH
033800*    NOCTURNO, NO ESTE PROGRAMA).
033900                 MOVE 1600 TO RETURN-CODE
034000              ELSE
034100                 PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
034200                    VARYING WS-IDX-ENTRADA FROM 1 BY 1
034300                    UNTIL WS-IDX-ENTRADA GREATER THAN WS-ENTRADAS-CANT
034400                 PERFORM 9999-FINAL-I THRU 9999-FINAL-F
034500              END-IF
034600           END-IF.
034700
034800       MAIN-PROGRAM-F. GOBACK.
034900
035000
035100*================================================================
035200*    1000-1999  ARGUMENTSHANDLER - TARJETA DE PARAMETROS
035300*================================================================
035400*    DDPARM TRAE UN TOKEN POR RENGLON: UNA OPCION (--help, -o,
035500*    -p, -a, -s, -f) O UN OPERANDO (EL ARGUMENTO DE -o/-p, O EL
035600*    NOMBRE DE UN ARCHIVO .txt DE ENTRADA).  NINGUNA OPCION
035700*    PUEDE REPETIRSE EN LA MISMA CORRIDA (SE CONTROLA CON LOS
035800*    SWITCHES WS-FLAG-xxx-DADO DE CPTXTPRM) Y -s/-f SON
035900*    MUTUAMENTE EXCLUYENTES; CUALQUIERA DE ESTOS CASOS ES ERROR
036000*    FATAL DE CORRIDA.  LOS ARCHIVOS DE ENTRADA, EN CAMBIO, SON
036100*    ACUMULATIVOS: PUEDE HABER TANTOS OPERANDOS .txt COMO SE
036200*    QUIERA, HASTA EL TOPE DE 200 DE WS-TABLA-ENTRADAS.
036300*
036400*    ORDEN DE VALIDACION (NO IMPORTA EL ORDEN EN QUE LAS OPCIONES
036500*    APAREZCAN EN DDPARM, SOLO EL RESULTADO FINAL):
036600*       1) CADA OPCION SE VALIDA AL MOMENTO DE LEERLA (1100-,
036700*          1120-, 1130-, 1140-, 1150-, 1160-); UN ERROR AHI ES
036800*          FATAL DE INMEDIATO, NO SE SIGUE LEYENDO LA TARJETA.
036900*       2) LOS OPERANDOS DE ARCHIVO SE VALIDAN UNO A UNO A MEDIDA
037000*          QUE SE LEEN (1170-/1180-); UN ARCHIVO INEXISTENTE SOLO
037100*          ES AVISO, NUNCA FATAL POR SI SOLO.
037200*       3) AL TERMINAR TODA LA TARJETA, 1200- HACE LA UNICA
037300*          VALIDACION QUE DEPENDE DEL CONJUNTO COMPLETO: QUE HAYA
037400*          QUEDADO AL MENOS UN ARCHIVO VALIDO EN LA TABLA.  SI LA
037500*          TARJETA SE QUEDA SIN ARCHIVOS VALIDOS, RECIEN AHI ES
037600*          FATAL, AUNQUE CADA OPCION INDIVIDUAL HAYA SIDO CORRECTA.
037700*---- LECTURA COMPLETA DE LA TARJETA DDPARM ---------------------
037800       1000-LEER-PARM-I.
037900
038000           OPEN INPUT PARMCARD.
038100           SET WS-NO-FIN-PARM TO TRUE.
038200           IF FS-PARMCARD NOT EQUAL '00'
038300              DISPLAY '* ERROR EN OPEN PARMCARD = ' FS-PARMCARD
038400              SET WS-FIN-PARM TO TRUE
038500           ELSE
038600              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
038700           END-IF.
038800           PERFORM 1020-PROCESAR-TOKEN-I THRU 1020-PROCESAR-TOKEN-F
038900              UNTIL WS-FIN-PARM
039000                 OR WS-AYUDA-PEDIDA
039100                 OR WS-HUBO-ERROR-FATAL.
039200           IF FS-PARMCARD EQUAL '00'
039300              CLOSE PARMCARD
039400           END-IF.
039500
039600       1000-LEER-PARM-F. EXIT.
039700
039800*---- LECTURA Y RECORTE DE UN TOKEN ------------------------------
039900*    SE LLAMA UNA VEZ POR CADA RENGLON DE DDPARM: LEE EL RENGLON,
040000*    LO RECORTA CON 1011- Y DEVUELVE EL CONTROL A 1000- O A QUIEN
040100*    HAYA PEDIDO EL PROXIMO TOKEN (P.EJ. 1100- CUANDO -o ESPERA
040200*    SU OPERANDO).  UN FS-PARMCARD '10' (FIN DE ARCHIVO) NO ES
040300*    ERROR: SIGNIFICA QUE LA TARJETA SE AGOTO Y EL CICLO DE
040400*    1000- TERMINA NORMALMENTE.
040500       1010-LEER-TOKEN-I.
040600
040700           READ PARMCARD INTO PRM-TEXTO
040800              AT END SET WS-FIN-PARM TO TRUE
040900           END-READ.
041000           EVALUATE FS-PARMCARD
041100              WHEN '00'
041200                 PERFORM 1011-RECORTAR-TOKEN-I THRU 1011-RECORTAR-TOKEN-F
041300              WHEN '10'
041400                 SET WS-FIN-PARM TO TRUE
041500              WHEN OTHER
041600                 DISPLAY '* ERROR EN LECTURA PARMCARD = ' FS-PARMCARD
041700                 SET WS-FIN-PARM TO TRUE
041800           END-EVALUATE.
041900
042000       1010-LEER-TOKEN-F. EXIT.
042100
042200*---- RECORTA EN-BLANCOS AL PRINCIPIO Y AL FINAL DEL TOKEN --------
042300*    LEIDO DE DDPARM (EL RENGLON VIENE CON PIC X(80) COMPLETO,
042400*    RELLENO DE ESPACIOS A LA DERECHA COMO CUALQUIER LINE
042500*    SEQUENTIAL).  SIN PRM-INICIO/PRM-FIN NO HAY FORMA DE SABER
042600*    DONDE EMPIEZA Y TERMINA LA OPCION U OPERANDO REAL.  EL MISMO
042700*    RECORTE SE REPITE SOBRE LIN-TEXTO EN 2110- (CON SUS PROPIOS
042800*    PUNTEROS LIN-INICIO/LIN-FIN) PORQUE AHI EL CAMPO ES DE 256
042900*    BYTES EN VEZ DE 80.
043000       1011-RECORTAR-TOKEN-I.
043100
043200           MOVE 1  TO PRM-INICIO.
043300           PERFORM 1012-AVANZAR-INICIO-I THRU 1012-AVANZAR-INICIO-F
043400              UNTIL PRM-INICIO GREATER THAN 80
043500                 OR PRM-CARACTER (PRM-INICIO) NOT EQUAL SPACE.
043600           MOVE 80 TO PRM-FIN.
043700           PERFORM 1013-RETROCEDER-FIN-I THRU 1013-RETROCEDER-FIN-F
043800              UNTIL PRM-FIN LESS THAN PRM-INICIO
043900                 OR PRM-CARACTER (PRM-FIN) NOT EQUAL SPACE.
044000           IF PRM-FIN LESS THAN PRM-INICIO
044100              MOVE ZERO TO PRM-LARGO
044200              MOVE 1    TO PRM-INICIO
044300              MOVE ZERO TO PRM-FIN
044400           ELSE
044500              COMPUTE PRM-LARGO = PRM-FIN - PRM-INICIO + 1
044600           END-IF.
044700
044800       1011-RECORTAR-TOKEN-F. EXIT.
044900
045000*    AVANZA PRM-INICIO UN CARACTER (CUERPO DEL PERFORM UNTIL DE
045100*    1011-) BUSCANDO EL PRIMER CARACTER NO BLANCO DESDE LA
045200*    IZQUIERDA DEL TOKEN.
045300       1012-AVANZAR-INICIO-I.
045400           ADD 1 TO PRM-INICIO.
045500       1012-AVANZAR-INICIO-F. EXIT.
045600
045700*    RETROCEDE PRM-FIN UN CARACTER (CUERPO DEL PERFORM UNTIL DE
045800*    1011-) BUSCANDO EL ULTIMO CARACTER NO BLANCO DESDE LA
045900*    DERECHA DEL TOKEN.
046000       1013-RETROCEDER-FIN-I.
046100           SUBTRACT 1 FROM PRM-FIN.
046200       1013-RETROCEDER-FIN-F. EXIT.
046300
046400*---- RECONOCIMIENTO DEL TOKEN (OPCION U OPERANDO) ---------------
046500*    COMPARA EL TOKEN YA RECORTADO CONTRA CADA OPCION CONOCIDA
046600*    (FORMA CORTA Y LARGA); LO QUE NO CALZA CON NINGUNA SE TRATA
046700*    COMO OPERANDO DE ENTRADA (1170-).  AL VOLVER DE LA RAMA
046800*    ELEGIDA, SE PIDE EL SIGUIENTE TOKEN SALVO QUE YA SE HAYA
046900*    LLEGADO A FIN DE TARJETA, A --help O A UN ERROR FATAL.
047000       1020-PROCESAR-TOKEN-I.
047100
047200           EVALUATE TRUE
047300              WHEN PRM-LARGO EQUAL ZERO
047400                 CONTINUE
047500              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--help'
047600                 SET WS-AYUDA-PEDIDA TO TRUE
047700                 PERFORM 1900-MOSTRAR-AYUDA-I THRU 1900-MOSTRAR-AYUDA-F
047800              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-o'
047900                OR PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--output'
048000                 PERFORM 1100-OPCION-SALIDA-I THRU 1100-OPCION-SALIDA-F
048100              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-p'
048200                OR PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--prefix'
048300                 PERFORM 1120-OPCION-PREFIJO-I THRU 1120-OPCION-PREFIJO-F
048400              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-a'
048500                OR PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '--append'
048600                 PERFORM 1140-OPCION-APPEND-I THRU 1140-OPCION-APPEND-F
048700              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-s'
048800                 PERFORM 1150-OPCION-SIMPLE-I THRU 1150-OPCION-SIMPLE-F
048900              WHEN PRM-TEXTO (PRM-INICIO:PRM-LARGO) EQUAL '-f'
049000                 PERFORM 1160-OPCION-FULL-I THRU 1160-OPCION-FULL-F
049100              WHEN OTHER
049200                 PERFORM 1170-OPERANDO-ENTRADA-I
049300                    THRU 1170-OPERANDO-ENTRADA-F
049400           END-EVALUATE.
049500           IF NOT WS-FIN-PARM AND NOT WS-AYUDA-PEDIDA
049600                              AND NOT WS-HUBO-ERROR-FATAL
049700              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
049800           END-IF.
049900
050000       1020-PROCESAR-TOKEN-F. EXIT.
050100
050200*---- OPCION -o / --output ----------------------------------------
050300*    LA OPCION -o TOMA UN OPERANDO OBLIGATORIO (EL DIRECTORIO DE
050400*    SALIDA); SE LEE EL TOKEN SIGUIENTE DE DDPARM CON 1010- Y SE
050500*    VALIDA CON 1110-.  SI LA TARJETA SE ACABA ANTES DE LLEGAR AL
050600*    OPERANDO, ES ERROR FATAL (NO HAY FORMA DE SEGUIR SIN SABER
050700*    DONDE ESCRIBIR).
050800       1100-OPCION-SALIDA-I.
050900
051000           IF WS-SALIDA-YA-DADA
051100              DISPLAY '* ERROR: OPCION -o REPETIDA'
051200              SET WS-HUBO-ERROR-FATAL TO TRUE
051300           ELSE
051400              SET WS-SALIDA-YA-DADA TO TRUE
051500              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
051600              IF WS-FIN-PARM
051700                 DISPLAY '* ERROR: FALTA OPERANDO PARA -o'
051800                 SET WS-HUBO-ERROR-FATAL TO TRUE
051900              ELSE
052000                 PERFORM 1110-VALIDAR-DIR-SALIDA-I
052100                    THRU 1110-VALIDAR-DIR-SALIDA-F
052200              END-IF
052300           END-IF.
052400
052500       1100-OPCION-SALIDA-F. EXIT.
052600
052700*---- VALIDA EL OPERANDO DE -o / --output --------------------------
052800*    SE ACEPTA CUALQUIER RUTA QUE CONTENGA AL MENOS UNA BARRA
052900*    (RUTA UNIX RELATIVA O ABSOLUTA) O QUE EMPIECE CON LETRA DE
053000*    UNIDAD ESTILO WINDOWS ('C:', 'D:', ...) POR EL SERVIDOR DE
053100*    ARCHIVOS COMPARTIDO QUE OPERACIONES MONTA CON AMBOS
053200*    PROTOCOLOS.  CUALQUIER OTRA COSA SE RECHAZA COMO FATAL.
053300       1110-VALIDAR-DIR-SALIDA-I.
053400
053500           MOVE SPACES TO WS-DIR-SALIDA.
053600           MOVE PRM-TEXTO (PRM-INICIO:PRM-LARGO) TO WS-DIR-SALIDA.
053700           MOVE ZERO TO WS-SEP-CANT.
053800           INSPECT WS-DIR-SALIDA TALLYING WS-SEP-CANT FOR ALL '/'.
053900           IF WS-SEP-CANT GREATER THAN ZERO
054000              CONTINUE
054100           ELSE
054200              IF WS-DIR-SALIDA (2:1) EQUAL ':'
054300                 AND WS-DIR-UNIDAD (1:1) IS ALPHABETIC
054400                 CONTINUE
054500              ELSE
054600                 DISPLAY '* ERROR: RUTA DE SALIDA INVALIDA -o '
054700                          WS-DIR-SALIDA
054800                 SET WS-HUBO-ERROR-FATAL TO TRUE
054900              END-IF
055000           END-IF.
055100
055200       1110-VALIDAR-DIR-SALIDA-F. EXIT.
055300
055400*---- OPCION -p / --prefix -----------------------------------------
055500*    IGUAL MECANICA QUE 1100- PARA -o: LEE EL OPERANDO SIGUIENTE
055600*    DE DDPARM Y LO DEJA EN WS-PREFIJO PARA QUE 1210- LO USE AL
055700*    ARMAR LAS TRES RUTAS DE SALIDA.  EL PREFIJO ES OPCIONAL PARA
055800*    LA CORRIDA (SI NUNCA SE DA -p, WS-PREFIJO QUEDA EN BLANCO Y
055900*    LOS ARCHIVOS SALEN SIN PREFIJO).
056000       1120-OPCION-PREFIJO-I.
056100
056200           IF WS-PREFIJO-YA-DADO
056300              DISPLAY '* ERROR: OPCION -p REPETIDA'
056400              SET WS-HUBO-ERROR-FATAL TO TRUE
056500           ELSE
056600              SET WS-PREFIJO-YA-DADO TO TRUE
056700              PERFORM 1010-LEER-TOKEN-I THRU 1010-LEER-TOKEN-F
056800              IF WS-FIN-PARM
056900                 DISPLAY '* ERROR: FALTA OPERANDO PARA -p'
057000                 SET WS-HUBO-ERROR-FATAL TO TRUE
057100              ELSE
057200                 MOVE SPACES TO WS-PREFIJO
057300                 MOVE PRM-TEXTO (PRM-INICIO:PRM-LARGO) TO WS-PREFIJO
057400                 PERFORM 1130-VALIDAR-PREFIJO-I
057500                    THRU 1130-VALIDAR-PREFIJO-F
057600              END-IF
057700           END-IF.
057800
057900       1120-OPCION-PREFIJO-F. EXIT.
058000
058100*---- VALIDA EL OPERANDO DE -p / --prefix --------------------------
058200*    RECORRE LOS 40 BYTES DE WS-PREFIJO CARACTER POR CARACTER
058300*    (1131-) BUSCANDO ALGUNO DE LOS NUEVE CARACTERES PROHIBIDOS
058400*    EN UN NOMBRE DE ARCHIVO DEL SERVIDOR COMPARTIDO.  A
058500*    DIFERENCIA DE 1110- (RUTA DE SALIDA), AQUI NO SE ACEPTA
058600*    NINGUNA BARRA: EL PREFIJO ES SOLO UN PEDAZO DEL NOMBRE DEL
058700*    ARCHIVO, NUNCA UN DIRECTORIO.
058800       1130-VALIDAR-PREFIJO-I.
058900
059000           MOVE 1   TO WS-P.
059100           MOVE 'N' TO WS-PREFIJO-MALO.
059200           PERFORM 1131-REVISAR-CARACTER-I THRU 1131-REVISAR-CARACTER-F
059300              UNTIL WS-P GREATER THAN 40.
059400           IF WS-PREFIJO-ES-MALO
059500              DISPLAY '* ERROR: PREFIJO -p CONTIENE CARACTER PROHIBIDO'
059600              SET WS-HUBO-ERROR-FATAL TO TRUE
059700           END-IF.
059800
059900       1130-VALIDAR-PREFIJO-F. EXIT.
060000
060100*---- TK14 - SE VUELVE A PROBAR CONTRA CLASS CARPROHB (SPECIAL- ---
060200*    NAMES), SON LOS MISMOS NUEVE CARACTERES QUE EL SISTEMA DE
060300*    ARCHIVOS COMPARTIDO RECHAZA EN UN NOMBRE DE ARCHIVO (BARRA,
060400*    DOS PUNTOS, ASTERISCO, ETC.); VER TK13/TK14 EN EL ENCABEZADO.
060500       1131-REVISAR-CARACTER-I.
060600           IF WS-PREFIJO (WS-P:1) IS CARPROHB
060700              MOVE 'Y' TO WS-PREFIJO-MALO
060800           END-IF.
060900           ADD 1 TO WS-P.
061000       1131-REVISAR-CARACTER-F. EXIT.
061100
061200*---- OPCION -a / --append -----------------------------------------
061300*    NO LLEVA OPERANDO; SOLO PRENDE WS-ABRIR-EN-EXTEND, QUE LOS
061400*    PARRAFOS 2311-/2321-/2331- CONSULTAN PARA DECIDIR SI LA
061500*    SALIDA SE ABRE EXTEND (AGREGAR AL FINAL) U OUTPUT
061600*    (SOBRESCRIBIR, EL COMPORTAMIENTO POR DEFECTO SIN -a).
061700       1140-OPCION-APPEND-I.
061800
061900           IF WS-APPEND-YA-DADO
062000              DISPLAY '* ERROR: OPCION -a REPETIDA'
062100              SET WS-HUBO-ERROR-FATAL TO TRUE
062200           ELSE
062300              SET WS-APPEND-YA-DADO TO TRUE
062400              SET WS-ABRIR-EN-EXTEND TO TRUE
062500           END-IF.
062600
062700       1140-OPCION-APPEND-F. EXIT.
062800
062900*---- OPCION -s (ESTADISTICAS SIMPLES) -----------------------------
063000*    PIDE EL REPORTE DE CONSOLA (8000-) PERO SOLO CON LA CANTIDAD
063100*    DE ELEMENTOS POR TIPO; -s Y -f SON MUTUAMENTE EXCLUYENTES
063200*    (VER 1160-) PORQUE -f YA INCLUYE TODO LO QUE DA -s.
063300       1150-OPCION-SIMPLE-I.
063400
063500           IF WS-SIMPLE-YA-DADO OR WS-FULL-YA-DADO
063600              DISPLAY '* ERROR: -s / -f REPETIDA O EN CONFLICTO'
063700              SET WS-HUBO-ERROR-FATAL TO TRUE
063800           ELSE
063900              SET WS-SIMPLE-YA-DADO TO TRUE
064000              SET WS-PEDIR-STATS-SIMPLE TO TRUE
064100           END-IF.
064200
064300       1150-OPCION-SIMPLE-F. EXIT.
064400
064500*---- OPCION -f (ESTADISTICAS COMPLETAS) ---------------------------
064600*    PIDE EL REPORTE EXTENDIDO: ADEMAS DE LA CANTIDAD, MIN/MAX/
064700*    SUMA/MEDIA PARA ENTEROS Y DECIMALES, Y LARGO MINIMO/MAXIMO
064800*    PARA CADENAS (8100-/8200-/8300-).  SE PRENDE TAMBIEN
064900*    WS-PEDIR-STATS-SIMPLE PARA QUE 8000- NO TENGA QUE CONSULTAR
065000*    DOS SWITCHES DISTINTOS AL DECIDIR SI MUESTRA CADA BLOQUE.
065100       1160-OPCION-FULL-I.
065200
065300           IF WS-FULL-YA-DADO OR WS-SIMPLE-YA-DADO
065400              DISPLAY '* ERROR: -s / -f REPETIDA O EN CONFLICTO'
065500              SET WS-HUBO-ERROR-FATAL TO TRUE
065600           ELSE
065700              SET WS-FULL-YA-DADO TO TRUE
065800              SET WS-PEDIR-STATS-FULL TO TRUE
065900              SET WS-PEDIR-STATS-SIMPLE TO TRUE
066000           END-IF.
066100
066200       1160-OPCION-FULL-F. EXIT.
066300
066400*---- OPERANDO: POSIBLE ARCHIVO DE ENTRADA -------------------------
066500*    CUALQUIER TOKEN QUE NO CALZO CON NINGUNA OPCION SE TRATA
066600*    COMO NOMBRE DE ARCHIVO DE ENTRADA; SOLO SE ACEPTA SI TERMINA
066700*    EN '.txt' Y TIENE AL MENOS 5 BYTES (UN CARACTER MAS LA
066800*    EXTENSION); LO DEMAS SE IGNORA CON UN AVISO, SIN QUE ESO
066900*    DETENGA LA CORRIDA.
067000       1170-OPERANDO-ENTRADA-I.
067100
067200           IF PRM-LARGO LESS THAN 5
067300              DISPLAY '* AVISO: OPERANDO INVALIDO IGNORADO: '
067400                       PRM-TEXTO (PRM-INICIO:PRM-LARGO)
067500           ELSE
067600              COMPUTE WS-SUF-INICIO = PRM-INICIO + PRM-LARGO - 4
067700              IF PRM-TEXTO (WS-SUF-INICIO:4) EQUAL '.txt'
067800                 PERFORM 1180-VALIDAR-ARCHIVO-I
067900                    THRU 1180-VALIDAR-ARCHIVO-F
068000              ELSE
068100                 DISPLAY '* AVISO: OPERANDO INVALIDO IGNORADO: '
068200                          PRM-TEXTO (PRM-INICIO:PRM-LARGO)
068300              END-IF
068400           END-IF.
068500
068600       1170-OPERANDO-ENTRADA-F. EXIT.
068700
068800*---- TK12 - SE APUNTA LA DD DDENTRA A ESTA RUTA ANTES DE ABRIR --
068900*    SE COMPRUEBA QUE EL ARCHIVO EXISTA ABRIENDOLO Y CERRANDOLO
069000*    DE INMEDIATO (NO SE LEE NADA TODAVIA); SI EXISTE, SU RUTA SE
069100*    AGREGA A WS-TABLA-ENTRADAS PARA QUE MAIN-PROGRAM-I LA
069200*    PROCESE DE VERDAD MAS ADELANTE (2000-).  UN ARCHIVO QUE NO
069300*    EXISTE SOLO GENERA UN AVISO POR CONSOLA, NO ES FATAL.
069400       1180-VALIDAR-ARCHIVO-I.
069500
069600           MOVE SPACES TO WS-RUTA-ENTRADA-ACTUAL.
069700           MOVE PRM-TEXTO (PRM-INICIO:PRM-LARGO)
069800             TO WS-RUTA-ENTRADA-ACTUAL.
069900           DISPLAY 'DDENTRA' UPON ENVIRONMENT-NAME.
070000           DISPLAY WS-RUTA-ENTRADA-ACTUAL UPON ENVIRONMENT-VALUE.
070100           OPEN INPUT ENTRADA.
070200           IF FS-ENTRADA EQUAL '00'
070300              CLOSE ENTRADA
070400              IF WS-ENTRADAS-CANT LESS THAN 200
070500                 ADD 1 TO WS-ENTRADAS-CANT
070600                 MOVE WS-RUTA-ENTRADA-ACTUAL
070700                   TO WS-ENTRADA-RUTA (WS-ENTRADAS-CANT)
070800              ELSE
070900                 DISPLAY '* AVISO: SE ALCANZO EL MAXIMO DE ENTRADAS'
071000              END-IF
071100           ELSE
071200              DISPLAY '* AVISO: ARCHIVO DE ENTRADA NO EXISTE: '
071300                       WS-RUTA-ENTRADA-ACTUAL
071400           END-IF.
071500
071600       1180-VALIDAR-ARCHIVO-F. EXIT.
071700
071800*---- VALIDACION FINAL DE LA SALIDA Y ARMADO DE RUTAS --------------
071900*    SE EJECUTA AL TERMINAR DE LEER TODA LA TARJETA DDPARM: SI
072000*    NUNCA SE DIO -o, EL DIRECTORIO DE SALIDA QUEDA EN '.' (EL
072100*    DIRECTORIO ACTUAL DE LA CORRIDA); LUEGO SE ARMAN LAS TRES
072200*    RUTAS DE SALIDA (1210-) Y SE VERIFICA QUE HAYA QUEDADO POR
072300*    LO MENOS UN ARCHIVO DE ENTRADA VALIDO EN LA TABLA.
072400       1200-VALIDAR-SALIDA-I.
072500
072600           IF WS-AYUDA-PEDIDA OR WS-HUBO-ERROR-FATAL
072700              CONTINUE
072800           ELSE
072900              IF NOT WS-SALIDA-YA-DADA
073000                 MOVE SPACES TO WS-DIR-SALIDA
073100                 MOVE '.'    TO WS-DIR-SALIDA (1:1)
073200              END-IF
073300              PERFORM 1210-COMPONER-RUTAS-I THRU 1210-COMPONER-RUTAS-F
073400              IF WS-ENTRADAS-CANT EQUAL ZERO
073500                 DISPLAY '* ERROR FATAL: NO SE SUMINISTRARON ENTRADAS'
073600                 SET WS-HUBO-ERROR-FATAL TO TRUE
073700              END-IF
073800           END-IF.
073900
074000       1200-VALIDAR-SALIDA-F. EXIT.
074100
074200*---- ARMA LAS TRES RUTAS DE SALIDA (INTEGERS/FLOATS/STRINGS) -----
074300*    A PARTIR DEL DIRECTORIO -o (YA RECORTADO DE BLANCOS A LA
074400*    DERECHA) Y DEL PREFIJO -p (SI NO SE DIO, WS-PREFIJO QUEDA
074500*    EN BLANCO Y EL STRING LO OMITE POR DELIMITED BY SPACE).
074600*    EL SEPARADOR SE OMITE SI EL DIRECTORIO YA TERMINA EN '/'.
074700       1210-COMPONER-RUTAS-I.
074800
074900           MOVE 200 TO WS-DIR-LARGO.
075000           PERFORM 1211-RETROCEDER-DIR-I THRU 1211-RETROCEDER-DIR-F
075100              UNTIL WS-DIR-LARGO EQUAL ZERO
075200                 OR WS-DIR-SALIDA (WS-DIR-LARGO:1) NOT EQUAL SPACE.
075300           IF WS-DIR-LARGO EQUAL ZERO
075400              MOVE 1 TO WS-DIR-LARGO
075500           END-IF.
075600           IF WS-DIR-SALIDA (WS-DIR-LARGO:1) EQUAL '/'
075700              MOVE SPACES TO WS-SEPARADOR
075800           ELSE
075900              MOVE '/' TO WS-SEPARADOR
076000           END-IF.
076100           MOVE SPACES TO WS-RUTA-ENTEROS WS-RUTA-DECIMALES
076200                         WS-RUTA-CADENAS.
076300*    WS-PREFIJO SE CONCATENA DELIMITED BY SPACE PARA QUE, SI NO
076400*    SE DIO -p, EL STRING LO SALTEE POR COMPLETO (WS-PREFIJO
076500*    QUEDA TODO EN BLANCO) EN VEZ DE DEJAR 40 BYTES DE RELLENO
076600*    ENTRE EL SEPARADOR Y EL NOMBRE DEL ARCHIVO.
076700           STRING WS-DIR-SALIDA (1:WS-DIR-LARGO) DELIMITED BY SIZE
076800                  WS-SEPARADOR                    DELIMITED BY SIZE
076900                  WS-PREFIJO                      DELIMITED BY SPACE
077000                  'integers.txt'                  DELIMITED BY SIZE
077100             INTO WS-RUTA-ENTEROS
077200           END-STRING.
077300           STRING WS-DIR-SALIDA (1:WS-DIR-LARGO) DELIMITED BY SIZE
077400                  WS-SEPARADOR                    DELIMITED BY SIZE
077500                  WS-PREFIJO                      DELIMITED BY SPACE
077600                  'floats.txt'                    DELIMITED BY SIZE
077700             INTO WS-RUTA-DECIMALES
077800           END-STRING.
077900           STRING WS-DIR-SALIDA (1:WS-DIR-LARGO) DELIMITED BY SIZE
078000                  WS-SEPARADOR                    DELIMITED BY SIZE
078100                  WS-PREFIJO                      DELIMITED BY SPACE
078200                  'strings.txt'                   DELIMITED BY SIZE
078300             INTO WS-RUTA-CADENAS
078400           END-STRING.
078500
078600       1210-COMPONER-RUTAS-F. EXIT.
078700
078800*    RETROCEDE WS-DIR-LARGO UN CARACTER (CUERPO DEL PERFORM UNTIL
078900*    QUE BUSCA EL ULTIMO CARACTER NO BLANCO DE WS-DIR-SALIDA);
079000*    EL RESULTADO LO USA 1210- PARA SABER SI HAY QUE AGREGAR EL
079100*    SEPARADOR '/' O NO.
079200       1211-RETROCEDER-DIR-I.
079300           SUBTRACT 1 FROM WS-DIR-LARGO.
079400       1211-RETROCEDER-DIR-F. EXIT.
079500
079600*---- TEXTO DE AYUDA (--help) --------------------------------------
079700*    SE MUESTRA POR CONSOLA Y LA CORRIDA TERMINA SIN PROCESAR
079800*    NINGUN ARCHIVO, AUNQUE LA TARJETA TRAIGA OTRAS OPCIONES U
079900*    OPERANDOS DESPUES DE --help (1020- NO SIGUE PIDIENDO TOKENS
080000*    UNA VEZ QUE WS-AYUDA-PEDIDA QUEDA EN TRUE).
080100       1900-MOSTRAR-AYUDA-I.
080200
080300           DISPLAY 'PGMCLATX - CLASIFICADOR DE LINEAS DE TEXTO'.
080400           DISPLAY 'TARJETA DDPARM: UNA OPCION U OPERANDO POR RENGLON'.
080500           DISPLAY '  --help            MUESTRA ESTE TEXTO Y TERMINA'.
080600           DISPLAY '  -o / --output     DIRECTORIO DE SALIDA'.
080700           DISPLAY '  -p / --prefix     PREFIJO DE LOS ARCHIVOS DE'.
080800           DISPLAY '                    SALIDA'.
080900           DISPLAY '  -a / --append     AGREGA EN VEZ DE SOBRESCRIBIR'.
081000           DISPLAY '  -s                ESTADISTICAS SIMPLES'.
081100           DISPLAY '  -f                ESTADISTICAS COMPLETAS'.
081200
081300       1900-MOSTRAR-AYUDA-F. EXIT.
081400
081500
081600*================================================================
081700*    2000-2999  FILEPROCESSOR - LECTURA Y CLASIFICACION
081800*================================================================
081900*    MAIN-PROGRAM-I RECORRE WS-TABLA-ENTRADAS CON UN PERFORM
082000*    VARYING WS-IDX-ENTRADA; POR CADA ARCHIVO VALIDADO EN 1180-
082100*    SE ABRE (2010-), SE LEE LINEA POR LINEA HASTA FIN DE
082200*    ARCHIVO (2020-/2100-), CADA LINEA SE CLASIFICA (2200-) Y SE
082300*    GRABA EN SU SALIDA CORRESPONDIENTE (2300-), Y AL TERMINAR SE
082400*    CIERRA LA ENTRADA (2030-).  LOS TRES ARCHIVOS DE SALIDA
082500*    (INTEGERS/FLOATS/STRINGS) SE COMPARTEN ENTRE TODOS LOS
082600*    ARCHIVOS DE ENTRADA DE LA CORRIDA: NO SE REABREN POR CADA
082700*    ARCHIVO, SOLO LA PRIMERA VEZ QUE CADA TIPO APARECE.
082800*---- UN ARCHIVO DE ENTRADA COMPLETO (UNA VUELTA DE WS-IDX-ENTRADA) 
082900*    ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA RENGLON DE
083000*    WS-TABLA-ENTRADAS, DESDE EL PERFORM VARYING DE
083100*    MAIN-PROGRAM-I; SI EL OPEN FALLA SE SALTA EL ARCHIVO Y SE
083200*    SIGUE CON EL SIGUIENTE (NO ES FATAL PARA LA CORRIDA).
083300       2000-PROCESO-I.
083400
083500           PERFORM 2010-ABRIR-ENTRADA-I THRU 2010-ABRIR-ENTRADA-F.
083600           IF WS-NO-FIN-ENTRADA
083700              PERFORM 2020-LEER-CLASIFICAR-I THRU 2020-LEER-CLASIFICAR-F
083800                 UNTIL WS-FIN-ENTRADA
083900              PERFORM 2030-CERRAR-ENTRADA-I THRU 2030-CERRAR-ENTRADA-F
084000           END-IF.
084100
084200       2000-PROCESO-F. EXIT.
084300
084400*---- TK12 - IDEM 1180-: LA DD DDENTRA SE REAPUNTA A LA ENTRADA --
084500*    QUE LE CORRESPONDE A ESTA VUELTA DE WS-IDX-ENTRADA ANTES
084600*    DE ABRIRLA (UNA SOLA DD, REUTILIZADA POR EL CICLO QUE
084700*    RECORRE WS-TABLA-ENTRADAS DESDE 2000-PROCESO-I).  SI EL
084800*    OPEN FALLA (ARCHIVO BORRADO O SIN PERMISO ENTRE LA
084900*    VALIDACION DE 1180- Y ESTA VUELTA) SE DEJA CONSTANCIA POR
085000*    CONSOLA Y SE SALTA ESE ARCHIVO SIN DETENER LA CORRIDA.
085100       2010-ABRIR-ENTRADA-I.
085200
085300           MOVE WS-ENTRADA-RUTA (WS-IDX-ENTRADA)
085400             TO WS-RUTA-ENTRADA-ACTUAL.
085500           SET WS-NO-FIN-ENTRADA TO TRUE.
085600           DISPLAY 'DDENTRA' UPON ENVIRONMENT-NAME.
085700           DISPLAY WS-RUTA-ENTRADA-ACTUAL UPON ENVIRONMENT-VALUE.
085800           OPEN INPUT ENTRADA.
085900           IF FS-ENTRADA NOT EQUAL '00'
086000              DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
086100                      ' ARCHIVO = ' WS-RUTA-ENTRADA-ACTUAL
086200              SET WS-FIN-ENTRADA TO TRUE
086300           ELSE
086400              PERFORM 2100-LEER-LINEA-I THRU 2100-LEER-LINEA-F
086500           END-IF.
086600
086700       2010-ABRIR-ENTRADA-F. EXIT.
086800
086900*    UNA LINEA: CLASIFICAR, GRABAR EN SU SALIDA Y LEER LA
087000*    SIGUIENTE (CICLO PRINCIPAL DEL FILEPROCESSOR); SE REPITE
087100*    HASTA FIN DE ARCHIVO, CONTROLADO POR EL PERFORM UNTIL DE
087200*    2000-PROCESO-I.
087300       2020-LEER-CLASIFICAR-I.
087400
087500           PERFORM 2200-CLASIFICAR-I THRU 2200-CLASIFICAR-F.
087600           PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F.
087700           PERFORM 2100-LEER-LINEA-I THRU 2100-LEER-LINEA-F.
087800
087900       2020-LEER-CLASIFICAR-F. EXIT.
088000
088100*    CIERRA EL ARCHIVO DE ENTRADA ACTUAL; UN ERROR AQUI SOLO SE
088200*    AVISA POR CONSOLA, NO DETIENE LA CORRIDA.  LOS TRES
088300*    ARCHIVOS DE SALIDA NO SE CIERRAN ACA: SIGUEN ABIERTOS PARA
088400*    RECIBIR VALORES DEL PROXIMO ARCHIVO DE ENTRADA DE LA TABLA;
088500*    SOLO SE CIERRAN AL FINAL DE TODA LA CORRIDA (9999-).
088600       2030-CERRAR-ENTRADA-I.
088700
088800           CLOSE ENTRADA.
088900           IF FS-ENTRADA NOT EQUAL '00'
089000              DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
089100           END-IF.
089200
089300       2030-CERRAR-ENTRADA-F. EXIT.
089400
089500*---- LECTURA DE UNA LINEA Y RECORTE DE BLANCOS --------------------
089600*    SE LLAMA DESPUES DE ABRIR EL ARCHIVO (2010-) Y DESPUES DE
089700*    CLASIFICAR/GRABAR CADA LINEA (2020-); EL RECORTE DE BLANCOS
089800*    SE HACE DE UNA SOLA VEZ AQUI PARA QUE 2200- (CLASIFICAR) Y
089900*    2300- (GRABAR) SIEMPRE TRABAJEN SOBRE LIN-INICIO/LIN-FIN YA
090000*    AJUSTADOS, EN VEZ DE RECORTAR CADA UNO POR SU LADO.
090100       2100-LEER-LINEA-I.
090200
090300           READ ENTRADA INTO LIN-TEXTO
090400              AT END SET WS-FIN-ENTRADA TO TRUE
090500           END-READ.
090600           EVALUATE FS-ENTRADA
090700              WHEN '00'
090800                 PERFORM 2110-RECORTAR-LINEA-I THRU 2110-RECORTAR-LINEA-F
090900              WHEN '10'
091000                 SET WS-FIN-ENTRADA TO TRUE
091100              WHEN OTHER
091200                 DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
091300                 SET WS-FIN-ENTRADA TO TRUE
091400           END-EVALUATE.
091500
091600       2100-LEER-LINEA-F. EXIT.
091700
091800*---- RECORTA EN-BLANCOS DE LA LINEA LEIDA (MISMO CRITERIO QUE -----
091900*    1011- PERO SOBRE LOS 256 BYTES DE LIN-TEXTO).  UNA LINEA
092000*    TODA EN BLANCO QUEDA CON LIN-LARGO = CERO Y SE CLASIFICA
092100*    COMO CADENA VACIA EN 2200-.
092200       2110-RECORTAR-LINEA-I.
092300
092400           MOVE 1 TO LIN-INICIO.
092500           PERFORM 2111-AVANZAR-INICIO-I THRU 2111-AVANZAR-INICIO-F
092600              UNTIL LIN-INICIO GREATER THAN 256
092700                 OR LIN-CARACTER (LIN-INICIO) NOT EQUAL SPACE.
092800           MOVE 256 TO LIN-FIN.
092900           PERFORM 2112-RETROCEDER-FIN-I THRU 2112-RETROCEDER-FIN-F
093000              UNTIL LIN-FIN LESS THAN LIN-INICIO
093100                 OR LIN-CARACTER (LIN-FIN) NOT EQUAL SPACE.
093200           IF LIN-FIN LESS THAN LIN-INICIO
093300              MOVE ZERO TO LIN-LARGO
093400              MOVE 1    TO LIN-INICIO
093500              MOVE ZERO TO LIN-FIN
093600           ELSE
093700              COMPUTE LIN-LARGO = LIN-FIN - LIN-INICIO + 1
093800           END-IF.
093900
094000       2110-RECORTAR-LINEA-F. EXIT.
094100
094200*    AVANZA LIN-INICIO UN CARACTER (CUERPO DEL PERFORM UNTIL DE
094300*    2110-) BUSCANDO EL PRIMER CARACTER NO BLANCO DESDE LA
094400*    IZQUIERDA DE LA LINEA LEIDA.
094500       2111-AVANZAR-INICIO-I.
094600           ADD 1 TO LIN-INICIO.
094700       2111-AVANZAR-INICIO-F. EXIT.
094800
094900*    RETROCEDE LIN-FIN UN CARACTER (CUERPO DEL PERFORM UNTIL DE
095000*    2110-) BUSCANDO EL ULTIMO CARACTER NO BLANCO DESDE LA
095100*    DERECHA DE LA LINEA LEIDA.
095200       2112-RETROCEDER-FIN-I.
095300           SUBTRACT 1 FROM LIN-FIN.
095400       2112-RETROCEDER-FIN-F. EXIT.
095500
095600*---- CLASIFICACION DE LA LINEA (ENTERO / DECIMAL / CADENA) --------
095700*    REGLA DEL TALLER PARA RECONOCER UN NUMERO SIN FUNCIONES
095800*    INTRINSECAS NI UN SOLO CAMPO NUMEDIT: SIGNO OPCIONAL (2210-),
095900*    UNA O MAS CIFRAS (2220-); SI NO QUEDA NADA MAS ES ENTERO
096000*    (2230-); SI SIGUE UN '.' O UNA ',' Y AL MENOS UNA CIFRA MAS,
096100*    ES DECIMAL (2240-/2250-), CON NOTACION CIENTIFICA OPCIONAL
096200*    DESPUES ('E'/'e' + SIGNO OPCIONAL + CIFRAS, 2260-/2270-).
096300*    CUALQUIER OTRA COMBINACION (INCLUIDA LA LINEA EN BLANCO) SE
096400*    DEJA COMO CADENA, QUE ES EL VALOR INICIAL DE WS-ES-CADENA
096500*    AL ENTRAR A ESTE PARRAFO.
096600       2200-CLASIFICAR-I.
096700
096800           MOVE SPACE TO WS-SIGNO-NEG.
096900           SET WS-ES-CADENA TO TRUE.
097000           MOVE ZERO  TO WS-DIGITOS-CANT WS-FRAC-CANT WS-EXP-CANT.
097100           MOVE ZERO  TO ENT-VALOR DEC-VALOR.
097200           MOVE '+'   TO ENT-SIGNO DEC-SIGNO.
097300           IF LIN-LARGO EQUAL ZERO
097400              CONTINUE
097500           ELSE
097600              MOVE LIN-INICIO TO WS-POS
097700              PERFORM 2210-LEER-SIGNO-I THRU 2210-LEER-SIGNO-F
097800              MOVE WS-POS TO WS-INICIO-DIGITOS
097900              PERFORM 2220-CONTAR-DIGITOS-I THRU 2220-CONTAR-DIGITOS-F
098000              IF WS-DIGITOS-CANT EQUAL ZERO
098100                 CONTINUE
098200              ELSE
098300                 IF WS-POS GREATER THAN LIN-FIN
098400                    PERFORM 2230-ARMAR-ENTERO-I THRU 2230-ARMAR-ENTERO-F
098500                    SET WS-ES-ENTERO TO TRUE
098600                 ELSE
098700                    IF LIN-CARACTER (WS-POS) EQUAL '.'
098800                       OR LIN-CARACTER (WS-POS) EQUAL ','
098900                       PERFORM 2240-LEER-DECIMAL-I
099000                          THRU 2240-LEER-DECIMAL-F
099100                    END-IF
099200                 END-IF
099300              END-IF
099400           END-IF.
099500
099600       2200-CLASIFICAR-F. EXIT.
099700
099800*---- SIGNO OPCIONAL AL PRINCIPIO DEL VALOR -------------------------
099900*    UN '+' SE CONSUME SIN MARCAR NADA; UN '-' PRENDE
100000*    WS-SIGNO-NEG, QUE 2230-/2250- USAN PARA INVERTIR EL VALOR
100100*    ARMADO.  SIN SIGNO, SE ASUME POSITIVO.
100200       2210-LEER-SIGNO-I.
100300
100400           IF LIN-CARACTER (WS-POS) EQUAL '+'
100500              ADD 1 TO WS-POS
100600           ELSE
100700              IF LIN-CARACTER (WS-POS) EQUAL '-'
100800                 MOVE 'Y' TO WS-SIGNO-NEG
100900                 ADD 1 TO WS-POS
101000              END-IF
101100           END-IF.
101200
101300       2210-LEER-SIGNO-F. EXIT.
101400
101500*---- TK14 - "ES DIGITO" SE VUELVE A PROBAR CON CLASS DIGITO (SPE-
101600*    CIAL-NAMES) EN VEZ DE LA COMPARACION RELACIONAL SUELTA QUE
101700*    DEJO TK13; SE REPITE IGUAL EN 2240- Y 2260-.
101800       2220-CONTAR-DIGITOS-I.
101900
102000           MOVE ZERO TO WS-DIGITOS-CANT.
102100           PERFORM 2221-UN-DIGITO-I THRU 2221-UN-DIGITO-F
102200              UNTIL WS-POS GREATER THAN LIN-FIN
102300                 OR LIN-CARACTER (WS-POS) IS NOT DIGITO.
102400
102500       2220-CONTAR-DIGITOS-F. EXIT.
102600
102700*    UN DIGITO CONTADO (CUERPO DEL PERFORM UNTIL DE 2220-); SOLO
102800*    CUENTA, NO ARMA NINGUN VALOR TODAVIA (ESO LO HACE 2230- O
102900*    2250- DESPUES, RECORRIENDO DE NUEVO EL MISMO TRAMO CON
103000*    WS-POS2).
103100       2221-UN-DIGITO-I.
103200           ADD 1 TO WS-DIGITOS-CANT.
103300           ADD 1 TO WS-POS.
103400       2221-UN-DIGITO-F. EXIT.
103500
103600*---- ARMA ENT-VALOR DIGITO POR DIGITO (SIN FUNCION INTRINSECA) ----
103700*    SE ENTRA AQUI SOLO SI NO QUEDO NADA DESPUES DE LOS DIGITOS
103800*    (WS-POS > LIN-FIN); SI NO, 2200- PRUEBA SI SIGUE UN '.' O
103900*    ',' Y EL VALOR SE REARMA COMO DECIMAL EN 2250-.
104000       2230-ARMAR-ENTERO-I.
104100
104200           MOVE ZERO TO ENT-VALOR.
104300           MOVE WS-INICIO-DIGITOS TO WS-POS2.
104400           PERFORM 2231-UN-DIGITO-ENTERO-I THRU 2231-UN-DIGITO-ENTERO-F
104500              UNTIL WS-POS2 EQUAL WS-POS.
104600           IF WS-ES-NEGATIVO
104700              COMPUTE ENT-VALOR = ENT-VALOR * -1
104800              MOVE '-' TO ENT-SIGNO
104900           END-IF.
105000
105100       2230-ARMAR-ENTERO-F. EXIT.
105200
105300*    UN DIGITO MAS DE LA PARTE ENTERA (CUERPO DEL PERFORM UNTIL
105400*    DE 2230-); ENT-VALOR = ENT-VALOR * 10 + DIGITO.  WS-CARACTER-
105500*    NUM ES UN PIC 9(01) DISPLAY: EL MOVE DE UN SOLO BYTE
105600*    NUMERICO A ESE CAMPO HACE LA CONVERSION DE CARACTER A
105700*    DIGITO SIN NINGUNA FUNCION INTRINSECA.
105800       2231-UN-DIGITO-ENTERO-I.
105900           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
106000           COMPUTE ENT-VALOR = ENT-VALOR * 10 + WS-CARACTER-NUM.
106100           ADD 1 TO WS-POS2.
106200       2231-UN-DIGITO-ENTERO-F. EXIT.
106300
106400*---- PARTE FRACCIONARIA (DESPUES DEL '.' O DEL ',') ---------------
106500*    SI NO HAY NINGUN DIGITO DESPUES DEL SEPARADOR DECIMAL EL
106600*    TOKEN NO ES UN NUMERO VALIDO Y 2200- LO DEJA CLASIFICADO
106700*    COMO CADENA.  SI TERMINA AHI, ES DECIMAL; SI SIGUE UNA 'E'
106800*    O 'e', SE INTERPRETA COMO NOTACION CIENTIFICA (2260-).
106900       2240-LEER-DECIMAL-I.
107000
107100           MOVE WS-POS TO WS-FIN-ENTERA.
107200           ADD 1 TO WS-POS.
107300           MOVE WS-POS TO WS-INICIO-FRACC.
107400           PERFORM 2241-UN-DIGITO-FRACC-I THRU 2241-UN-DIGITO-FRACC-F
107500              UNTIL WS-POS GREATER THAN LIN-FIN
107600                 OR LIN-CARACTER (WS-POS) IS NOT DIGITO.
107700           COMPUTE WS-FRAC-CANT = WS-POS - WS-INICIO-FRACC.
107800           IF WS-FRAC-CANT EQUAL ZERO
107900              CONTINUE
108000           ELSE
108100              IF WS-POS GREATER THAN LIN-FIN
108200                 PERFORM 2250-ARMAR-DECIMAL-I THRU 2250-ARMAR-DECIMAL-F
108300                 SET WS-ES-DECIMAL TO TRUE
108400              ELSE
108500                 IF LIN-CARACTER (WS-POS) EQUAL 'E'
108600                    OR LIN-CARACTER (WS-POS) EQUAL 'e'
108700                    PERFORM 2260-LEER-EXPONENTE-I
108800                       THRU 2260-LEER-EXPONENTE-F
108900                 END-IF
109000              END-IF
109100           END-IF.
109200
109300       2240-LEER-DECIMAL-F. EXIT.
109400
109500*    UN DIGITO MAS DE LA PARTE FRACCIONARIA (CUERPO DEL PERFORM
109600*    UNTIL DE 2240-); AQUI SOLO SE AVANZA WS-POS PARA CONTAR
109700*    CUANTOS DIGITOS HAY DESPUES DEL SEPARADOR DECIMAL, EL VALOR
109800*    SE ARMA DESPUES EN 2250-/2251-/2252-.
109900       2241-UN-DIGITO-FRACC-I.
110000           ADD 1 TO WS-POS.
110100       2241-UN-DIGITO-FRACC-F. EXIT.
110200
110300*---- ARMA DEC-VALOR (PARTE ENTERA + PARTE FRACCIONARIA / 10**N) ---
110400*    LA PARTE FRACCIONARIA SE ESCALA CON WS-MULT-FRACC PARA NO
110500*    PERDER PRECISION SI TIENE MENOS DE 9 DIGITOS (EL ACUMULADOR
110600*    INTERNO SIEMPRE TRABAJA A 9 DECIMALES).  TAMBIEN LA USA
110700*    2260- PARA EL CASO DE MANTISA SIN PARTE FRACCIONARIA
110800*    PROPIA (P.EJ. '3E5').
110900       2250-ARMAR-DECIMAL-I.
111000
111100           MOVE ZERO TO WS-PARTE-ENTERA-WK.
111200           MOVE WS-INICIO-DIGITOS TO WS-POS2.
111300           PERFORM 2251-UN-DIGITO-ENTERA-DEC-I
111400              THRU 2251-UN-DIGITO-ENTERA-DEC-F
111500              UNTIL WS-POS2 EQUAL WS-FIN-ENTERA.
111600
111700           MOVE ZERO TO WS-VALOR-FRACC.
111800           MOVE 1    TO WS-DIVISOR-FRACC.
111900           MOVE WS-INICIO-FRACC TO WS-POS2.
112000           PERFORM 2252-UN-DIGITO-FRACC-DEC-I
112100              THRU 2252-UN-DIGITO-FRACC-DEC-F
112200              UNTIL WS-POS2 EQUAL WS-POS.
112300
112400           COMPUTE WS-MULT-FRACC = 1000000000 / WS-DIVISOR-FRACC.
112500           COMPUTE DEC-VALOR ROUNDED =
112600                   WS-PARTE-ENTERA-WK +
112700                   ((WS-VALOR-FRACC * WS-MULT-FRACC) / 1000000000).
112800
112900           IF WS-ES-NEGATIVO
113000              COMPUTE DEC-VALOR = DEC-VALOR * -1
113100              MOVE '-' TO DEC-SIGNO
113200           END-IF.
113300
113400       2250-ARMAR-DECIMAL-F. EXIT.
113500
113600*    UN DIGITO MAS DE LA PARTE ENTERA DEL DECIMAL (CUERPO DEL
113700*    PERFORM UNTIL DE 2250-).  SE REUTILIZA WS-PARTE-ENTERA-WK
113800*    EN VEZ DE ENT-VALOR PORQUE AQUI LA PARTE ENTERA TODAVIA NO
113900*    ES EL VALOR FINAL: FALTA SUMARLE LA PARTE FRACCIONARIA.
114000       2251-UN-DIGITO-ENTERA-DEC-I.
114100           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
114200           COMPUTE WS-PARTE-ENTERA-WK = WS-PARTE-ENTERA-WK * 10
114300                                       + WS-CARACTER-NUM.
114400           ADD 1 TO WS-POS2.
114500       2251-UN-DIGITO-ENTERA-DEC-F. EXIT.
114600
114700*    UN DIGITO MAS DE LA PARTE FRACCIONARIA DEL DECIMAL (CUERPO
114800*    DEL PERFORM UNTIL DE 2250-); WS-DIVISOR-FRACC CRECE X10 POR
114900*    CADA DIGITO PARA PODER ESCALARLO DESPUES.
115000       2252-UN-DIGITO-FRACC-DEC-I.
115100           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
115200           COMPUTE WS-VALOR-FRACC = WS-VALOR-FRACC * 10
115300                                   + WS-CARACTER-NUM.
115400           COMPUTE WS-DIVISOR-FRACC = WS-DIVISOR-FRACC * 10.
115500           ADD 1 TO WS-POS2.
115600       2252-UN-DIGITO-FRACC-DEC-F. EXIT.
115700
115800*---- NOTACION CIENTIFICA (E / e) -----------------------------------
115900*    TK02 - SE SOPORTA '1.5E3', '1.5E+3' Y '1.5E-3'.  SI NO HAY
116000*    NINGUN DIGITO DESPUES DE LA 'E' (Y DE SU SIGNO OPCIONAL) NO
116100*    ES UN EXPONENTE VALIDO Y EL TOKEN QUEDA CLASIFICADO COMO
116200*    CADENA POR 2200-.  OBSERVAR QUE 2250- (ARMAR-DECIMAL) SE
116300*    VUELVE A EJECUTAR DESDE AQUI PARA CONSTRUIR LA MANTISA ANTES
116400*    DE APLICARLE EL EXPONENTE EN 2270-; ES EL MISMO PARRAFO QUE
116500*    USA 2240- PARA UN DECIMAL SIN NOTACION CIENTIFICA.
116600       2260-LEER-EXPONENTE-I.
116700
116800           ADD 1 TO WS-POS.
116900           MOVE 'N' TO WS-EXP-SIGNO-NEG.
117000           IF WS-POS NOT GREATER THAN LIN-FIN
117100              IF LIN-CARACTER (WS-POS) EQUAL '+'
117200                 ADD 1 TO WS-POS
117300              ELSE
117400                 IF LIN-CARACTER (WS-POS) EQUAL '-'
117500                    MOVE 'Y' TO WS-EXP-SIGNO-NEG
117600                    ADD 1 TO WS-POS
117700                 END-IF
117800              END-IF
117900           END-IF.
118000           MOVE WS-POS TO WS-INICIO-EXP.
118100           PERFORM 2261-UN-DIGITO-EXP-I THRU 2261-UN-DIGITO-EXP-F
118200              UNTIL WS-POS GREATER THAN LIN-FIN
118300                 OR LIN-CARACTER (WS-POS) IS NOT DIGITO.
118400           COMPUTE WS-EXP-CANT = WS-POS - WS-INICIO-EXP.
118500           IF WS-EXP-CANT EQUAL ZERO
118600              CONTINUE
118700           ELSE
118800              IF WS-POS GREATER THAN LIN-FIN
118900                 PERFORM 2250-ARMAR-DECIMAL-I THRU 2250-ARMAR-DECIMAL-F
119000                 PERFORM 2270-ARMAR-EXPONENTE-I
119100                    THRU 2270-ARMAR-EXPONENTE-F
119200                 SET WS-ES-DECIMAL TO TRUE
119300              END-IF
119400           END-IF.
119500
119600       2260-LEER-EXPONENTE-F. EXIT.
119700
119800*    UN DIGITO MAS DEL EXPONENTE (CUERPO DEL PERFORM UNTIL DE
119900*    2260-); IGUAL QUE 2221-, SOLO CUENTA, EL VALOR LO ARMA
120000*    DESPUES 2270-/2271- SOBRE EL MISMO TRAMO.
120100       2261-UN-DIGITO-EXP-I.
120200           ADD 1 TO WS-POS.
120300       2261-UN-DIGITO-EXP-F. EXIT.
120400
120500*---- APLICA EL EXPONENTE SOBRE DEC-VALOR (X10 O /10 SEGUN SIGNO) --
120600*    NO HAY FUNCION INTRINSECA DE POTENCIA EN ESTE COMPILADOR DE
120700*    LA EPOCA; SE MULTIPLICA O DIVIDE POR 10 UNA VEZ POR CADA
120800*    UNIDAD DEL EXPONENTE (WS-EXP-VALOR TIMES).
120900       2270-ARMAR-EXPONENTE-I.
121000
121100           MOVE ZERO TO WS-EXP-VALOR.
121200           MOVE WS-INICIO-EXP TO WS-POS2.
121300           PERFORM 2271-UN-DIGITO-EXPVAL-I THRU 2271-UN-DIGITO-EXPVAL-F
121400              UNTIL WS-POS2 EQUAL WS-POS.
121500           IF WS-EXP-ES-NEGATIVO
121600              PERFORM 2272-DIVIDIR10-I THRU 2272-DIVIDIR10-F
121700                 WS-EXP-VALOR TIMES
121800           ELSE
121900              PERFORM 2273-MULTIPLICAR10-I THRU 2273-MULTIPLICAR10-F
122000                 WS-EXP-VALOR TIMES
122100           END-IF.
122200
122300       2270-ARMAR-EXPONENTE-F. EXIT.
122400
122500*    UN DIGITO MAS DEL VALOR NUMERICO DEL EXPONENTE (CUERPO DEL
122600*    PERFORM UNTIL DE 2270-).
122700       2271-UN-DIGITO-EXPVAL-I.
122800           MOVE LIN-CARACTER (WS-POS2) TO WS-CARACTER-NUM.
122900           COMPUTE WS-EXP-VALOR = WS-EXP-VALOR * 10 + WS-CARACTER-NUM.
123000           ADD 1 TO WS-POS2.
123100       2271-UN-DIGITO-EXPVAL-F. EXIT.
123200
123300*    EXPONENTE NEGATIVO: DIVIDE POR 10 UNA VEZ (CUERPO DEL PERFORM
123400*    WS-EXP-VALOR TIMES DE 2270-).
123500       2272-DIVIDIR10-I.
123600           COMPUTE DEC-VALOR ROUNDED = DEC-VALOR / 10.
123700       2272-DIVIDIR10-F. EXIT.
123800
123900*    EXPONENTE POSITIVO: MULTIPLICA POR 10 UNA VEZ (CUERPO DEL
124000*    PERFORM WS-EXP-VALOR TIMES DE 2270-).
124100       2273-MULTIPLICAR10-I.
124200           COMPUTE DEC-VALOR = DEC-VALOR * 10.
124300       2273-MULTIPLICAR10-F. EXIT.
124400
124500*---- GRABACION DEL VALOR CLASIFICADO (ACTUALIZA ACUMULADORES) -----
124600       2300-GRABAR-I.
124700
124800           EVALUATE TRUE
124900              WHEN WS-ES-ENTERO
125000                 PERFORM 2310-GRABAR-ENTERO-I THRU 2310-GRABAR-ENTERO-F
125100              WHEN WS-ES-DECIMAL
125200                 PERFORM 2320-GRABAR-DECIMAL-I THRU 2320-GRABAR-DECIMAL-F
125300              WHEN OTHER
125400                 PERFORM 2330-GRABAR-CADENA-I THRU 2330-GRABAR-CADENA-F
125500           END-EVALUATE.
125600
125700       2300-GRABAR-F. EXIT.
125800
125900*---- GRABACION DEL VALOR CLASIFICADO (ACTUALIZA ACUMULADORES) -----
126000*    DESPACHA A 2310-/2320-/2330- SEGUN LO QUE HAYA DECIDIDO
126100*    2200-; CADA UNO DE ESOS TRES PARRAFOS LLEVA SUS PROPIOS
126200*    ACUMULADORES (CANTIDAD, SUMA, MINIMO, MAXIMO) PARA EL
126300*    REPORTE FINAL DE 8000-.
126400*---- ACTUALIZA CANT/SUMA/MIN/MAX DE ENTEROS Y GRABA LA LINEA ------
126500*    EL ARCHIVO DE SALIDA SE ABRE RECIEN CUANDO LLEGA EL PRIMER
126600*    ENTERO DE TODA LA CORRIDA (WS-ENT-FUE-ESCRITO), NO AL
126700*    PRINCIPIO DEL PROGRAMA; ASI NO QUEDA UN INTEGERS.TXT VACIO
126800*    SI NINGUNA LINEA CLASIFICA COMO ENTERO.  EL MIN Y EL MAX SE
126900*    INICIALIZAN CON EL PRIMER VALOR VISTO (WS-ENT-CANT EQUAL 1)
127000*    EN VEZ DE CON CERO, PORQUE UN ENTERO NEGATIVO COMO UNICO
127100*    VALOR DE LA CORRIDA TIENE QUE QUEDAR COMO MIN Y MAX A LA VEZ.
127200       2310-GRABAR-ENTERO-I.
127300
127400           ADD 1 TO WS-ENT-CANT.
127500           ADD ENT-VALOR TO WS-ENT-SUMA.
127600           IF WS-ENT-CANT EQUAL 1
127700              MOVE ENT-VALOR TO WS-ENT-MIN WS-ENT-MAX
127800           ELSE
127900              IF ENT-VALOR LESS THAN WS-ENT-MIN
128000                 MOVE ENT-VALOR TO WS-ENT-MIN
128100              END-IF
128200              IF ENT-VALOR GREATER THAN WS-ENT-MAX
128300                 MOVE ENT-VALOR TO WS-ENT-MAX
128400              END-IF
128500           END-IF.
128600           IF NOT WS-ENT-FUE-ESCRITO
128700              PERFORM 2311-ABRIR-SAL-ENTERO-I THRU 2311-ABRIR-SAL-ENTERO-F
128800              SET WS-ENT-FUE-ESCRITO TO TRUE
128900           END-IF.
129000           PERFORM 2312-EDITAR-ENTERO-I THRU 2312-EDITAR-ENTERO-F.
129100           WRITE REG-SAL-ENTERO.
129200           IF FS-SAL-ENTEROS NOT EQUAL '00'
129300              DISPLAY '* ERROR EN WRITE SAL-ENTEROS = ' FS-SAL-ENTEROS
129400           END-IF.
129500
129600       2310-GRABAR-ENTERO-F. EXIT.
129700
129800*---- TK12 - LA DD DDSALEN APUNTA A LA RUTA YA ARMADA EN --------
129900*    1210-COMPONER-RUTAS-I (DIRECTORIO -o + PREFIJO -p +
130000*    'integers.txt').
130100       2311-ABRIR-SAL-ENTERO-I.
130200
130300           DISPLAY 'DDSALEN' UPON ENVIRONMENT-NAME.
130400           DISPLAY WS-RUTA-ENTEROS UPON ENVIRONMENT-VALUE.
130500           IF WS-ABRIR-EN-EXTEND
130600              OPEN EXTEND SAL-ENTEROS
130700           ELSE
130800              OPEN OUTPUT SAL-ENTEROS
130900           END-IF.
131000           IF FS-SAL-ENTEROS NOT EQUAL '00'
131100              DISPLAY '* ERROR EN OPEN SAL-ENTEROS = ' FS-SAL-ENTEROS
131200           END-IF.
131300           MOVE 'Y' TO WS-ENT-ABIERTO.
131400
131500       2311-ABRIR-SAL-ENTERO-F. EXIT.
131600
131700*    QUITA LOS BLANCOS A LA IZQUIERDA QUE DEJA LA EDICION
131800*    PIC -(17)9 ANTES DE GRABAR (EL ARCHIVO DE SALIDA LLEVA EL
131900*    NUMERO SIN RELLENO, NO JUSTIFICADO A LA DERECHA).  EL SIGNO
132000*    '-' DE UN ENTERO NEGATIVO QUEDA PEGADO AL PRIMER DIGITO POR
132100*    LA MISMA EDICION (PIC -(17)9), ASI QUE NO HACE FALTA NINGUN
132200*    TRATAMIENTO ESPECIAL PARA EL SIGNO ACA.
132300       2312-EDITAR-ENTERO-I.
132400
132500           MOVE ENT-VALOR TO WS-ENT-EDITADO.
132600           MOVE 1 TO WS-P.
132700           PERFORM 2313-AVANZAR-EDIT-ENT-I THRU 2313-AVANZAR-EDIT-ENT-F
132800              UNTIL WS-P GREATER THAN 18
132900                 OR WS-ENT-EDITADO (WS-P:1) NOT EQUAL SPACE.
133000           MOVE SPACES TO REG-SAL-ENTERO.
133100           MOVE WS-ENT-EDITADO (WS-P:) TO RSE-TEXTO.
133200
133300       2312-EDITAR-ENTERO-F. EXIT.
133400
133500*    AVANZA WS-P UN CARACTER (CUERPO DEL PERFORM UNTIL DE 2312-)
133600*    BUSCANDO EL PRIMER DIGITO SIGNIFICATIVO DE WS-ENT-EDITADO.
133700       2313-AVANZAR-EDIT-ENT-I.
133800           ADD 1 TO WS-P.
133900       2313-AVANZAR-EDIT-ENT-F. EXIT.
134000
134100*---- ACTUALIZA CANT/SUMA/MIN/MAX DE DECIMALES Y GRABA LA LINEA ----
134200*    MISMO CRITERIO DE APERTURA DIFERIDA QUE 2310- PARA LOS
134300*    ENTEROS (SOLO SE ABRE FLOATS.TXT SI HUBO AL MENOS UN VALOR
134400*    DECIMAL EN TODA LA CORRIDA).  DEC-VALOR YA VIENE CON SU
134500*    ESCALA INTERNA DE 9 DECIMALES DESDE 2250-/2270-; SUMAR
134600*    DIRECTAMENTE SOBRE WS-DEC-SUMA NO PIERDE PRECISION PORQUE
134700*    EL ACUMULADOR TIENE LA MISMA ESCALA (COMP-3 S9(17)V9(09)).
134800       2320-GRABAR-DECIMAL-I.
134900
135000           ADD 1 TO WS-DEC-CANT.
135100           ADD DEC-VALOR TO WS-DEC-SUMA.
135200           IF WS-DEC-CANT EQUAL 1
135300              MOVE DEC-VALOR TO WS-DEC-MIN WS-DEC-MAX
135400           ELSE
135500              IF DEC-VALOR LESS THAN WS-DEC-MIN
135600                 MOVE DEC-VALOR TO WS-DEC-MIN
135700              END-IF
135800              IF DEC-VALOR GREATER THAN WS-DEC-MAX
135900                 MOVE DEC-VALOR TO WS-DEC-MAX
136000              END-IF
136100           END-IF.
136200           IF NOT WS-DEC-FUE-ESCRITO
136300              PERFORM 2321-ABRIR-SAL-DECIMAL-I
136400                 THRU 2321-ABRIR-SAL-DECIMAL-F
136500              SET WS-DEC-FUE-ESCRITO TO TRUE
136600           END-IF.
136700           PERFORM 2322-EDITAR-DECIMAL-I THRU 2322-EDITAR-DECIMAL-F.
136800           WRITE REG-SAL-DECIMAL.
136900           IF FS-SAL-DECIMALES NOT EQUAL '00'
137000              DISPLAY '* ERROR EN WRITE SAL-DECIMALES = ' FS-SAL-DECIMALES
137100           END-IF.
137200
137300       2320-GRABAR-DECIMAL-F. EXIT.
137400
137500*---- TK12 - LA DD DDSALDE APUNTA A LA RUTA DE FLOATS.TXT -------
137600*    MISMA MECANICA DE 2311-: SE REPUNTA LA DD ANTES DE ABRIR
137700*    PORQUE EL ARCHIVO SE ABRE DIFERIDO (SOLO CUANDO LLEGA EL
137800*    PRIMER VALOR DECIMAL DE TODA LA CORRIDA).
137900       2321-ABRIR-SAL-DECIMAL-I.
138000
138100           DISPLAY 'DDSALDE' UPON ENVIRONMENT-NAME.
138200           DISPLAY WS-RUTA-DECIMALES UPON ENVIRONMENT-VALUE.
138300           IF WS-ABRIR-EN-EXTEND
138400              OPEN EXTEND SAL-DECIMALES
138500           ELSE
138600              OPEN OUTPUT SAL-DECIMALES
138700           END-IF.
138800           IF FS-SAL-DECIMALES NOT EQUAL '00'
138900              DISPLAY '* ERROR EN OPEN SAL-DECIMALES = ' FS-SAL-DECIMALES
139000           END-IF.
139100           MOVE 'Y' TO WS-DEC-ABIERTO.
139200
139300       2321-ABRIR-SAL-DECIMAL-F. EXIT.
139400
139500*---- RECORTA CEROS SOBRANTES A LA DERECHA ANTES DE GRABAR ---------
139600*    EL ACUMULADOR INTERNO SIEMPRE TIENE 9 DECIMALES; EL ARCHIVO
139700*    FLOATS.TXT, EN CAMBIO, GRABA CADA VALOR CON LA CANTIDAD DE
139800*    DECIMALES QUE REALMENTE TENIA EN LA LINEA DE ORIGEN (SIN EL
139900*    RELLENO DE CEROS DE LA DERECHA NI LOS BLANCOS DE LA
140000*    IZQUIERDA).  EL REPORTE POR CONSOLA DE 8200- ES DISTINTO:
140100*    SIEMPRE MUESTRA 4 DECIMALES REDONDEADOS.
140200*    SI LOS 9 DECIMALES SON CERO EL RETROCESO DE 2323- LLEGA HASTA
140300*    EL PUNTO MISMO (WS-Q QUEDA EN 17, LA UNICA POSICION QUE LO
140400*    DETIENE ANTES DE LLEGAR A 18); EN ESE CASO EL VALOR ES ENTERO
140500*    (VINO DE UN '3.0' O DE UN '3E5') Y EL PUNTO SE DESCARTA TAMBIEN,
140600*    FORZANDO WS-Q AL ULTIMO DIGITO ENTERO (16) PARA QUE SE GRABE
140700*    '3' Y NO '3.0' NI '3.'.
140800       2322-EDITAR-DECIMAL-I.
140900
141000           MOVE DEC-VALOR TO WS-DEC-EDITADO.
141100           MOVE 26 TO WS-Q.
141200           PERFORM 2323-RETROCEDER-FRACC-I THRU 2323-RETROCEDER-FRACC-F
141300              UNTIL WS-Q LESS THAN 18
141400                 OR WS-DEC-EDITADO (WS-Q:1) NOT EQUAL '0'.
141500           IF WS-Q LESS THAN 18
141600              MOVE 16 TO WS-Q
141700           END-IF.
141800           MOVE 1 TO WS-P.
141900           PERFORM 2324-AVANZAR-EDIT-DEC-I THRU 2324-AVANZAR-EDIT-DEC-F
142000              UNTIL WS-P GREATER THAN 26
142100                 OR WS-DEC-EDITADO (WS-P:1) NOT EQUAL SPACE.
142200           MOVE SPACES TO REG-SAL-DECIMAL.
142300           COMPUTE WS-LARGO-REND = WS-Q - WS-P + 1.
142400           MOVE WS-DEC-EDITADO (WS-P:WS-LARGO-REND) TO RSD-TEXTO.
142500
142600       2322-EDITAR-DECIMAL-F. EXIT.
142700
142800*    RETROCEDE WS-Q UN CARACTER BUSCANDO EL ULTIMO DIGITO NO
142900*    CERO DE LA PARTE FRACCIONARIA (CUERPO DEL PERFORM UNTIL DE
143000*    2322-); SI EL VALOR ES ENTERO (SIN PARTE FRACCIONARIA REAL,
143100*    P.EJ. VINO DE '3E5') EL TOPE DE 18 LO DETIENE ANTES DE
143200*    COMERSE TAMBIEN LA PARTE ENTERA.
143300       2323-RETROCEDER-FRACC-I.
143400           SUBTRACT 1 FROM WS-Q.
143500       2323-RETROCEDER-FRACC-F. EXIT.
143600
143700*    AVANZA WS-P UN CARACTER BUSCANDO EL PRIMER CARACTER NO
143800*    BLANCO (CUERPO DEL PERFORM UNTIL DE 2322-) A LA IZQUIERDA
143900*    DE WS-DEC-EDITADO, DESPUES DEL SIGNO SI LO HUBO.
144000       2324-AVANZAR-EDIT-DEC-I.
144100           ADD 1 TO WS-P.
144200       2324-AVANZAR-EDIT-DEC-F. EXIT.
144300
144400*---- ACTUALIZA CANT/MIN-LARGO/MAX-LARGO DE CADENAS Y GRABA LA -----
144500*    LINEA TAL COMO VINO (SIN RECORTAR, SALVO LOS BLANCOS QUE YA
144600*    QUITO 2110-).  LAS CADENAS NO TIENEN SUMA NI MEDIA, SOLO SE
144700*    LLEVA LA LONGITUD MINIMA Y MAXIMA VISTA.  CUALQUIER LINEA
144800*    QUE NO CLASIFICO COMO ENTERO NI COMO DECIMAL EN 2200- CAE
144900*    ACA, INCLUIDA LA LINEA TODA EN BLANCO (LIN-LARGO = CERO).
145000       2330-GRABAR-CADENA-I.
145100
145200           ADD 1 TO WS-CAD-CANT.
145300           IF WS-CAD-CANT EQUAL 1
145400              MOVE LIN-LARGO TO WS-CAD-MIN-LARGO WS-CAD-MAX-LARGO
145500           ELSE
145600              IF LIN-LARGO LESS THAN WS-CAD-MIN-LARGO
145700                 MOVE LIN-LARGO TO WS-CAD-MIN-LARGO
145800              END-IF
145900              IF LIN-LARGO GREATER THAN WS-CAD-MAX-LARGO
146000                 MOVE LIN-LARGO TO WS-CAD-MAX-LARGO
146100              END-IF
146200           END-IF.
146300           IF NOT WS-CAD-FUE-ESCRITO
146400              PERFORM 2331-ABRIR-SAL-CADENA-I THRU 2331-ABRIR-SAL-CADENA-F
146500              SET WS-CAD-FUE-ESCRITO TO TRUE
146600           END-IF.
146700           MOVE SPACES TO REG-SAL-CADENA.
146800           IF LIN-LARGO GREATER THAN ZERO
146900              MOVE LIN-TEXTO (LIN-INICIO:LIN-LARGO) TO RSC-TEXTO
147000           END-IF.
147100           WRITE REG-SAL-CADENA.
147200           IF FS-SAL-CADENAS NOT EQUAL '00'
147300              DISPLAY '* ERROR EN WRITE SAL-CADENAS = ' FS-SAL-CADENAS
147400           END-IF.
147500
147600       2330-GRABAR-CADENA-F. EXIT.
147700
147800*---- TK12 - LA DD DDSALCA APUNTA A LA RUTA DE STRINGS.TXT ------
147900*    MISMA MECANICA DE 2311-/2321-: SE REPUNTA LA DD ANTES DE
148000*    ABRIR PORQUE EL ARCHIVO SE ABRE DIFERIDO (SOLO CUANDO LLEGA
148100*    LA PRIMERA LINEA CLASIFICADA COMO CADENA).
148200       2331-ABRIR-SAL-CADENA-I.
148300
148400           DISPLAY 'DDSALCA' UPON ENVIRONMENT-NAME.
148500           DISPLAY WS-RUTA-CADENAS UPON ENVIRONMENT-VALUE.
148600           IF WS-ABRIR-EN-EXTEND
148700              OPEN EXTEND SAL-CADENAS
148800           ELSE
148900              OPEN OUTPUT SAL-CADENAS
149000           END-IF.
149100           IF FS-SAL-CADENAS NOT EQUAL '00'
149200              DISPLAY '* ERROR EN OPEN SAL-CADENAS = ' FS-SAL-CADENAS
149300           END-IF.
149400           MOVE 'Y' TO WS-CAD-ABIERTO.
149500
149600       2331-ABRIR-SAL-CADENA-F. EXIT.
149700
149800
149900*================================================================
150000*    8000-8999  VIEWHANDLER - REPORTE FINAL POR CONSOLA
150100*================================================================
150200*    EL REPORTE VA SIEMPRE POR CONSOLA (SYSOUT), NUNCA A UN
150300*    ARCHIVO; NO HAY DDNAME DE REPORTE EN ESTE TRABAJO.  CON -s
150400*    SOLO SE MUESTRA 'Number of elements' DE CADA TIPO; CON -f
150500*    SE AGREGA EL BLOQUE 'Extended statistics' (MIN/MAX/SUMA/
150600*    MEDIA PARA ENTEROS Y DECIMALES; LARGO MINIMO/MAXIMO PARA
150700*    CADENAS).  SIN -s NI -f NO SE LLAMA A NINGUNO DE ESTOS
150800*    PARRAFOS.
150900*---- REPORTE DE CONSOLA (SYSOUT), SOLO SI SE PIDIO -s O -f --------
151000*    CADA BLOQUE (ENTERO/DECIMAL/CADENA) SE SUPRIME SI ESE TIPO
151100*    NUNCA SE ESCRIBIO EN TODA LA CORRIDA; ASI NO SE INFORMA UN
151200*    'Number of elements: 0' PARA UN ARCHIVO QUE NI SIQUIERA SE
151300*    ABRIO.
151400       8000-REPORTE-I.
151500
151600           DISPLAY 'The program was successfully executed.'.
151700           DISPLAY ' '.
151800           IF WS-ENT-FUE-ESCRITO
151900              AND (WS-PEDIR-STATS-SIMPLE OR WS-PEDIR-STATS-FULL)
152000              PERFORM 8100-BLOQUE-ENTERO-I THRU 8100-BLOQUE-ENTERO-F
152100           END-IF.
152200           IF WS-DEC-FUE-ESCRITO
152300              AND (WS-PEDIR-STATS-SIMPLE OR WS-PEDIR-STATS-FULL)
152400              PERFORM 8200-BLOQUE-DECIMAL-I THRU 8200-BLOQUE-DECIMAL-F
152500           END-IF.
152600           IF WS-CAD-FUE-ESCRITO
152700              AND (WS-PEDIR-STATS-SIMPLE OR WS-PEDIR-STATS-FULL)
152800              PERFORM 8300-BLOQUE-CADENA-I THRU 8300-BLOQUE-CADENA-F
152900           END-IF.
153000
153100       8000-REPORTE-F. EXIT.
153200
153300*    LA CANTIDAD SE MUESTRA SIEMPRE; MIN/MAX/SUMA/MEDIA SOLO SI
153400*    SE PIDIO -f (ESTADISTICAS COMPLETAS); CON -s SOLO SE VE LA
153500*    CANTIDAD DE ELEMENTOS.  LOS TITULOS Y ETIQUETAS DEL REPORTE
153600*    VAN EN INGLES PORQUE ASI LOS PIDE LA ESPECIFICACION FUNCIONAL
153700*    DE ESTE TRABAJO, AUNQUE EL RESTO DEL PROGRAMA (MENSAJES DE
153800*    ERROR, COMENTARIOS) ESTE EN CASTELLANO COMO EL RESTO DEL
153900*    TALLER.
154000       8100-BLOQUE-ENTERO-I.
154100
154200           DISPLAY 'Integers:'.
154300           MOVE WS-ENT-CANT TO WS-CANT-EDITADA.
154400           DISPLAY '    - Number of elements:    ' WS-CANT-EDITADA.
154500           IF WS-PEDIR-STATS-FULL
154600              DISPLAY '    Extended statistics:'.
154700              MOVE WS-ENT-MIN   TO WS-ENT-MIN-EDIT.
154800              DISPLAY '        - Min:               ' WS-ENT-MIN-EDIT.
154900              MOVE WS-ENT-MAX   TO WS-ENT-MAX-EDIT.
155000              DISPLAY '        - Max:               ' WS-ENT-MAX-EDIT.
155100              MOVE WS-ENT-SUMA  TO WS-ENT-SUMA-EDIT.
155200              DISPLAY '        - Sum:               ' WS-ENT-SUMA-EDIT.
155300*                  TK10 - LA MEDIA SE REDONDEA AL PASARLA AL CAMPO
155400*                  EDITADO DE 4 DECIMALES; UN MOVE LA TRUNCA.
155500              COMPUTE WS-ENT-MEDIA-EDIT ROUNDED = WS-ENT-MEDIA.
155600              DISPLAY '        - Mean:              ' WS-ENT-MEDIA-EDIT
155700           END-IF.
155800           DISPLAY ' '.
155900
156000       8100-BLOQUE-ENTERO-F. EXIT.
156100
156200*    MISMO CRITERIO -s / -f QUE 8100-, PERO PARA LOS VALORES
156300*    DECIMALES.  LAS ETIQUETAS ('Number of elements', 'Min',
156400*    'Max', 'Sum', 'Mean') SON LAS MISMAS PARA ENTEROS Y
156500*    DECIMALES: EL FORMATO DEL REPORTE NO DISTINGUE EL TIPO EN
156600*    EL TEXTO, SOLO EN EL ENCABEZADO DEL BLOQUE ('Integers:' /
156700*    'Floats:' / 'Strings:').
156800       8200-BLOQUE-DECIMAL-I.
156900
157000           DISPLAY 'Floats:'.
157100           MOVE WS-DEC-CANT TO WS-CANT-EDITADA.
157200           DISPLAY '    - Number of elements:    ' WS-CANT-EDITADA.
157300           IF WS-PEDIR-STATS-FULL
157400              DISPLAY '    Extended statistics:'.
157500*                  TK10 - MIN/MAX/SUMA/MEDIA SE REDONDEAN AL PASARLOS
157600*                  A LOS CAMPOS EDITADOS DE 4 DECIMALES (COMPUTE
157700*                  ROUNDED); UN MOVE SOLO TRUNCA LOS DECIMALES
157800*                  DE MAS Y NO CUMPLE EL REDONDEO PEDIDO.
157900              COMPUTE WS-DEC-MIN-EDIT   ROUNDED = WS-DEC-MIN.
158000              DISPLAY '        - Min:               ' WS-DEC-MIN-EDIT.
158100              COMPUTE WS-DEC-MAX-EDIT   ROUNDED = WS-DEC-MAX.
158200              DISPLAY '        - Max:               ' WS-DEC-MAX-EDIT.
158300              COMPUTE WS-DEC-SUMA-EDIT  ROUNDED = WS-DEC-SUMA.
158400              DISPLAY '        - Sum:               ' WS-DEC-SUMA-EDIT.
158500              COMPUTE WS-DEC-MEDIA-EDIT ROUNDED = WS-DEC-MEDIA.
158600              DISPLAY '        - Mean:              ' WS-DEC-MEDIA-EDIT
158700           END-IF.
158800           DISPLAY ' '.
158900
159000       8200-BLOQUE-DECIMAL-F. EXIT.
159100
159200*    LAS CADENAS NO TIENEN MEDIA; CON -f SE INFORMA LARGO MINIMO
159300*    Y MAXIMO EN LUGAR DE MIN/MAX/SUMA/MEDIA.  EL LARGO SE MIDE
159400*    SOBRE LIN-LARGO, ES DECIR, DESPUES DE RECORTAR LOS BLANCOS
159500*    DE 2110-; UNA LINEA TODA EN BLANCO SE CUENTA COMO CADENA DE
159600*    LARGO CERO.
159700       8300-BLOQUE-CADENA-I.
159800
159900           DISPLAY 'Strings:'.
160000           MOVE WS-CAD-CANT TO WS-CANT-EDITADA.
160100           DISPLAY '    - Number of elements:    ' WS-CANT-EDITADA.
160200           IF WS-PEDIR-STATS-FULL
160300              DISPLAY '    Extended statistics:'.
160400              MOVE WS-CAD-MIN-LARGO TO WS-CAD-LARGO-EDIT.
160500              DISPLAY '        - Shortest length:   ' WS-CAD-LARGO-EDIT.
160600              MOVE WS-CAD-MAX-LARGO TO WS-CAD-LARGO-EDIT.
160700              DISPLAY '        - Longest length:    ' WS-CAD-LARGO-EDIT
160800           END-IF.
160900           DISPLAY ' '.
161000
161100       8300-BLOQUE-CADENA-F. EXIT.
161200
161300
161400*================================================================
161500*    9999  CIERRE DE SALIDAS, CALCULO DE MEDIAS Y REPORTE FINAL
161600*================================================================
161700*    ESTE RANGO SE EJECUTA UNA SOLA VEZ, AL TERMINAR EL PERFORM
161800*    VARYING DE MAIN-PROGRAM-I SOBRE TODOS LOS ARCHIVOS DE
161900*    ENTRADA.  PGMESTTX (PGM_51S, VER SU PROPIO ENCABEZADO) ES
162000*    UNA SUBRUTINA COMPARTIDA POR OTROS TRABAJOS DE ESTADISTICA
162100*    DEL TALLER; AQUI SE LE PASA EL AREA WS-AREA-ESTADISTICA POR
162200*    LINKAGE (CALL ... USING) Y DEVUELVE LA MEDIA YA CALCULADA.
162300*---- SE PIDE LA MEDIA A PGMESTTX, SE CIERRAN SALIDAS Y SE ---------
162400*    EMITE EL REPORTE.  SOLO SE LLAMA A PGMESTTX PARA LOS TIPOS
162500*    QUE REALMENTE SE ESCRIBIERON (NO TIENE SENTIDO PEDIR LA
162600*    MEDIA DE UN ACUMULADOR EN CERO).  SAL-CADENAS SE CIERRA
162700*    TAMBIEN ACA PERO SIN PASAR POR PGMESTTX: LAS CADENAS NO
162800*    TIENEN MEDIA NI NINGUN OTRO CALCULO QUE LA SUBRUTINA PUEDA
162900*    DEVOLVER.
163000       9999-FINAL-I.
163100
163200           IF WS-ENT-FUE-ESCRITO
163300              PERFORM 9100-CALC-ENTERO-I THRU 9100-CALC-ENTERO-F
163400              CLOSE SAL-ENTEROS
163500           END-IF.
163600           IF WS-DEC-FUE-ESCRITO
163700              PERFORM 9200-CALC-DECIMAL-I THRU 9200-CALC-DECIMAL-F
163800              CLOSE SAL-DECIMALES
163900           END-IF.
164000           IF WS-CAD-FUE-ESCRITO
164100              CLOSE SAL-CADENAS
164200           END-IF.
164300           PERFORM 8000-REPORTE-I THRU 8000-REPORTE-F.
164400
164500       9999-FINAL-F. EXIT.
164600
164700*---- ARMA EL AREA DE LINKAGE Y LLAMA A PGMESTTX PARA ENTEROS ------
164800*    TK09 - LA MEDIA YA NO SE CALCULA AQUI; LA DEVUELVE LA
164900*    SUBRUTINA EN WS-EST-MEDIA, REDONDEADA A SU ESCALA INTERNA
165000*    DE 9 DECIMALES (EL REDONDEO A 4 DECIMALES PARA EL REPORTE
165100*    SE HACE RECIEN EN 8100-, TK10).  WS-EST-TIPO NO CAMBIA EL
165200*    CALCULO, SOLO IDENTIFICA EL ORIGEN DE LA LLAMADA; LA FORMULA
165300*    DE LA MEDIA (SUMA / CANTIDAD) ES LA MISMA PARA CUALQUIER
165400*    TIPO QUE SE LE PASE A PGMESTTX.
165500       9100-CALC-ENTERO-I.
165600
165700           MOVE 'E'          TO WS-EST-TIPO.
165800           MOVE WS-ENT-CANT  TO WS-EST-CANTIDAD.
165900           MOVE WS-ENT-SUMA  TO WS-EST-SUMA.
166000           MOVE WS-ENT-MIN   TO WS-EST-MINIMO.
166100           MOVE WS-ENT-MAX   TO WS-EST-MAXIMO.
166200           CALL 'PGMESTTX' USING WS-AREA-ESTADISTICA.
166300           MOVE WS-EST-MEDIA TO WS-ENT-MEDIA.
166400
166500       9100-CALC-ENTERO-F. EXIT.
166600
166700*---- ARMA EL AREA DE LINKAGE Y LLAMA A PGMESTTX PARA DECIMALES ----
166800*    MISMO CRITERIO QUE 9100- PERO PARA EL ACUMULADOR DE
166900*    DECIMALES.  WS-EST-TIPO SE DEJA EN 'D' SOLO PARA QUE
167000*    PGMESTTX PUEDA IDENTIFICAR LA LLAMADA EN SU PROPIO LOG DE
167100*    DIAGNOSTICO; EL CALCULO DE LA MEDIA ES IDENTICO PARA
167200*    CUALQUIER TIPO NUMERICO.
167300       9200-CALC-DECIMAL-I.
167400
167500           MOVE 'D'          TO WS-EST-TIPO.
167600           MOVE WS-DEC-CANT  TO WS-EST-CANTIDAD.
167700           MOVE WS-DEC-SUMA  TO WS-EST-SUMA.
167800           MOVE WS-DEC-MIN   TO WS-EST-MINIMO.
167900           MOVE WS-DEC-MAX   TO WS-EST-MAXIMO.
168000           CALL 'PGMESTTX' USING WS-AREA-ESTADISTICA.
168100           MOVE WS-EST-MEDIA TO WS-DEC-MEDIA.
168200
168300       9200-CALC-DECIMAL-F. EXIT.
168400*
168500       END PROGRAM PGMCLATX.
