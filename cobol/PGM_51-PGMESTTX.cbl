000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PGMESTTX.
000300       AUTHOR.        H. BENITEZ.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - BATCH NOCTURNO.
000500       DATE-WRITTEN.  03/11/1979.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - CONFIDENCIAL.
000800*
000900******************************************************************
001000*    PGMESTTX                                                   *
001100*    =====================                                     *
001200*    SUBRUTINA DE ESTADISTICAS DEL CLASIFICADOR DE TEXTO.       *
001300*    RECIBE, VIA LINKAGE, LOS ACUMULADORES YA TOTALIZADOS POR   *
001400*    PGMCLATX (CANTIDAD, SUMA, MINIMO, MAXIMO) PARA UN SOLO     *
001500*    TIPO DE DATO (ENTERO / DECIMAL / CADENA) Y DEVUELVE LA     *
001600*    MEDIA REDONDEADA A 4 DECIMALES. PARA CADENAS (LONGITUDES)  *
001700*    NO SE CALCULA MEDIA, SOLO SE VALIDAN LOS ACUMULADORES.     *
001800*                                                               *
001900*    LLAMADA DESDE PGMCLATX, PARRAFO 9999-FINAL-I, UNA VEZ POR  *
002000*    CADA TIPO CUYO ARCHIVO DE SALIDA HAYA SIDO ESCRITO.        *
002100******************************************************************
002200*----------------- REGISTRO DE CAMBIOS -------------------------*
002300*    79-03-11 RVM  ALTA INICIAL DE LA SUBRUTINA.              TK01
002400*    83-09-02 HBN  SE SEPARA LA MEDIA DEL CALCULO DE SUMA       TK02
002500*                  PARA PERMITIR 0 DECIMALES EN SUMA/MIN/MAX    *
002600*                  DE ENTEROS Y 4 EN SU MEDIA.                  *
002700*    90-06-14 RVM  SE AGREGA LK-TIPO PARA DISTINGUIR CADENA      TK03
002800*                  (LONGITUDES, SIN MEDIA) DE LOS NUMERICOS.    *
002900*    99-01-19 MGR  REVISION Y2K - SIN CAMPOS DE FECHA EN ESTA     Y2K
003000*                  SUBRUTINA, NO REQUIERE CAMBIOS.               *
003100*    02-05-07 HBN  SE PROTEGE LA DIVISION CONTRA CANTIDAD CERO  TK04
003200*                  (DEFENSIVO; PGMCLATX YA FILTRA VACIOS).      *
003300*    11-03-22 RVM  SE AGREGAN LAS REDEFINICIONES DE DEPURACION  TK05
003400*                  SOBRE SUMA/MINIMO/MAXIMO A PEDIDO DE         *
003500*                  AUDITORIA DE SISTEMAS.                      *
003550*    14-06-10 HBN  SE QUITA SPECIAL-NAMES (C01/UPSI-0): ESTA     TK06
003560*                  SUBRUTINA NO TIENE IMPRESORA Y LOS SWITCHES  *
003570*                  NUNCA SE USABAN EN EL CALCULO.                *
003580*    14-06-12 RVM  SE RESTAURA SPECIAL-NAMES (VER TK06) A         TK07
003585*                  PEDIDO DEL GRUPO DE ESTANDARES: TODO PROGRAMA  *
003590*                  NUEVO DEBE LLEVARLA.  UPSI-0 PASA A CONTROLAR  *
003592*                  LA TRAZA DE DEPURACION DE 2000-CALCULAR-I,     *
003594*                  PEDIDA POR AUDITORIA DE SISTEMAS JUNTO CON     *
003596*                  LAS REDEFINICIONES DE TK05.                    *
003600*----------------------------------------------------------------*
003700*
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900       ENVIRONMENT DIVISION.
003910       CONFIGURATION SECTION.
003920*---- TK07 - SPECIAL-NAMES DEL GRUPO DE ESTANDARES ---------------
003930*    UPSI-0 EN 'ON' PRENDE LA TRAZA DE DEPURACION DE LOS
003940*    ACUMULADORES DE ENTRADA EN 2000-CALCULAR-I, A PEDIDO DE
003950*    AUDITORIA DE SISTEMAS (VER TK05); EN 'OFF' LA SUBRUTINA
003960*    QUEDA IGUAL QUE ANTES DE TK06/TK07.
003970       SPECIAL-NAMES.
003980           UPSI-0 ON STATUS IS WS-TRAZA-PEDIDA.
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800       DATA DIVISION.
004900       FILE SECTION.
005000
005100       WORKING-STORAGE SECTION.
005200*=======================*
005300       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005400
005500*----------- CONTADORES -------------------------------------
005800       77  WS-CANT-VALIDA          PIC 9(09) COMP VALUE ZERO.
005900
006000       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
006100*
006200*--------------------------------------------------------------
006300       LINKAGE SECTION.
006400******************************************************************
006500*    AREA LK-ESTADISTICA                                       *
006600*    LARGO 47 BYTES                                             *
006700*    TK05 - SE AGREGAN LK-SUMA-R / LK-MINIMO-R / LK-MAXIMO-R    *
006800******************************************************************
006900       01  LK-ESTADISTICA.
007000           03  LK-TIPO              PIC X.
007100               88  LK-TIPO-ENTERO       VALUE 'E'.
007200               88  LK-TIPO-DECIMAL      VALUE 'D'.
007300               88  LK-TIPO-CADENA       VALUE 'S'.
007400           03  LK-CANTIDAD          PIC 9(09)        COMP.
007500           03  LK-SUMA              PIC S9(17)V9(09) COMP-3.
007600           03  LK-SUMA-R REDEFINES LK-SUMA.
007700               05  LK-SUMA-ENTERA   PIC S9(17).
007800               05  LK-SUMA-FRACC    PIC 9(09).
007900           03  LK-MINIMO            PIC S9(17)V9(09) COMP-3.
008000           03  LK-MINIMO-R REDEFINES LK-MINIMO.
008100               05  LK-MINIMO-ENTERA PIC S9(17).
008200               05  LK-MINIMO-FRACC  PIC 9(09).
008300           03  LK-MAXIMO            PIC S9(17)V9(09) COMP-3.
008400           03  LK-MAXIMO-R REDEFINES LK-MAXIMO.
008500               05  LK-MAXIMO-ENTERA PIC S9(17).
008600               05  LK-MAXIMO-FRACC  PIC 9(09).
008700           03  LK-MEDIA             PIC S9(17)V9(09) COMP-3.
008800*
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000       PROCEDURE DIVISION USING LK-ESTADISTICA.
009100
009200       MAIN-PROGRAM-I.
009300
009400           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
009500           PERFORM 2000-CALCULAR-I THRU 2000-CALCULAR-F.
009600
009700       MAIN-PROGRAM-F. GOBACK.
009800
009900
010000*--------------------------------------------------------------
010100       1000-INICIO-I.
010200
010300           MOVE LK-CANTIDAD TO WS-CANT-VALIDA.
010400           MOVE ZEROS       TO LK-MEDIA.
010500
010600       1000-INICIO-F. EXIT.
010700
010800
010900*---- CALCULO DE LA MEDIA (REDONDEADA A 4 DECIMALES) -----------
010920*    TK07 - SI UPSI-0 ESTA 'ON' SE MUESTRA POR CONSOLA EL TIPO Y
010940*    LOS ACUMULADORES RECIBIDOS ANTES DE CALCULAR, PARA QUE
010960*    AUDITORIA PUEDA COTEJARLOS CONTRA LO QUE REPORTA PGMCLATX
010980*    SIN TENER QUE RECOMPILAR LA SUBRUTINA.
011000       2000-CALCULAR-I.
011020
011040           IF WS-TRAZA-PEDIDA
011060              DISPLAY '* TRAZA PGMESTTX: TIPO=' LK-TIPO
011080                      ' CANT=' WS-CANT-VALIDA
011100                      ' SUMA=' LK-SUMA
011120           END-IF.
011140*           LAS CADENAS NO TIENEN MEDIA, SOLO LONGITUDES
011200           IF LK-TIPO-CADENA
011250              CONTINUE
011300           ELSE
011400              IF WS-CANT-VALIDA GREATER THAN ZERO
011500                 COMPUTE LK-MEDIA ROUNDED
011600                       = LK-SUMA / WS-CANT-VALIDA
011700              ELSE
011800                 MOVE ZEROS TO LK-MEDIA
011900              END-IF
012000           END-IF.
012200
012300       2000-CALCULAR-F. EXIT.
012400*
012500       END PROGRAM PGMESTTX.
