000100******************************************************************
000200* DCLGEN-STYLE LAYOUT CPTXTLIN                                   *
000300*        MIEMBRO   : CPTXTLIN                                    *
000400*        SISTEMA   : CLASIFICADOR DE LINEAS DE TEXTO (CLASE 51)  *
000500*        ACCION    : LINEA DE TRABAJO Y REGISTROS DE SALIDA      *
000600*        NAMES     : LIN- / ENT- / DEC- / CAD-                   *
000700* ... ESTA LIBRERIA CONTIENE LA LINEA DE ENTRADA TAL COMO SE LEE *
000800* DEL ARCHIVO Y LOS TRES TIPOS DE VALOR CLASIFICADO (ENTERO,     *
000900* DECIMAL, CADENA) QUE EL PROGRAMA PGMCLATX ESCRIBE A SUS TRES   *
001000* ARCHIVOS DE SALIDA.                                            *
001100******************************************************************
001200*    79-03-11 RVM  ALTA INICIAL DEL LAYOUT.                   TK01
001300*    84-07-02 HBN  SE AGREGA LIN-CARACTERES (REDEFINES) PARA    TK02
001400*                  PODER EXAMINAR LA LINEA CARACTER POR         *
001500*                  CARACTER SIN FUNCIONES INTRINSECAS.          *
001600*    91-02-19 RVM  SE AJUSTA ENT-VALOR A S9(17) PARA CUBRIR      TK03
001700*                  EL RANGO COMPLETO PEDIDO POR SISTEMAS.        *
001800*    99-01-08 MGR  REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE     Y2K
001900*                  LAYOUT, NO REQUIERE CAMBIOS.                  *
002000*    04-10-27 HBN  SE AGREGA DEC-VALOR-R (REDEFINES) PARA       TK04
002100*                  PODER TRABAJAR LA PARTE ENTERA DEL DECIMAL    *
002200*                  POR SEPARADO EN LOS CORTES DE ACUMULACION.    *
002210*    12-02-09 HBN  SE AGREGA CAD-CARACTERES (REDEFINES) PARA     TK06
002220*                  PADDEAR/RECORTAR LA CADENA SIN FUNCIONES      *
002230*                  INTRINSECAS.                                 *
002300******************************************************************
002400*    LAYOUT  LINEA DE TRABAJO                                   *
002500*    LARGO 272 BYTES                                            *
002600******************************************************************
002700 01  WS-LINEA-TRABAJO.
002800     03  LIN-TEXTO               PIC X(256).
002900     03  LIN-CARACTERES REDEFINES LIN-TEXTO.
003000         05  LIN-CARACTER        PIC X OCCURS 256 TIMES.
003100     03  LIN-LARGO               PIC 9(04) COMP.
003200     03  LIN-INICIO              PIC 9(04) COMP.
003300     03  LIN-FIN                 PIC 9(04) COMP.
003400     03  FILLER                  PIC X(06) VALUE SPACES.
003500*
003600******************************************************************
003700*    LAYOUT  REGISTRO CLASIFICADO ENTERO                        *
003800*    LARGO 30 BYTES                                             *
003900******************************************************************
004000 01  WS-REG-ENTERO.
004100     03  ENT-VALOR               PIC S9(17)       COMP-3.
004200     03  ENT-SIGNO               PIC X.
004300         88  ENT-SIGNO-NEGATIVO      VALUE '-'.
004400         88  ENT-SIGNO-POSITIVO      VALUE '+'.
004500     03  FILLER                  PIC X(09) VALUE SPACES.
004600*
004700******************************************************************
004800*    LAYOUT  REGISTRO CLASIFICADO DECIMAL                       *
004900*    LARGO 30 BYTES                                             *
005000******************************************************************
005100 01  WS-REG-DECIMAL.
005200     03  DEC-VALOR               PIC S9(15)V9(09) COMP-3.
005300     03  DEC-VALOR-R REDEFINES DEC-VALOR.
005400         05  DEC-PARTE-ENTERA    PIC S9(15)    COMP-3.
005500         05  DEC-PARTE-FRACC     PIC 9(09)     COMP-3.
005600     03  DEC-SIGNO               PIC X.
005700         88  DEC-SIGNO-NEGATIVO      VALUE '-'.
005800         88  DEC-SIGNO-POSITIVO      VALUE '+'.
005900     03  FILLER                  PIC X(01) VALUE SPACES.
006000*
006100******************************************************************
006200*    LAYOUT  REGISTRO CLASIFICADO CADENA                        *
006300*    LARGO 266 BYTES                                            *
006400******************************************************************
006500 01  WS-REG-CADENA.
006550     03  CAD-VALOR               PIC X(256).
006560     03  CAD-CARACTERES REDEFINES CAD-VALOR.
006570         05  CAD-CARACTER        PIC X OCCURS 256 TIMES.
006700     03  CAD-LARGO               PIC 9(04) COMP.
006800     03  FILLER                  PIC X(06) VALUE SPACES.
006900******************************************************************
007000* FIN DEL LAYOUT CPTXTLIN                                        *
007100******************************************************************
