000100******************************************************************
000200* DCLGEN-STYLE LAYOUT CPTXTPRM                                   *
000300*        MIEMBRO   : CPTXTPRM                                    *
000400*        SISTEMA   : CLASIFICADOR DE LINEAS DE TEXTO (CLASE 51)  *
000500*        ACCION    : TARJETA DE PARAMETROS Y AREA DE OPCIONES    *
000600*        NAMES     : PRM- / WS-                                  *
000700* ... CADA RENGLON DE LA TARJETA DDPARM EQUIVALE A UN TOKEN DE    *
000800* LA LINEA DE COMANDOS DEL PROGRAMA ORIGEN: UNA OPCION (--help,  *
000900* -o, -p, -a, -s, -f) O UN OPERANDO DE ARCHIVO DE ENTRADA.       *
001000******************************************************************
001100*    79-03-11 RVM  ALTA INICIAL DEL LAYOUT.                   TK01
001200*    85-05-30 HBN  SE AGREGA WS-TABLA-ENTRADAS PARA SOPORTAR    TK05
001300*                  VARIOS ARCHIVOS DE ENTRADA EN UNA SOLA       *
001400*                  CORRIDA.                                     *
001450*    89-04-18 RVM  SE AGREGAN PRM-INICIO / PRM-FIN PARA          TK08
001460*                  RECORTAR BLANCOS DEL TOKEN SIN FUNCIONES      *
001470*                  INTRINSECAS (MISMO CRITERIO QUE CPTXTLIN).    *
001500*    92-11-04 RVM  SE AGREGAN LOS SWITCHES WS-FLAG-xxx-DADO      TK06
001600*                  PARA DETECTAR OPCION REPETIDA (ERROR FATAL). *
001700*    99-02-22 MGR  REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE     Y2K
001800*                  LAYOUT, NO REQUIERE CAMBIOS.                  *
001900*    07-08-14 HBN  SE AMPLIA WS-DIR-SALIDA A 200 BYTES A         TK07
002000*                  PEDIDO DE OPERACIONES (RUTAS LARGAS EN        *
002100*                  EL SERVIDOR UNIX DE BATCH).                   *
002200******************************************************************
002300*    LAYOUT  TARJETA DE PARAMETROS (DDPARM)                     *
002400*    LARGO 88 BYTES                                             *
002500******************************************************************
002600 01  WS-REG-PARM.
002700     03  PRM-TEXTO               PIC X(80).
002800     03  PRM-CARACTERES REDEFINES PRM-TEXTO.
002900         05  PRM-CARACTER        PIC X OCCURS 80 TIMES.
003000     03  PRM-LARGO               PIC 9(02) COMP.
003020     03  PRM-INICIO              PIC 9(02) COMP.
003040     03  PRM-FIN                 PIC 9(02) COMP.
003100     03  FILLER                  PIC X(02) VALUE SPACES.
003200*
003300******************************************************************
003400*    AREA DE OPCIONES Y RUTAS (ARGUMENTSHANDLER)                *
003500******************************************************************
003600 01  WS-AREA-OPCIONES.
003700     03  WS-FLAG-AYUDA           PIC X     VALUE 'N'.
003800         88  WS-AYUDA-PEDIDA              VALUE 'Y'.
003900     03  WS-FLAG-ERROR-FATAL     PIC X     VALUE 'N'.
004000         88  WS-HUBO-ERROR-FATAL         VALUE 'Y'.
004100     03  WS-FLAG-SALIDA-DADA     PIC X     VALUE 'N'.
004200         88  WS-SALIDA-YA-DADA           VALUE 'Y'.
004300     03  WS-FLAG-PREFIJO-DADO    PIC X     VALUE 'N'.
004400         88  WS-PREFIJO-YA-DADO          VALUE 'Y'.
004500     03  WS-FLAG-APPEND-DADO     PIC X     VALUE 'N'.
004600         88  WS-APPEND-YA-DADO           VALUE 'Y'.
004700     03  WS-FLAG-SIMPLE-DADO     PIC X     VALUE 'N'.
004800         88  WS-SIMPLE-YA-DADO           VALUE 'Y'.
004900     03  WS-FLAG-FULL-DADO       PIC X     VALUE 'N'.
005000         88  WS-FULL-YA-DADO             VALUE 'Y'.
005100     03  WS-FLAG-APPEND          PIC X     VALUE 'N'.
005200         88  WS-ABRIR-EN-EXTEND          VALUE 'Y'.
005300     03  WS-FLAG-STATS-SIMPLE    PIC X     VALUE 'N'.
005400         88  WS-PEDIR-STATS-SIMPLE       VALUE 'Y'.
005500     03  WS-FLAG-STATS-FULL      PIC X     VALUE 'N'.
005600         88  WS-PEDIR-STATS-FULL         VALUE 'Y'.
005700     03  WS-DIR-SALIDA           PIC X(200) VALUE SPACES.
005800     03  WS-PREFIJO              PIC X(40)  VALUE SPACES.
005900     03  WS-RUTA-ENTEROS         PIC X(244) VALUE SPACES.
006000     03  WS-RUTA-DECIMALES       PIC X(244) VALUE SPACES.
006100     03  WS-RUTA-CADENAS         PIC X(244) VALUE SPACES.
006200*
006300******************************************************************
006400*    TABLA DE ARCHIVOS DE ENTRADA VALIDADOS                     *
006500******************************************************************
006600 01  WS-TABLA-ENTRADAS.
006700     03  WS-ENTRADAS-CANT        PIC 9(04) COMP VALUE ZERO.
006800     03  WS-ENTRADAS-ELEM OCCURS 200 TIMES
006900                           INDEXED BY WS-IDX-ENTRADA.
007000         05  WS-ENTRADA-RUTA     PIC X(200) VALUE SPACES.
007100******************************************************************
007200* FIN DEL LAYOUT CPTXTPRM                                        *
007300******************************************************************
